000100*
000200* PLUSRTBL.CBL
000300*
000400*---------------------------------------------------------
000500*    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION
000600*    OF ANY PROGRAM THAT COPIES SLUSERS.CBL/FDUSERS.CBL AND
000700*    WTUSERS.CBL.  OPEN USER-FILE BEFORE PERFORMING
000800*    9100-LOAD-USER-TABLE; PERFORM 9120-REWRITE-USER-TABLE BEFORE
000900*    CLOSING IT AGAIN IF THE TABLE WAS CHANGED.
001000*---------------------------------------------------------
001100*
001200 9100-LOAD-USER-TABLE.
001300*
001400     MOVE "N" TO W-END-OF-FILE.
001500     MOVE ZERO TO WS-USER-COUNT.
001600     READ USER-FILE
001700          AT END MOVE "Y" TO W-END-OF-FILE.
001800     PERFORM 9110-LOAD-ONE-USER
001900             THRU 9110-LOAD-ONE-USER-EXIT UNTIL END-OF-FILE.
002000*
002100 9100-LOAD-USER-TABLE-EXIT.
002200     EXIT.
002300*>_________________________________________________________________________
002400*
002500 9110-LOAD-ONE-USER.
002600*
002700     ADD 1 TO WS-USER-COUNT.
002800     SET WS-USER-IDX TO WS-USER-COUNT.
002900     MOVE USER-NAME    TO WT-USER-NAME (WS-USER-IDX).
003000     MOVE USER-EMAIL   TO WT-USER-EMAIL (WS-USER-IDX).
003100     MOVE USER-PWHASH  TO WT-USER-PWHASH (WS-USER-IDX).
003200     MOVE USER-CREATED TO WT-USER-CREATED (WS-USER-IDX).
003300*
003400     READ USER-FILE
003500          AT END MOVE "Y" TO W-END-OF-FILE.
003600*
003700 9110-LOAD-ONE-USER-EXIT.
003800     EXIT.
003900*>_________________________________________________________________________
004000*
004100 9120-REWRITE-USER-TABLE.
004200*
004300     CLOSE USER-FILE.
004400     OPEN OUTPUT USER-FILE.
004500     PERFORM 9130-WRITE-ONE-USER THRU 9130-WRITE-ONE-USER-EXIT
004600             VARYING WS-USER-IDX FROM 1 BY 1
004700               UNTIL WS-USER-IDX > WS-USER-COUNT.
004800     CLOSE USER-FILE.
004900*
005000 9120-REWRITE-USER-TABLE-EXIT.
005100     EXIT.
005200*>_________________________________________________________________________
005300*
005400 9130-WRITE-ONE-USER.
005500*
005600     MOVE SPACES        TO USER-RECORD.
005700     MOVE WT-USER-NAME (WS-USER-IDX)    TO USER-NAME.
005800     MOVE WT-USER-EMAIL (WS-USER-IDX)   TO USER-EMAIL.
005900     MOVE WT-USER-PWHASH (WS-USER-IDX)  TO USER-PWHASH.
006000     MOVE WT-USER-CREATED (WS-USER-IDX) TO USER-CREATED.
006100     WRITE USER-RECORD.
006200*
006300 9130-WRITE-ONE-USER-EXIT.
006400     EXIT.
