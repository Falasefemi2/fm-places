000100*
000200* PLSTAMP.CBL
000300*
000400*---------------------------------------------------------
000500*    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION
000600*    AND PERFORM 9600-BUILD-CURRENT-STAMP TO FILL WS-CLOCK-STAMP
000700*    WITH "CCYY-MM-DD HH:MM:SS" FROM THE SYSTEM CLOCK.
000800*    WORKING-STORAGE FOR THIS MEMBER IS WSDATE2.CBL.
000900*---------------------------------------------------------
001000*
001100 9600-BUILD-CURRENT-STAMP.
001200*
001300     ACCEPT WS-CLOCK-RAW-DATE FROM DATE.
001400     ACCEPT WS-CLOCK-RAW-TIME FROM TIME.
001500     PERFORM 9610-WINDOW-THE-CENTURY
001600             THRU 9610-WINDOW-THE-CENTURY-EXIT.
001700*
001800     MOVE WS-CLOCK-CCYY      TO WS-CLOCK-STAMP (1:4).
001900     MOVE "-"                TO WS-CLOCK-STAMP (5:1).
002000     MOVE WS-CLOCK-MM        TO WS-CLOCK-STAMP (6:2).
002100     MOVE "-"                TO WS-CLOCK-STAMP (8:1).
002200     MOVE WS-CLOCK-DD        TO WS-CLOCK-STAMP (9:2).
002300     MOVE " "                TO WS-CLOCK-STAMP (11:1).
002400     MOVE WS-CLOCK-HH        TO WS-CLOCK-STAMP (12:2).
002500     MOVE ":"                TO WS-CLOCK-STAMP (14:1).
002600     MOVE WS-CLOCK-MN        TO WS-CLOCK-STAMP (15:2).
002700     MOVE ":"                TO WS-CLOCK-STAMP (17:1).
002800     MOVE WS-CLOCK-SS        TO WS-CLOCK-STAMP (18:2).
002900*
003000 9600-BUILD-CURRENT-STAMP-EXIT.
003100     EXIT.
003200*>_________________________________________________________________________
003300*
003400*    CR-0133 Y2K FIX - CENTURY WINDOW.  YEARS 00-49 ROLL TO
003500*    20XX, YEARS 50-99 STAY IN 19XX.  FM-PLACES HAS NO
003600*    BUSINESS DATES BEFORE 1950 SO THE WINDOW IS SAFE.
003700*
003800 9610-WINDOW-THE-CENTURY.
003900*
004000     IF WS-CLOCK-YY < 50
004100        MOVE 20 TO WS-CLOCK-CENTURY
004200     ELSE
004300        MOVE 19 TO WS-CLOCK-CENTURY.
004400     MOVE WS-CLOCK-CENTURY TO WS-CLOCK-CCYY (1:2).
004500     MOVE WS-CLOCK-YY      TO WS-CLOCK-CCYY (3:2).
004600*
004700 9610-WINDOW-THE-CENTURY-EXIT.
004800     EXIT.
