000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  RESTAURANT-REGISTRATION                     *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   READS THE OVERNIGHT NEW-RESTAURANT FEED (RSTADD) AND  *
000800*   ADDS EACH REQUEST TO THE RESTAURANT MASTER            *
000900*   (RESTAURANTS) UNLESS THE NAME IS ALREADY ON FILE.     *
001000*   THE REQUEST ARRIVES WITH WHATEVER MENUS THE NEW       *
001100*   RESTAURANT OPENS WITH ALREADY BUILT.                  *
001200*                                                         *
001300*=========================================================*
001400*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    RESTAURANT-REGISTRATION.
001700 AUTHOR.        R L OTERO.
001800 INSTALLATION.  DATA PROCESSING - FM-PLACES.
001900 DATE-WRITTEN.  03/21/1991.
002000 DATE-COMPILED.
002100 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002200*
002300*-----------------------------------------------------------
002400*  C H A N G E   L O G
002500*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002600*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002700*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002800*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
002900*-----------------------------------------------------------
003000*  03/21/1991  RLO  ORIG-0042  ORIGINAL CODING.
003100*  09/02/1992  RLO  CR-0059  ADDED DUPLICATE-NAME CHECK TO
003200*     MATCH THE CR-0058 FIX IN USER-REGISTRATION.
003300*  02/14/1995  JMH  CR-0091  RESTAURANT-ADD-RECORD NOW CARRIES
003400*     ITS OPENING MENUS INSTEAD OF A FOLLOW-UP MENU-MAINT RUN -
003500*     FRANCHISE OWNERS WERE GOING LIVE WITH AN EMPTY MENU FOR
003600*     A WHOLE BUSINESS DAY.
003700*  04/03/2001  DKW  CR-0189  REPORT LINE NOW SHOWS THE
003800*     REJECTED NAME.
003900*-----------------------------------------------------------
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900     COPY "SLRSADD.CBL".
005000     COPY "SLRESTR.CBL".
005100     COPY "SLREPRT.CBL".
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600     COPY "FDRSADD.CBL".
005700     COPY "FDRESTR.CBL".
005800     COPY "FDREPRT.CBL".
005900*
006000 WORKING-STORAGE SECTION.
006100*
006200     COPY "wscase01.cbl".
006300     COPY "WSSUBS.CBL".
006400     COPY "WTRESTR.CBL".
006500*
006600 PROCEDURE DIVISION.
006700*
006800 0100-MAIN-LINE.
006900*
007000     OPEN OUTPUT RESTAURANT-FILE.
007100     CLOSE RESTAURANT-FILE.
007200     OPEN INPUT RESTAURANT-FILE.
007300     PERFORM 9200-LOAD-RESTR-TABLE THRU 9200-LOAD-RESTR-TABLE-EXIT.
007400*
007500     OPEN EXTEND REPORT-FILE.
007600     OPEN INPUT RESTAURANT-ADD-FILE.
007700     MOVE "N" TO W-END-OF-FILE.
007800     READ RESTAURANT-ADD-FILE
007900          AT END MOVE "Y" TO W-END-OF-FILE.
008000     PERFORM 0200-PROCESS-ONE-REQUEST
008100             THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
008200     CLOSE RESTAURANT-ADD-FILE.
008300     CLOSE REPORT-FILE.
008400*
008500     PERFORM 9240-REWRITE-RESTR-TABLE
008600             THRU 9240-REWRITE-RESTR-TABLE-EXIT.
008700*
008800     EXIT PROGRAM.
008900     STOP RUN.
009000*>_________________________________________________________________________
009100*
009200 0200-PROCESS-ONE-REQUEST.
009300*
009400     MOVE "N" TO W-DUPLICATE-KEY.
009500     PERFORM 0300-SCAN-FOR-DUPLICATE-NAME
009600             THRU 0300-SCAN-FOR-DUPLICATE-NAME-EXIT
009700             VARYING WS-RESTR-IDX FROM 1 BY 1
009800               UNTIL WS-RESTR-IDX > WS-RESTR-COUNT
009900                  OR DUPLICATE-KEY.
010000*
010100     IF DUPLICATE-KEY
010200        PERFORM 0700-REJECT-DUPLICATE-RESTR
010300                THRU 0700-REJECT-DUPLICATE-RESTR-EXIT
010400        GO TO 0200-PROCESS-ONE-REQUEST-READ.
010500*
010600     PERFORM 0400-APPEND-NEW-RESTR THRU 0400-APPEND-NEW-RESTR-EXIT.
010700*
010800 0200-PROCESS-ONE-REQUEST-READ.
010900     READ RESTAURANT-ADD-FILE
011000          AT END MOVE "Y" TO W-END-OF-FILE.
011100*
011200 0200-PROCESS-ONE-REQUEST-EXIT.
011300     EXIT.
011400*>_________________________________________________________________________
011500*
011600 0300-SCAN-FOR-DUPLICATE-NAME.
011700*
011800     IF ADDR-RST-NAME = WT-RST-NAME (WS-RESTR-IDX)
011900        MOVE "Y" TO W-DUPLICATE-KEY.
012000*
012100 0300-SCAN-FOR-DUPLICATE-NAME-EXIT.
012200     EXIT.
012300*>_________________________________________________________________________
012400*
012500 0400-APPEND-NEW-RESTR.
012600*
012700     ADD 1 TO WS-RESTR-COUNT.
012800     SET WS-RESTR-IDX TO WS-RESTR-COUNT.
012900     MOVE ADDR-RST-NAME   TO WT-RST-NAME (WS-RESTR-IDX).
013000     MOVE ADDR-AVAIL      TO WT-RST-AVAIL (WS-RESTR-IDX).
013100     MOVE ADDR-MENU-COUNT TO WT-RST-MENU-COUNT (WS-RESTR-IDX).
013200     PERFORM 0500-COPY-ONE-ADDR-MENU THRU 0500-COPY-ONE-ADDR-MENU-EXIT
013300             VARYING WS-MENU-SUB FROM 1 BY 1
013400               UNTIL WS-MENU-SUB > 5.
013500*
013600     MOVE SPACES       TO REPORT-RECORD.
013700     MOVE "RESTR ADDED"  TO RR-LABEL.
013800     MOVE ADDR-RST-NAME  TO RR-VALUE.
013900     WRITE REPORT-RECORD.
014000*
014100 0400-APPEND-NEW-RESTR-EXIT.
014200     EXIT.
014300*>_________________________________________________________________________
014400*
014500 0500-COPY-ONE-ADDR-MENU.
014600*
014700     MOVE ADDR-MENU-TYPE (WS-MENU-SUB)
014800       TO WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB).
014900     MOVE ADDR-MENU-ITEM-COUNT (WS-MENU-SUB)
015000       TO WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB).
015100     PERFORM 0600-COPY-ONE-ADDR-ITEM THRU 0600-COPY-ONE-ADDR-ITEM-EXIT
015200             VARYING WS-ITEM-SUB FROM 1 BY 1
015300               UNTIL WS-ITEM-SUB > 10.
015400*
015500 0500-COPY-ONE-ADDR-MENU-EXIT.
015600     EXIT.
015700*>_________________________________________________________________________
015800*
015900 0600-COPY-ONE-ADDR-ITEM.
016000*
016100     MOVE ADDR-ITEM-NAME (WS-MENU-SUB WS-ITEM-SUB)
016200       TO WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
016300     MOVE ADDR-ITEM-PRICE (WS-MENU-SUB WS-ITEM-SUB)
016400       TO WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
016500*
016600 0600-COPY-ONE-ADDR-ITEM-EXIT.
016700     EXIT.
016800*>_________________________________________________________________________
016900*
017000 0700-REJECT-DUPLICATE-RESTR.
017100*
017200     MOVE SPACES TO REPORT-RECORD.
017300     MOVE "RESTR REJECTED - DUP" TO RR-LABEL.
017400     MOVE ADDR-RST-NAME          TO RR-VALUE.
017500     WRITE REPORT-RECORD.
017600*
017700 0700-REJECT-DUPLICATE-RESTR-EXIT.
017800     EXIT.
017900*>_________________________________________________________________________
018000*
018100     COPY "PLRSTBL.CBL".
