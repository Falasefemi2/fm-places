000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  CREDENTIAL-CHECK                            *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   READS THE LOGIN-ATTEMPT FEED (LOGREQ) AND AUTHENTI-    *
000800*   CATES EACH (EMAIL, PASSWORD) PAIR AGAINST THE          *
000900*   CUSTOMER MASTER.  AN EMPTY USER FILE OR A BLANK        *
001000*   EMAIL/PASSWORD IS AN ERROR; A WELL-FORMED PAIR THAT    *
001100*   SIMPLY DOES NOT MATCH ANY RECORD IS REPORTED AS        *
001200*   NOT-FOUND, NOT AS AN ERROR.                            *
001300*                                                         *
001400*=========================================================*
001500*
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    CREDENTIAL-CHECK.
001800 AUTHOR.        D K WHITFIELD.
001900 INSTALLATION.  DATA PROCESSING - FM-PLACES.
002000 DATE-WRITTEN.  06/04/1991.
002100 DATE-COMPILED.
002200 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002300*
002400*-----------------------------------------------------------
002500*  C H A N G E   L O G
002600*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002700*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002800*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002900*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
003000*-----------------------------------------------------------
003100*  06/04/1991  DKW  ORIG-0047  ORIGINAL CODING.
003200*  06/21/1994  JMH  CR-0080  COMPARE RUNS AGAINST THE
003300*     WSDIGEST ROLL OF THE TYPED PASSWORD, NOT THE CLEAR
003400*     TEXT - MATCHES THE CR-0079 CHANGE IN
003500*     USER-REGISTRATION.
003600*  04/03/2001  DKW  CR-0194  DISTINGUISH "ERROR" (BLANK INPUT
003700*     OR EMPTY FILE) FROM "NOT FOUND" (WELL-FORMED BUT NO
003800*     MATCH) ON THE REPORT - HELP DESK WAS READING BOTH THE
003900*     SAME WAY.
004000*-----------------------------------------------------------
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     COPY "SLLOGRQ.CBL".
005100     COPY "SLUSERS.CBL".
005200     COPY "SLREPRT.CBL".
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700     COPY "FDLOGRQ.CBL".
005800     COPY "FDUSERS.CBL".
005900     COPY "FDREPRT.CBL".
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300     COPY "wscase01.cbl".
006400     COPY "wsdigest.cbl".
006500     COPY "WTUSERS.CBL".
006600*
006700 PROCEDURE DIVISION.
006800*
006900 0100-MAIN-LINE.
007000*
007100     OPEN INPUT USER-FILE.
007200     PERFORM 9100-LOAD-USER-TABLE THRU 9100-LOAD-USER-TABLE-EXIT.
007300     CLOSE USER-FILE.
007400*
007500     OPEN EXTEND REPORT-FILE.
007600     OPEN INPUT LOGIN-REQUEST-FILE.
007700     MOVE "N" TO W-END-OF-FILE.
007800     READ LOGIN-REQUEST-FILE
007900          AT END MOVE "Y" TO W-END-OF-FILE.
008000     PERFORM 0200-PROCESS-ONE-REQUEST
008100             THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
008200     CLOSE LOGIN-REQUEST-FILE.
008300     CLOSE REPORT-FILE.
008400*
008500     EXIT PROGRAM.
008600     STOP RUN.
008700*>_________________________________________________________________________
008800*
008900 0200-PROCESS-ONE-REQUEST.
009000*
009100     IF WS-USER-COUNT = ZERO
009200        OR LOGRQ-EMAIL = SPACES
009300        OR LOGRQ-PASSWORD = SPACES
009400           PERFORM 0500-REPORT-LOGIN-ERROR
009500                   THRU 0500-REPORT-LOGIN-ERROR-EXIT
009600           GO TO 0200-PROCESS-ONE-REQUEST-READ.
009700*
009800     PERFORM 0300-CHECK-CREDENTIALS
009900             THRU 0300-CHECK-CREDENTIALS-EXIT.
010000*
010100 0200-PROCESS-ONE-REQUEST-READ.
010200     READ LOGIN-REQUEST-FILE
010300          AT END MOVE "Y" TO W-END-OF-FILE.
010400*
010500 0200-PROCESS-ONE-REQUEST-EXIT.
010600     EXIT.
010700*>_________________________________________________________________________
010800*
010900 0300-CHECK-CREDENTIALS.
011000*
011100     MOVE SPACES TO WS-DIGEST-INPUT.
011200     MOVE LOGRQ-PASSWORD TO WS-DIGEST-INPUT.
011300     PERFORM 9500-BUILD-PASSWORD-DIGEST
011400             THRU 9500-BUILD-PASSWORD-DIGEST-EXIT.
011500*
011600     MOVE "N" TO W-FOUND-RECORD.
011700     SET WS-USER-IDX TO 1.
011800     PERFORM 0400-MATCH-ONE-USER THRU 0400-MATCH-ONE-USER-EXIT
011900             UNTIL WS-USER-IDX > WS-USER-COUNT
012000                OR FOUND-RECORD.
012100*
012200     IF FOUND-RECORD
012300        PERFORM 0600-REPORT-LOGIN-SUCCESS
012400                THRU 0600-REPORT-LOGIN-SUCCESS-EXIT
012500     ELSE
012600        PERFORM 0700-REPORT-LOGIN-NOT-FOUND
012700                THRU 0700-REPORT-LOGIN-NOT-FOUND-EXIT.
012800*
012900 0300-CHECK-CREDENTIALS-EXIT.
013000     EXIT.
013100*>_________________________________________________________________________
013200*
013300 0400-MATCH-ONE-USER.
013400*
013500     IF LOGRQ-EMAIL = WT-USER-EMAIL (WS-USER-IDX)
013600        AND WS-DIGEST-RESULT = WT-USER-PWHASH (WS-USER-IDX)
013700           MOVE "Y" TO W-FOUND-RECORD
013800     ELSE
013900        SET WS-USER-IDX UP BY 1.
014000*
014100 0400-MATCH-ONE-USER-EXIT.
014200     EXIT.
014300*>_________________________________________________________________________
014400*
014500 0500-REPORT-LOGIN-ERROR.
014600*
014700     MOVE SPACES TO REPORT-RECORD.
014800     MOVE "LOGIN ERROR"        TO RR-LABEL.
014900     MOVE "EMPTY FILE OR BLANK INPUT" TO RR-VALUE.
015000     WRITE REPORT-RECORD.
015100*
015200 0500-REPORT-LOGIN-ERROR-EXIT.
015300     EXIT.
015400*>_________________________________________________________________________
015500*
015600 0600-REPORT-LOGIN-SUCCESS.
015700*
015800     MOVE SPACES TO REPORT-RECORD.
015900     MOVE "LOGIN OK"      TO RR-LABEL.
016000     MOVE LOGRQ-EMAIL     TO RR-VALUE.
016100     WRITE REPORT-RECORD.
016200*
016300 0600-REPORT-LOGIN-SUCCESS-EXIT.
016400     EXIT.
016500*>_________________________________________________________________________
016600*
016700 0700-REPORT-LOGIN-NOT-FOUND.
016800*
016900     MOVE SPACES TO REPORT-RECORD.
017000     MOVE "LOGIN NOT FOUND" TO RR-LABEL.
017100     MOVE LOGRQ-EMAIL       TO RR-VALUE.
017200     WRITE REPORT-RECORD.
017300*
017400 0700-REPORT-LOGIN-NOT-FOUND-EXIT.
017500     EXIT.
017600*>_________________________________________________________________________
017700*
017800     COPY "PLUSRTBL.CBL".
017900     COPY "PLDIGEST.CBL".
