000100*
000200* SLUSADD.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE OVERNIGHT NEW-CUSTOMER
000600*    REGISTRATION FEED.
000700*---------------------------------------------------------
000800*
000900     SELECT USER-ADD-FILE ASSIGN TO "USERADD"
001000            ORGANIZATION IS LINE SEQUENTIAL.
