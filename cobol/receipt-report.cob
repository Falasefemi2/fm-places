000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  RECEIPT-REPORT                              *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   WALKS THE ORDER MASTER AND PRINTS ONE ITEMISED         *
000800*   RECEIPT PER ORDER.  EACH LINE ITEM IS RE-PRICED        *
000900*   AGAINST THE RESTAURANT'S CURRENT MENUS RATHER THAN     *
001000*   TRUSTING THE PRICE THAT WAS ON FILE WHEN THE ORDER      *
001100*   WAS PLACED - AN ITEM DROPPED FROM THE MENU SINCE        *
001200*   SHOWS "NOT FOUND" AND DOES NOT COUNT TOWARD THE TOTAL.  *
001300*                                                         *
001400*=========================================================*
001500*
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    RECEIPT-REPORT.
001800 AUTHOR.        J M HOLLAND.
001900 INSTALLATION.  DATA PROCESSING - FM-PLACES.
002000 DATE-WRITTEN.  08/06/1991.
002100 DATE-COMPILED.
002200 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002300*
002400*-----------------------------------------------------------
002500*  C H A N G E   L O G
002600*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002700*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002800*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002900*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
003000*  04/02/2011  DKW  CR-0263  STANDALONE COUNTERS AND
003100*     SUBSCRIPTS DECLARED 77-LEVEL TO MATCH SHOP HABIT -
003200*     THEY WERE SITTING AT 01-LEVEL WITH NO GROUP REASON TO
003300*     BE THERE.
003400*-----------------------------------------------------------
003500*  08/06/1991  JMH  ORIG-0049  ORIGINAL CODING.
003600*  03/30/1995  RLO  CR-0096  RE-PRICE FROM THE CURRENT MENU
003700*     RATHER THAN THE UNIT PRICE STORED ON THE ORDER - THE
003800*     OLD WAY SHOWED YESTERDAY'S PRICE ON TODAY'S RECEIPT.
003900*  01/14/1999  RLO  CR-0133  Y2K - ORD-TIMESTAMP IS ALREADY A
004000*     FULL FOUR-DIGIT-YEAR STRING, PASSED THROUGH AS-IS.
004100*  04/03/2001  DKW  CR-0196  "NOT FOUND IN" ITEMS NO LONGER
004200*     COUNT TOWARD THE TOTAL.
004300*-----------------------------------------------------------
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300     COPY "SLUSERS.CBL".
005400     COPY "SLRESTR.CBL".
005500     COPY "SLORDER.CBL".
005600     COPY "SLREPRT.CBL".
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100     COPY "FDUSERS.CBL".
006200     COPY "FDRESTR.CBL".
006300     COPY "FDORDER.CBL".
006400     COPY "FDREPRT.CBL".
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800     COPY "wscase01.cbl".
006900     COPY "WSSUBS.CBL".
007000     COPY "WTUSERS.CBL".
007100     COPY "WTRESTR.CBL".
007200     COPY "WTORDER.CBL".
007300*
007400     01  WS-CUST-NAME                PIC X(30).
007500     77  WS-EXT-PRICE                PIC 9(7)V99.
007600     77  WS-RECEIPT-TOTAL            PIC 9(7)V99.
007700     77  WS-RECEIPT-UNIT-PRICE       PIC 9(4)V99.
007800     77  WS-REQ-ITEM-SUB             PIC 9(4) COMP.
007900*
008000     01  W-RESTR-FOUND-SW            PIC X.
008100         88  RESTR-FOUND                 VALUE "Y".
008200         88  RESTR-NOT-FOUND             VALUE "N".
008300     01  W-ITEM-FOUND-SW             PIC X.
008400         88  ITEM-FOUND                  VALUE "Y".
008500         88  ITEM-NOT-FOUND              VALUE "N".
008600*
008700     01  WS-RECEIPT-CUSTOMER-LINE.
008800         05  FILLER                  PIC X(12) VALUE
008900                 "CUSTOMER:   ".
009000         05  RCL-CUST-NAME            PIC X(30).
009100         05  FILLER                  PIC X(38) VALUE SPACES.
009200*
009300     01  WS-RECEIPT-RESTAURANT-LINE.
009400         05  FILLER                  PIC X(12) VALUE
009500                 "RESTAURANT: ".
009600         05  RCL-RST-NAME             PIC X(30).
009700         05  FILLER                  PIC X(38) VALUE SPACES.
009800*
009900     01  WS-RECEIPT-ITEM-LINE.
010000         05  FILLER                  PIC X(2)  VALUE SPACES.
010100         05  RCL-ITEM-NAME            PIC X(20).
010200         05  FILLER                  PIC X(2)  VALUE SPACES.
010300         05  RCL-ITEM-QTY             PIC ZZ9.
010400         05  FILLER                  PIC X(3)  VALUE " X ".
010500         05  RCL-UNIT-PRICE           PIC $Z,ZZ9.99.
010600         05  FILLER                  PIC X(3)  VALUE " = ".
010700         05  RCL-EXT-PRICE            PIC $ZZ,ZZZ,ZZ9.99.
010800         05  FILLER                  PIC X(24) VALUE SPACES.
010900*
011000     01  WS-RECEIPT-NOTFOUND-LINE.
011100         05  FILLER                  PIC X(2)  VALUE SPACES.
011200         05  RCL-NF-ITEM-NAME         PIC X(20).
011300         05  FILLER                  PIC X(2)  VALUE SPACES.
011400         05  FILLER                  PIC X(14) VALUE
011500                 "NOT FOUND IN ".
011600         05  RCL-NF-RST-NAME          PIC X(30).
011700         05  FILLER                  PIC X(12) VALUE SPACES.
011800*
011900     01  WS-RECEIPT-TOTAL-LINE.
012000         05  FILLER                  PIC X(7)  VALUE
012100                 "TOTAL: ".
012200         05  RCL-TOTAL                PIC $ZZ,ZZZ,ZZ9.99.
012300         05  FILLER                  PIC X(59) VALUE SPACES.
012400*
012500     01  WS-RECEIPT-STATUS-LINE.
012600         05  FILLER                  PIC X(8)  VALUE
012700                 "STATUS: ".
012800         05  RCL-STATUS               PIC X(10).
012900         05  FILLER                  PIC X(62) VALUE SPACES.
013000*
013100     01  WS-RECEIPT-TIME-LINE.
013200         05  FILLER                  PIC X(12) VALUE
013300                 "ORDERED AT: ".
013400         05  RCL-TIMESTAMP            PIC X(19).
013500         05  FILLER                  PIC X(49) VALUE SPACES.
013600*
013700 PROCEDURE DIVISION.
013800*
013900 0100-MAIN-LINE.
014000*
014100     OPEN INPUT USER-FILE.
014200     PERFORM 9100-LOAD-USER-TABLE THRU 9100-LOAD-USER-TABLE-EXIT.
014300     CLOSE USER-FILE.
014400*
014500     OPEN INPUT RESTAURANT-FILE.
014600     PERFORM 9200-LOAD-RESTR-TABLE THRU 9200-LOAD-RESTR-TABLE-EXIT.
014700     CLOSE RESTAURANT-FILE.
014800*
014900     OPEN INPUT ORDER-FILE.
015000     PERFORM 9300-LOAD-ORDER-TABLE THRU 9300-LOAD-ORDER-TABLE-EXIT.
015100     CLOSE ORDER-FILE.
015200*
015300     OPEN EXTEND REPORT-FILE.
015400     PERFORM 0200-WRITE-ONE-RECEIPT THRU 0200-WRITE-ONE-RECEIPT-EXIT
015500             VARYING WS-ORDER-IDX FROM 1 BY 1
015600               UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
015700     CLOSE REPORT-FILE.
015800*
015900     EXIT PROGRAM.
016000     STOP RUN.
016100*>_________________________________________________________________________
016200*
016300 0200-WRITE-ONE-RECEIPT.
016400*
016500     PERFORM 0300-FIND-CUSTOMER-NAME
016600             THRU 0300-FIND-CUSTOMER-NAME-EXIT.
016700     PERFORM 0500-FIND-RECEIPT-RESTAURANT
016800             THRU 0500-FIND-RECEIPT-RESTAURANT-EXIT.
016900*
017000     MOVE SPACES          TO REPORT-RECORD.
017100     MOVE "--- RECEIPT ---" TO REPORT-RECORD.
017200     WRITE REPORT-RECORD.
017300*
017400     MOVE WS-CUST-NAME TO RCL-CUST-NAME.
017500     MOVE WS-RECEIPT-CUSTOMER-LINE TO REPORT-RECORD.
017600     WRITE REPORT-RECORD.
017700*
017800     MOVE WT-ORD-RST-NAME (WS-ORDER-IDX) TO RCL-RST-NAME.
017900     MOVE WS-RECEIPT-RESTAURANT-LINE TO REPORT-RECORD.
018000     WRITE REPORT-RECORD.
018100*
018200     MOVE SPACES            TO REPORT-RECORD.
018300     MOVE "ORDERED ITEMS:"  TO REPORT-RECORD.
018400     WRITE REPORT-RECORD.
018500*
018600     MOVE ZERO TO WS-RECEIPT-TOTAL.
018700     PERFORM 0700-WRITE-ONE-RECEIPT-ITEM
018800             THRU 0700-WRITE-ONE-RECEIPT-ITEM-EXIT
018900             VARYING WS-REQ-ITEM-SUB FROM 1 BY 1
019000               UNTIL WS-REQ-ITEM-SUB >
019100                     WT-ORD-ITEM-COUNT (WS-ORDER-IDX).
019200*
019300     MOVE WS-RECEIPT-TOTAL TO RCL-TOTAL.
019400     MOVE WS-RECEIPT-TOTAL-LINE TO REPORT-RECORD.
019500     WRITE REPORT-RECORD.
019600*
019700     MOVE WT-ORD-STATUS (WS-ORDER-IDX) TO RCL-STATUS.
019800     MOVE WS-RECEIPT-STATUS-LINE TO REPORT-RECORD.
019900     WRITE REPORT-RECORD.
020000*
020100     MOVE WT-ORD-TIMESTAMP (WS-ORDER-IDX) TO RCL-TIMESTAMP.
020200     MOVE WS-RECEIPT-TIME-LINE TO REPORT-RECORD.
020300     WRITE REPORT-RECORD.
020400*
020500     MOVE SPACES               TO REPORT-RECORD.
020600     MOVE "----------------"   TO REPORT-RECORD.
020700     WRITE REPORT-RECORD.
020800*
020900 0200-WRITE-ONE-RECEIPT-EXIT.
021000     EXIT.
021100*>_________________________________________________________________________
021200*
021300*    MATCHES THE ORDER'S CUSTOMER E-MAIL AGAINST THE USER
021400*    TABLE AND LIFTS THE NAME STRAIGHT OUT - NOTHING ELSE
021500*    NEEDS THE MATCHED USER SUBSCRIPT AFTERWARD.
021600*
021700 0300-FIND-CUSTOMER-NAME.
021800*
021900     MOVE SPACES TO WS-CUST-NAME.
022000     MOVE "N" TO W-FOUND-RECORD.
022100     SET WS-USER-IDX TO 1.
022200     PERFORM 0400-MATCH-ONE-CUSTOMER THRU 0400-MATCH-ONE-CUSTOMER-EXIT
022300             UNTIL WS-USER-IDX > WS-USER-COUNT
022400                OR FOUND-RECORD.
022500*
022600 0300-FIND-CUSTOMER-NAME-EXIT.
022700     EXIT.
022800*>_________________________________________________________________________
022900*
023000 0400-MATCH-ONE-CUSTOMER.
023100*
023200     IF WT-ORD-USER-EMAIL (WS-ORDER-IDX) = WT-USER-EMAIL (WS-USER-IDX)
023300        MOVE WT-USER-NAME (WS-USER-IDX) TO WS-CUST-NAME
023400        MOVE "Y" TO W-FOUND-RECORD
023500     ELSE
023600        SET WS-USER-IDX UP BY 1.
023700*
023800 0400-MATCH-ONE-CUSTOMER-EXIT.
023900     EXIT.
024000*>_________________________________________________________________________
024100*
024200*    MATCHES THE ORDER'S RESTAURANT NAME.  LEAVES WS-RESTR-IDX
024300*    POINTING AT THE MATCH SO THE ITEM SEARCH CAN WALK ITS
024400*    MENUS.
024500*
024600 0500-FIND-RECEIPT-RESTAURANT.
024700*
024800     MOVE "N" TO W-RESTR-FOUND-SW.
024900     SET WS-RESTR-IDX TO 1.
025000     PERFORM 0600-MATCH-RECEIPT-RESTAURANT
025100             THRU 0600-MATCH-RECEIPT-RESTAURANT-EXIT
025200             UNTIL WS-RESTR-IDX > WS-RESTR-COUNT
025300                OR RESTR-FOUND.
025400*
025500 0500-FIND-RECEIPT-RESTAURANT-EXIT.
025600     EXIT.
025700*>_________________________________________________________________________
025800*
025900 0600-MATCH-RECEIPT-RESTAURANT.
026000*
026100     IF WT-ORD-RST-NAME (WS-ORDER-IDX) = WT-RST-NAME (WS-RESTR-IDX)
026200        MOVE "Y" TO W-RESTR-FOUND-SW
026300     ELSE
026400        SET WS-RESTR-IDX UP BY 1.
026500*
026600 0600-MATCH-RECEIPT-RESTAURANT-EXIT.
026700     EXIT.
026800*>_________________________________________________________________________
026900*
027000 0700-WRITE-ONE-RECEIPT-ITEM.
027100*
027200     IF RESTR-FOUND
027300        PERFORM 0800-SEARCH-RECEIPT-MENUS
027400                THRU 0800-SEARCH-RECEIPT-MENUS-EXIT
027500     ELSE
027600        MOVE "N" TO W-ITEM-FOUND-SW.
027700*
027800     IF ITEM-FOUND
027900        COMPUTE WS-EXT-PRICE =
028000                WT-ORD-ITEM-QTY (WS-ORDER-IDX WS-REQ-ITEM-SUB)
028100                * WS-RECEIPT-UNIT-PRICE
028200        ADD WS-EXT-PRICE TO WS-RECEIPT-TOTAL
028300        MOVE WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-REQ-ITEM-SUB)
028400          TO RCL-ITEM-NAME
028500        MOVE WT-ORD-ITEM-QTY (WS-ORDER-IDX WS-REQ-ITEM-SUB)
028600          TO RCL-ITEM-QTY
028700        MOVE WS-RECEIPT-UNIT-PRICE TO RCL-UNIT-PRICE
028800        MOVE WS-EXT-PRICE            TO RCL-EXT-PRICE
028900        MOVE WS-RECEIPT-ITEM-LINE    TO REPORT-RECORD
029000     ELSE
029100        MOVE WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-REQ-ITEM-SUB)
029200          TO RCL-NF-ITEM-NAME
029300        MOVE WT-ORD-RST-NAME (WS-ORDER-IDX)
029400          TO RCL-NF-RST-NAME
029500        MOVE WS-RECEIPT-NOTFOUND-LINE TO REPORT-RECORD.
029600*
029700     WRITE REPORT-RECORD.
029800*
029900 0700-WRITE-ONE-RECEIPT-ITEM-EXIT.
030000     EXIT.
030100*>_________________________________________________________________________
030200*
030300*    SEARCHES THE MATCHED RESTAURANT'S MENUS, IN STORED
030400*    ORDER, FOR THE REQUESTED ITEM NAME - SAME SEARCH ORDER
030500*    AS ORDER-ENTRY USES WHEN THE ORDER WAS FIRST PLACED.
030600*
030700 0800-SEARCH-RECEIPT-MENUS.
030800*
030900     MOVE "N" TO W-ITEM-FOUND-SW.
031000     SET WS-MENU-SUB TO 1.
031100     PERFORM 0900-SEARCH-ONE-RECEIPT-MENU
031200             THRU 0900-SEARCH-ONE-RECEIPT-MENU-EXIT
031300             UNTIL WS-MENU-SUB > WT-RST-MENU-COUNT (WS-RESTR-IDX)
031400                OR ITEM-FOUND.
031500*
031600 0800-SEARCH-RECEIPT-MENUS-EXIT.
031700     EXIT.
031800*>_________________________________________________________________________
031900*
032000 0900-SEARCH-ONE-RECEIPT-MENU.
032100*
032200     SET WS-ITEM-SUB TO 1.
032300     PERFORM 1000-SEARCH-ONE-RECEIPT-ITEM
032400             THRU 1000-SEARCH-ONE-RECEIPT-ITEM-EXIT
032500             UNTIL WS-ITEM-SUB >
032600                   WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB)
032700                OR ITEM-FOUND.
032800     IF NOT ITEM-FOUND
032900        SET WS-MENU-SUB UP BY 1.
033000*
033100 0900-SEARCH-ONE-RECEIPT-MENU-EXIT.
033200     EXIT.
033300*>_________________________________________________________________________
033400*
033500 1000-SEARCH-ONE-RECEIPT-ITEM.
033600*
033700     IF WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-REQ-ITEM-SUB) =
033800        WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
033900        MOVE WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
034000          TO WS-RECEIPT-UNIT-PRICE
034100        MOVE "Y" TO W-ITEM-FOUND-SW
034200     ELSE
034300        SET WS-ITEM-SUB UP BY 1.
034400*
034500 1000-SEARCH-ONE-RECEIPT-ITEM-EXIT.
034600     EXIT.
034700*>_________________________________________________________________________
034800*
034900     COPY "PLUSRTBL.CBL".
035000     COPY "PLRSTBL.CBL".
035100     COPY "PLORDTBL.CBL".
