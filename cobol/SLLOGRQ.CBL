000100*
000200* SLLOGRQ.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE LOGIN-ATTEMPT FEED
000600*    PROCESSED BY CREDENTIAL-CHECK.COB.
000700*---------------------------------------------------------
000800*
000900     SELECT LOGIN-REQUEST-FILE ASSIGN TO "LOGREQ"
001000            ORGANIZATION IS LINE SEQUENTIAL.
