000100*
000200* SLRSADD.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE OVERNIGHT NEW-RESTAURANT
000600*    REGISTRATION FEED.
000700*---------------------------------------------------------
000800*
000900     SELECT RESTAURANT-ADD-FILE ASSIGN TO "RSTADD"
001000            ORGANIZATION IS LINE SEQUENTIAL.
