000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  DRIVER-REGISTRATION                         *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   READS THE OVERNIGHT NEW-DRIVER FEED (DRVADD) AND ADDS *
000800*   EACH REQUEST TO THE DRIVER MASTER (DRIVERS) UNLESS    *
000900*   THE E-MAIL ADDRESS IS ALREADY ON FILE.  A NEW DRIVER  *
001000*   STARTS AVAILABLE, CARRYING NO ASSIGNED ORDERS.        *
001100*                                                         *
001200*=========================================================*
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    DRIVER-REGISTRATION.
001600 AUTHOR.        R L OTERO.
001700 INSTALLATION.  DATA PROCESSING - FM-PLACES.
001800 DATE-WRITTEN.  03/21/1991.
001900 DATE-COMPILED.
002000 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002100*
002200*-----------------------------------------------------------
002300*  C H A N G E   L O G
002400*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002500*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002600*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002700*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
002800*-----------------------------------------------------------
002900*  03/21/1991  RLO  ORIG-0043  ORIGINAL CODING.
003000*  09/02/1992  RLO  CR-0060  ADDED DUPLICATE-EMAIL CHECK TO
003100*     MATCH THE CR-0058 FIX IN USER-REGISTRATION.
003200*  04/03/2001  DKW  CR-0190  REPORT LINE NOW SHOWS THE
003300*     REJECTED E-MAIL.
003400*  11/11/2003  DKW  CR-0212  CONFIRMED DRV-ORDER-COUNT AND
003500*     EVERY DRV-ORDER-REF SLOT START AT ZERO ON ADD - A BAD
003600*     TAPE RESTORE ONCE LEFT GARBAGE IN THE SLOTS AND
003700*     DRIVER-ASSIGNMENT CHOKED ON IT THE NEXT NIGHT.
003800*-----------------------------------------------------------
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     COPY "SLDRADD.CBL".
004900     COPY "SLDRIVR.CBL".
005000     COPY "SLREPRT.CBL".
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500     COPY "FDDRADD.CBL".
005600     COPY "FDDRIVR.CBL".
005700     COPY "FDREPRT.CBL".
005800*
005900 WORKING-STORAGE SECTION.
006000*
006100     COPY "wscase01.cbl".
006200     COPY "WSSUBS.CBL".
006300     COPY "WTDRIVR.CBL".
006400*
006500 PROCEDURE DIVISION.
006600*
006700 0100-MAIN-LINE.
006800*
006900     OPEN OUTPUT DRIVER-FILE.
007000     CLOSE DRIVER-FILE.
007100     OPEN INPUT DRIVER-FILE.
007200     PERFORM 9400-LOAD-DRIVER-TABLE THRU 9400-LOAD-DRIVER-TABLE-EXIT.
007300*
007400     OPEN EXTEND REPORT-FILE.
007500     OPEN INPUT DRIVER-ADD-FILE.
007600     MOVE "N" TO W-END-OF-FILE.
007700     READ DRIVER-ADD-FILE
007800          AT END MOVE "Y" TO W-END-OF-FILE.
007900     PERFORM 0200-PROCESS-ONE-REQUEST
008000             THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
008100     CLOSE DRIVER-ADD-FILE.
008200     CLOSE REPORT-FILE.
008300*
008400     PERFORM 9430-REWRITE-DRIVER-TABLE
008500             THRU 9430-REWRITE-DRIVER-TABLE-EXIT.
008600*
008700     EXIT PROGRAM.
008800     STOP RUN.
008900*>_________________________________________________________________________
009000*
009100 0200-PROCESS-ONE-REQUEST.
009200*
009300     MOVE "N" TO W-DUPLICATE-KEY.
009400     PERFORM 0300-SCAN-FOR-DUPLICATE-EMAIL
009500             THRU 0300-SCAN-FOR-DUPLICATE-EMAIL-EXIT
009600             VARYING WS-DRIVER-IDX FROM 1 BY 1
009700               UNTIL WS-DRIVER-IDX > WS-DRIVER-COUNT
009800                  OR DUPLICATE-KEY.
009900*
010000     IF DUPLICATE-KEY
010100        PERFORM 0600-REJECT-DUPLICATE-DRIVER
010200                THRU 0600-REJECT-DUPLICATE-DRIVER-EXIT
010300        GO TO 0200-PROCESS-ONE-REQUEST-READ.
010400*
010500     PERFORM 0400-APPEND-NEW-DRIVER
010600             THRU 0400-APPEND-NEW-DRIVER-EXIT.
010700*
010800 0200-PROCESS-ONE-REQUEST-READ.
010900     READ DRIVER-ADD-FILE
011000          AT END MOVE "Y" TO W-END-OF-FILE.
011100*
011200 0200-PROCESS-ONE-REQUEST-EXIT.
011300     EXIT.
011400*>_________________________________________________________________________
011500*
011600 0300-SCAN-FOR-DUPLICATE-EMAIL.
011700*
011800     IF ADDD-EMAIL = WT-DRV-EMAIL (WS-DRIVER-IDX)
011900        MOVE "Y" TO W-DUPLICATE-KEY.
012000*
012100 0300-SCAN-FOR-DUPLICATE-EMAIL-EXIT.
012200     EXIT.
012300*>_________________________________________________________________________
012400*
012500 0400-APPEND-NEW-DRIVER.
012600*
012700     ADD 1 TO WS-DRIVER-COUNT.
012800     SET WS-DRIVER-IDX TO WS-DRIVER-COUNT.
012900     MOVE ADDD-NAME  TO WT-DRV-NAME (WS-DRIVER-IDX).
013000     MOVE ADDD-EMAIL TO WT-DRV-EMAIL (WS-DRIVER-IDX).
013100     MOVE "Y"        TO WT-DRV-AVAIL (WS-DRIVER-IDX).
013200     MOVE ZERO       TO WT-DRV-ORDER-COUNT (WS-DRIVER-IDX).
013300     PERFORM 0500-ZERO-ONE-ORDER-REF THRU 0500-ZERO-ONE-ORDER-REF-EXIT
013400             VARYING WS-REF-SUB FROM 1 BY 1
013500               UNTIL WS-REF-SUB > 5.
013600*
013700     MOVE SPACES       TO REPORT-RECORD.
013800     MOVE "DRIVER ADDED"  TO RR-LABEL.
013900     MOVE ADDD-EMAIL      TO RR-VALUE.
014000     WRITE REPORT-RECORD.
014100*
014200 0400-APPEND-NEW-DRIVER-EXIT.
014300     EXIT.
014400*>_________________________________________________________________________
014500*
014600 0500-ZERO-ONE-ORDER-REF.
014700*
014800     MOVE ZERO TO WT-DRV-ORDER-REF (WS-DRIVER-IDX WS-REF-SUB).
014900*
015000 0500-ZERO-ONE-ORDER-REF-EXIT.
015100     EXIT.
015200*>_________________________________________________________________________
015300*
015400 0600-REJECT-DUPLICATE-DRIVER.
015500*
015600     MOVE SPACES TO REPORT-RECORD.
015700     MOVE "DRIVER REJECTED - DUP" TO RR-LABEL.
015800     MOVE ADDD-EMAIL               TO RR-VALUE.
015900     WRITE REPORT-RECORD.
016000*
016100 0600-REJECT-DUPLICATE-DRIVER-EXIT.
016200     EXIT.
016300*>_________________________________________________________________________
016400*
016500     COPY "PLDRVTBL.CBL".
