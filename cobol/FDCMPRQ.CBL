000100*
000200* FDCMPRQ.CBL
000300*
000400*---------------------------------------------------------
000500*    ONE "DRIVER SAYS THEY JUST DROPPED OFF AN ORDER"
000600*    NOTIFICATION PER RECORD.
000700*---------------------------------------------------------
000800*
000900 FD  COMPLETION-REQUEST-FILE
001000     LABEL RECORDS ARE STANDARD.
001100*
001200 01  COMPLETION-REQUEST-RECORD.
001300     05  CMPRQ-DRIVER-EMAIL      PIC X(40).
