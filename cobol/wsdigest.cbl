000100*
000200* WSDIGEST.CBL
000300*
000400*---------------------------------------------------------
000500*    WORKING-STORAGE TO BE USED BY PLDIGEST.CBL.
000600*    FM-PLACES STORES PASSWORDS AS A FIXED-WIDTH ONE-WAY
000700*    DIGEST, NEVER IN THE CLEAR.  THE ALGORITHM IS A SIMPLE
000800*    DETERMINISTIC CHARACTER-ROLL AGAINST WS-DIGEST-ALPHABET -
000900*    IT IS NOT A CRYPTOGRAPHIC HASH, IT ONLY HAS TO BE
001000*    DETERMINISTIC SO THE SAME PASSWORD ALWAYS PRODUCES THE
001100*    SAME DIGEST.
001200*---------------------------------------------------------
001300*
001400 01  WS-DIGEST-INPUT             PIC X(20).
001500 01  WS-DIGEST-INPUT-R REDEFINES WS-DIGEST-INPUT.
001600     05  WS-DIGEST-CHAR          PIC X OCCURS 20 TIMES.
001700*
001800 01  WS-DIGEST-RESULT            PIC X(60).
001900 01  WS-DIGEST-RESULT-R REDEFINES WS-DIGEST-RESULT.
002000     05  WS-DIGEST-TRIPLE        PIC X(3) OCCURS 20 TIMES.
002100*
002200 77  WS-DIGEST-ACCUM             PIC 9(7) COMP.
002300 77  WS-DIGEST-CHAR-SUB          PIC 9(4) COMP.
002400 77  WS-DIGEST-ALPHA-SUB         PIC 9(4) COMP.
002500 77  WS-DIGEST-POS               PIC 9(3) COMP.
002600 77  WS-DIGEST-QUOT              PIC 9(7) COMP.
002700 77  WS-DIGEST-ROLL-1            PIC 9(3) COMP.
002800 77  WS-DIGEST-ROLL-2            PIC 9(3) COMP.
002900 77  WS-DIGEST-ROLL-3            PIC 9(3) COMP.
003000*
003100 01  WS-DIGEST-ALPHABET          PIC X(36)
003200         VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
