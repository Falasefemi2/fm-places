000100*
000200* SLMMREQ.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE RESTAURANT MENU
000600*    MAINTENANCE FEED PROCESSED BY MENU-MAINTENANCE.COB.
000700*---------------------------------------------------------
000800*
000900     SELECT MENU-MAINT-REQUEST-FILE ASSIGN TO "MMREQ"
001000            ORGANIZATION IS LINE SEQUENTIAL.
