000100*
000200* PLDIGEST.CBL
000300*
000400*---------------------------------------------------------
000500*    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION.
000600*    MOVE THE CLEAR-TEXT PASSWORD, SPACE-PADDED OR TRUNCATED
000700*    TO 20 CHARACTERS, INTO WS-DIGEST-INPUT, THEN
000800*    PERFORM 9500-BUILD-PASSWORD-DIGEST.  RESULT COMES BACK
000900*    LEFT-JUSTIFIED IN WS-DIGEST-RESULT, 60 CHARACTERS,
001000*    MATCHING THE WIDTH OF USER-PWHASH.
001100*---------------------------------------------------------
001200*
001300 9500-BUILD-PASSWORD-DIGEST.
001400*
001500     MOVE ZEROS TO WS-DIGEST-ACCUM.
001600     PERFORM 9510-ROLL-ONE-CHARACTER THRU 9510-ROLL-ONE-CHARACTER-EXIT
001700             VARYING WS-DIGEST-CHAR-SUB FROM 1 BY 1
001800               UNTIL WS-DIGEST-CHAR-SUB > 20.
001900*
002000 9500-BUILD-PASSWORD-DIGEST-EXIT.
002100     EXIT.
002200*>_________________________________________________________________________
002300*
002400*    FOLD THE CHARACTER'S POSITION IN WS-DIGEST-ALPHABET AND
002500*    ITS OWN SUBSCRIPT INTO THE RUNNING ACCUMULATOR, THEN
002600*    SPIN OFF THREE ALPHABET CHARACTERS INTO THE OUTPUT
002700*    TRIPLE FOR THIS POSITION.  A CHARACTER NOT FOUND IN THE
002800*    ALPHABET (LOWER CASE, PUNCTUATION, ...) FOLDS IN AS 37.
002900*
003000 9510-ROLL-ONE-CHARACTER.
003100*
003200     MOVE 37 TO WS-DIGEST-POS.
003300     PERFORM 9520-FIND-CHAR-IN-ALPHABET
003400             THRU 9520-FIND-CHAR-IN-ALPHABET-EXIT
003500             VARYING WS-DIGEST-ALPHA-SUB FROM 1 BY 1
003600               UNTIL WS-DIGEST-ALPHA-SUB > 36.
003700*
003800     ADD WS-DIGEST-POS WS-DIGEST-CHAR-SUB TO WS-DIGEST-ACCUM.
003900*
004000     DIVIDE WS-DIGEST-ACCUM BY 36
004100            GIVING WS-DIGEST-QUOT
004200            REMAINDER WS-DIGEST-ROLL-1.
004300     ADD WS-DIGEST-CHAR-SUB TO WS-DIGEST-ACCUM.
004400     DIVIDE WS-DIGEST-ACCUM BY 36
004500            GIVING WS-DIGEST-QUOT
004600            REMAINDER WS-DIGEST-ROLL-2.
004700     ADD WS-DIGEST-POS TO WS-DIGEST-ACCUM.
004800     DIVIDE WS-DIGEST-ACCUM BY 36
004900            GIVING WS-DIGEST-QUOT
005000            REMAINDER WS-DIGEST-ROLL-3.
005100*
005200     MOVE WS-DIGEST-ALPHABET (WS-DIGEST-ROLL-1 + 1 : 1)
005300       TO WS-DIGEST-TRIPLE (WS-DIGEST-CHAR-SUB) (1:1).
005400     MOVE WS-DIGEST-ALPHABET (WS-DIGEST-ROLL-2 + 1 : 1)
005500       TO WS-DIGEST-TRIPLE (WS-DIGEST-CHAR-SUB) (2:1).
005600     MOVE WS-DIGEST-ALPHABET (WS-DIGEST-ROLL-3 + 1 : 1)
005700       TO WS-DIGEST-TRIPLE (WS-DIGEST-CHAR-SUB) (3:1).
005800*
005900 9510-ROLL-ONE-CHARACTER-EXIT.
006000     EXIT.
006100*>_________________________________________________________________________
006200*
006300 9520-FIND-CHAR-IN-ALPHABET.
006400*
006500     IF WS-DIGEST-CHAR (WS-DIGEST-CHAR-SUB) =
006600        WS-DIGEST-ALPHABET (WS-DIGEST-ALPHA-SUB : 1)
006700           MOVE WS-DIGEST-ALPHA-SUB TO WS-DIGEST-POS.
006800*
006900 9520-FIND-CHAR-IN-ALPHABET-EXIT.
007000     EXIT.
