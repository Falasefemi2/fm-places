000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  ORDER-COMPLETION                            *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   READS THE DELIVERY-COMPLETE FEED (CMPREQ), ONE        *
000800*   DRIVER E-MAIL PER RECORD.  POPS THAT DRIVER'S MOST     *
000900*   RECENTLY ASSIGNED ORDER OFF HIS STACK, MARKS IT        *
001000*   DELIVERED, AND FREES THE DRIVER FOR THE NEXT ROUND OF  *
001100*   DRIVER-ASSIGNMENT.                                    *
001200*                                                         *
001300*=========================================================*
001400*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    ORDER-COMPLETION.
001700 AUTHOR.        J M HOLLAND.
001800 INSTALLATION.  DATA PROCESSING - FM-PLACES.
001900 DATE-WRITTEN.  05/16/1991.
002000 DATE-COMPILED.
002100 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002200*
002300*-----------------------------------------------------------
002400*  C H A N G E   L O G
002500*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002600*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002700*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002800*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
002900*  04/02/2011  DKW  CR-0263  STANDALONE COUNTERS AND
003000*     SUBSCRIPTS DECLARED 77-LEVEL TO MATCH SHOP HABIT -
003100*     THEY WERE SITTING AT 01-LEVEL WITH NO GROUP REASON TO
003200*     BE THERE.
003300*-----------------------------------------------------------
003400*  05/16/1991  JMH  ORIG-0046  ORIGINAL CODING.
003500*  02/08/1996  JMH  CR-0103  DRIVER'S ORDER STACK IS NOW
003600*     LIFO, NOT FIFO - DISPATCH WANTED THE LAST ORDER TAKEN
003700*     CLOSED FIRST SINCE THAT IS THE ONE THE DRIVER IS
003800*     ACTUALLY CALLING ABOUT.
003900*  04/03/2001  DKW  CR-0193  REPORT LINE ADDED FOR BOTH
004000*     REJECT CASES (DRIVER NOT FOUND / NO ACTIVE ORDERS).
004100*-----------------------------------------------------------
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100     COPY "SLCMPRQ.CBL".
005200     COPY "SLDRIVR.CBL".
005300     COPY "SLORDER.CBL".
005400     COPY "SLREPRT.CBL".
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900     COPY "FDCMPRQ.CBL".
006000     COPY "FDDRIVR.CBL".
006100     COPY "FDORDER.CBL".
006200     COPY "FDREPRT.CBL".
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600     COPY "wscase01.cbl".
006700     COPY "WTDRIVR.CBL".
006800     COPY "WTORDER.CBL".
006900*
007000     77  WS-ORD-TABLE-IDX            PIC 9(4) COMP.
007100*
007200 PROCEDURE DIVISION.
007300*
007400 0100-MAIN-LINE.
007500*
007600     OPEN INPUT DRIVER-FILE.
007700     PERFORM 9400-LOAD-DRIVER-TABLE THRU 9400-LOAD-DRIVER-TABLE-EXIT.
007800*
007900     OPEN INPUT ORDER-FILE.
008000     PERFORM 9300-LOAD-ORDER-TABLE THRU 9300-LOAD-ORDER-TABLE-EXIT.
008100*
008200     OPEN EXTEND REPORT-FILE.
008300     OPEN INPUT COMPLETION-REQUEST-FILE.
008400     MOVE "N" TO W-END-OF-FILE.
008500     READ COMPLETION-REQUEST-FILE
008600          AT END MOVE "Y" TO W-END-OF-FILE.
008700     PERFORM 0200-PROCESS-ONE-REQUEST
008800             THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
008900     CLOSE COMPLETION-REQUEST-FILE.
009000     CLOSE REPORT-FILE.
009100*
009200     PERFORM 9430-REWRITE-DRIVER-TABLE
009300             THRU 9430-REWRITE-DRIVER-TABLE-EXIT.
009400     PERFORM 9330-REWRITE-ORDER-TABLE
009500             THRU 9330-REWRITE-ORDER-TABLE-EXIT.
009600*
009700     EXIT PROGRAM.
009800     STOP RUN.
009900*>_________________________________________________________________________
010000*
010100 0200-PROCESS-ONE-REQUEST.
010200*
010300     MOVE "N" TO W-FOUND-RECORD.
010400     SET WS-DRIVER-IDX TO 1.
010500     PERFORM 0300-FIND-DRIVER-BY-EMAIL
010600             THRU 0300-FIND-DRIVER-BY-EMAIL-EXIT
010700             UNTIL WS-DRIVER-IDX > WS-DRIVER-COUNT
010800                OR FOUND-RECORD.
010900*
011000     IF NOT FOUND-RECORD
011100        PERFORM 0500-REJECT-DRIVER-NOT-FOUND
011200                THRU 0500-REJECT-DRIVER-NOT-FOUND-EXIT
011300        GO TO 0200-PROCESS-ONE-REQUEST-READ.
011400*
011500     IF WT-DRV-ORDER-COUNT (WS-DRIVER-IDX) = ZERO
011600        PERFORM 0600-REJECT-NO-ACTIVE-ORDERS
011700                THRU 0600-REJECT-NO-ACTIVE-ORDERS-EXIT
011800     ELSE
011900        PERFORM 0400-COMPLETE-MOST-RECENT-ORDER
012000                THRU 0400-COMPLETE-MOST-RECENT-ORDER-EXIT.
012100*
012200 0200-PROCESS-ONE-REQUEST-READ.
012300     READ COMPLETION-REQUEST-FILE
012400          AT END MOVE "Y" TO W-END-OF-FILE.
012500*
012600 0200-PROCESS-ONE-REQUEST-EXIT.
012700     EXIT.
012800*>_________________________________________________________________________
012900*
013000 0300-FIND-DRIVER-BY-EMAIL.
013100*
013200     IF CMPRQ-DRIVER-EMAIL = WT-DRV-EMAIL (WS-DRIVER-IDX)
013300        MOVE "Y" TO W-FOUND-RECORD
013400     ELSE
013500        SET WS-DRIVER-IDX UP BY 1.
013600*
013700 0300-FIND-DRIVER-BY-EMAIL-EXIT.
013800     EXIT.
013900*>_________________________________________________________________________
014000*
014100 0400-COMPLETE-MOST-RECENT-ORDER.
014200*
014300     MOVE WT-DRV-ORDER-REF (WS-DRIVER-IDX
014400             WT-DRV-ORDER-COUNT (WS-DRIVER-IDX))
014500       TO WS-ORD-TABLE-IDX.
014600*
014700     MOVE "DELIVERED" TO WT-ORD-STATUS (WS-ORD-TABLE-IDX).
014800*
014900     MOVE ZERO TO WT-DRV-ORDER-REF (WS-DRIVER-IDX
015000             WT-DRV-ORDER-COUNT (WS-DRIVER-IDX)).
015100     SUBTRACT 1 FROM WT-DRV-ORDER-COUNT (WS-DRIVER-IDX).
015200     MOVE "Y" TO WT-DRV-AVAIL (WS-DRIVER-IDX).
015300*
015400     MOVE SPACES TO REPORT-RECORD.
015500     MOVE "ORDER DELIVERED"  TO RR-LABEL.
015600     MOVE CMPRQ-DRIVER-EMAIL TO RR-VALUE.
015700     WRITE REPORT-RECORD.
015800*
015900 0400-COMPLETE-MOST-RECENT-ORDER-EXIT.
016000     EXIT.
016100*>_________________________________________________________________________
016200*
016300 0500-REJECT-DRIVER-NOT-FOUND.
016400*
016500     MOVE SPACES TO REPORT-RECORD.
016600     MOVE "COMPLETION REJECTED"     TO RR-LABEL.
016700     MOVE "DRIVER NOT FOUND"        TO RR-VALUE.
016800     WRITE REPORT-RECORD.
016900*
017000 0500-REJECT-DRIVER-NOT-FOUND-EXIT.
017100     EXIT.
017200*>_________________________________________________________________________
017300*
017400 0600-REJECT-NO-ACTIVE-ORDERS.
017500*
017600     MOVE SPACES TO REPORT-RECORD.
017700     MOVE "COMPLETION REJECTED"     TO RR-LABEL.
017800     MOVE "DRIVER HAS NO ACTIVE ORDER" TO RR-VALUE.
017900     WRITE REPORT-RECORD.
018000*
018100 0600-REJECT-NO-ACTIVE-ORDERS-EXIT.
018200     EXIT.
018300*>_________________________________________________________________________
018400*
018500     COPY "PLDRVTBL.CBL".
018600     COPY "PLORDTBL.CBL".
