000100*
000200* FDUSADD.CBL
000300*
000400*---------------------------------------------------------
000500*    NEW-CUSTOMER REGISTRATION REQUEST.  CLEAR-TEXT
000600*    ADDU-PASSWORD IS DIGESTED BY PLDIGEST.CBL BEFORE
000700*    ANYTHING IS WRITTEN TO THE USER MASTER - IT NEVER
000800*    REACHES USER-FILE IN THE CLEAR.
000900*---------------------------------------------------------
001000*
001100 FD  USER-ADD-FILE
001200     LABEL RECORDS ARE STANDARD.
001300*
001400 01  USER-ADD-RECORD.
001500     05  ADDU-NAME               PIC X(30).
001600     05  ADDU-EMAIL              PIC X(40).
001700     05  ADDU-PASSWORD           PIC X(20).
