000100*
000200* PLDRVTBL.CBL
000300*
000400*---------------------------------------------------------
000500*    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION
000600*    OF ANY PROGRAM THAT COPIES SLDRIVR.CBL/FDDRIVR.CBL AND
000700*    WTDRIVR.CBL.  OPEN DRIVER-FILE BEFORE PERFORMING
000800*    9400-LOAD-DRIVER-TABLE; PERFORM 9430-REWRITE-DRIVER-TABLE BEFORE
000900*    CLOSING IT AGAIN IF THE TABLE WAS CHANGED.
001000*---------------------------------------------------------
001100*
001200 9400-LOAD-DRIVER-TABLE.
001300*
001400     MOVE "N" TO W-END-OF-FILE.
001500     MOVE ZERO TO WS-DRIVER-COUNT.
001600     READ DRIVER-FILE
001700          AT END MOVE "Y" TO W-END-OF-FILE.
001800     PERFORM 9410-LOAD-ONE-DRIVER
001900             THRU 9410-LOAD-ONE-DRIVER-EXIT UNTIL END-OF-FILE.
002000*
002100 9400-LOAD-DRIVER-TABLE-EXIT.
002200     EXIT.
002300*>_________________________________________________________________________
002400*
002500 9410-LOAD-ONE-DRIVER.
002600*
002700     ADD 1 TO WS-DRIVER-COUNT.
002800     SET WS-DRIVER-IDX TO WS-DRIVER-COUNT.
002900     MOVE DRV-NAME        TO WT-DRV-NAME (WS-DRIVER-IDX).
003000     MOVE DRV-EMAIL       TO WT-DRV-EMAIL (WS-DRIVER-IDX).
003100     MOVE DRV-AVAIL       TO WT-DRV-AVAIL (WS-DRIVER-IDX).
003200     MOVE DRV-ORDER-COUNT TO WT-DRV-ORDER-COUNT (WS-DRIVER-IDX).
003300     PERFORM 9420-LOAD-ONE-DRIVER-REF
003400             THRU 9420-LOAD-ONE-DRIVER-REF-EXIT
003500             VARYING WS-REF-SUB FROM 1 BY 1
003600               UNTIL WS-REF-SUB > 5.
003700*
003800     READ DRIVER-FILE
003900          AT END MOVE "Y" TO W-END-OF-FILE.
004000*
004100 9410-LOAD-ONE-DRIVER-EXIT.
004200     EXIT.
004300*>_________________________________________________________________________
004400*
004500 9420-LOAD-ONE-DRIVER-REF.
004600*
004700     MOVE DRV-ORDER-REF (WS-REF-SUB)
004800       TO WT-DRV-ORDER-REF (WS-DRIVER-IDX WS-REF-SUB).
004900*
005000 9420-LOAD-ONE-DRIVER-REF-EXIT.
005100     EXIT.
005200*>_________________________________________________________________________
005300*
005400 9430-REWRITE-DRIVER-TABLE.
005500*
005600     CLOSE DRIVER-FILE.
005700     OPEN OUTPUT DRIVER-FILE.
005800     PERFORM 9440-WRITE-ONE-DRIVER THRU 9440-WRITE-ONE-DRIVER-EXIT
005900             VARYING WS-DRIVER-IDX FROM 1 BY 1
006000               UNTIL WS-DRIVER-IDX > WS-DRIVER-COUNT.
006100     CLOSE DRIVER-FILE.
006200*
006300 9430-REWRITE-DRIVER-TABLE-EXIT.
006400     EXIT.
006500*>_________________________________________________________________________
006600*
006700 9440-WRITE-ONE-DRIVER.
006800*
006900     MOVE SPACES TO DRIVER-RECORD.
007000     MOVE WT-DRV-NAME (WS-DRIVER-IDX)        TO DRV-NAME.
007100     MOVE WT-DRV-EMAIL (WS-DRIVER-IDX)       TO DRV-EMAIL.
007200     MOVE WT-DRV-AVAIL (WS-DRIVER-IDX)       TO DRV-AVAIL.
007300     MOVE WT-DRV-ORDER-COUNT (WS-DRIVER-IDX) TO DRV-ORDER-COUNT.
007400     PERFORM 9450-WRITE-ONE-DRIVER-REF
007500             THRU 9450-WRITE-ONE-DRIVER-REF-EXIT
007600             VARYING WS-REF-SUB FROM 1 BY 1
007700               UNTIL WS-REF-SUB > 5.
007800     WRITE DRIVER-RECORD.
007900*
008000 9440-WRITE-ONE-DRIVER-EXIT.
008100     EXIT.
008200*>_________________________________________________________________________
008300*
008400 9450-WRITE-ONE-DRIVER-REF.
008500*
008600     MOVE WT-DRV-ORDER-REF (WS-DRIVER-IDX WS-REF-SUB)
008700       TO DRV-ORDER-REF (WS-REF-SUB).
008800*
008900 9450-WRITE-ONE-DRIVER-REF-EXIT.
009000     EXIT.
