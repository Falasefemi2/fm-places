000100*
000200* FDMMREQ.CBL
000300*
000400*---------------------------------------------------------
000500*    RESTAURANT MENU MAINTENANCE REQUEST.  MMREQ-OP-CODE
000600*    SAYS WHICH OF THE FOUR MAINTENANCE ACTIONS APPLIES -
000700*        "U" = UPDATE (REPLACE-OR-APPEND) ONE MENU
000800*        "R" = REMOVE ONE NAMED MENU
000900*        "A" = SET THE OPEN/CLOSED FLAG
001000*        "X" = REMOVE THE WHOLE RESTAURANT
001100*    ONLY THE FIELDS THAT MATTER FOR THE OP-CODE ARE
001200*    PACKED BY THE UPSTREAM FEED - THE REST ARE SPACES
001300*    OR ZEROS AND ARE IGNORED.
001400*---------------------------------------------------------
001500*
001600 FD  MENU-MAINT-REQUEST-FILE
001700     LABEL RECORDS ARE STANDARD.
001800*
001900 01  MENU-MAINT-REQUEST-RECORD.
002000     05  MMREQ-OP-CODE           PIC X(1).
002100         88  MMREQ-UPDATE-MENU       VALUE "U".
002200         88  MMREQ-REMOVE-MENU       VALUE "R".
002300         88  MMREQ-SET-AVAIL         VALUE "A".
002400         88  MMREQ-REMOVE-RST        VALUE "X".
002500     05  MMREQ-RST-NAME          PIC X(30).
002600     05  MMREQ-AVAIL-FLAG        PIC X(1).
002700     05  MMREQ-MENU-TYPE         PIC X(15).
002800     05  MMREQ-ITEM-COUNT        PIC 9(2).
002900     05  MMREQ-ITEM OCCURS 10 TIMES.
003000         10  MMREQ-ITEM-NAME     PIC X(20).
003100         10  MMREQ-ITEM-PRICE    PIC 9(4)V99.
