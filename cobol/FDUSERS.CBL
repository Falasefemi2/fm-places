000100*
000200* FDUSERS.CBL
000300*
000400*---------------------------------------------------------
000500*    CUSTOMER MASTER RECORD.  KEY IS USER-EMAIL, UNIQUE,
000600*    CASE-SENSITIVE.  THE WHOLE FILE IS LOADED INTO
000700*    WS-USER-TABLE AT THE START OF A RUN AND REWRITTEN
000800*    WHOLESALE AT THE END - SEE PLUSRTBL.CBL IN EACH
000900*    PROGRAM THAT USES THIS MEMBER.
001000*---------------------------------------------------------
001100*
001200 FD  USER-FILE
001300     LABEL RECORDS ARE STANDARD.
001400*
001500 01  USER-RECORD.
001600     05  USER-NAME               PIC X(30).
001700     05  USER-EMAIL              PIC X(40).
001800     05  USER-PWHASH             PIC X(60).
001900     05  USER-CREATED            PIC X(19).
002000     05  FILLER                  PIC X(11).
002100*
002200 01  USER-CREATED-R REDEFINES USER-CREATED.
002300     05  UC-YEAR                 PIC X(4).
002400     05  FILLER                  PIC X(1).
002500     05  UC-MONTH                PIC X(2).
002600     05  FILLER                  PIC X(1).
002700     05  UC-DAY                  PIC X(2).
002800     05  FILLER                  PIC X(1).
002900     05  UC-HOUR                 PIC X(2).
003000     05  FILLER                  PIC X(1).
003100     05  UC-MINUTE               PIC X(2).
003200     05  FILLER                  PIC X(1).
003300     05  UC-SECOND               PIC X(2).
