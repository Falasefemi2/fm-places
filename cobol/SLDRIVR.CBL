000100*
000200* SLDRIVR.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE DRIVER MASTER.
000600*---------------------------------------------------------
000700*
000800     SELECT DRIVER-FILE ASSIGN TO "DRIVERS"
000900            ORGANIZATION IS LINE SEQUENTIAL.
