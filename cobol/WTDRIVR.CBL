000100*
000200* WTDRIVR.CBL
000300*
000400*---------------------------------------------------------
000500*    IN-MEMORY WORKING TABLE FOR THE DRIVER MASTER.
000600*---------------------------------------------------------
000700*
000800 01  WS-DRIVER-TABLE.
000900     05  WS-DRIVER-COUNT         PIC 9(4) COMP VALUE ZERO.
001000     05  WS-DRIVER-ENTRY OCCURS 0 TO 100 TIMES
001100             DEPENDING ON WS-DRIVER-COUNT
001200             INDEXED BY WS-DRIVER-IDX.
001300         10  WT-DRV-NAME         PIC X(30).
001400         10  WT-DRV-EMAIL        PIC X(40).
001500         10  WT-DRV-AVAIL        PIC X(1).
001600         10  WT-DRV-ORDER-COUNT  PIC 9(2).
001700         10  WT-DRV-ORDER-REF OCCURS 5 TIMES PIC 9(4).
