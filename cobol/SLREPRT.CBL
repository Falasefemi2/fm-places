000100*
000200* SLREPRT.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE 80-COLUMN BATCH REPORT.
000600*    EVERY STAGE PROGRAM OPENS THIS EXTEND (APPEND) SO THE
000700*    WHOLE RUN'S OUTPUT LANDS IN ONE REPORT IN BATCH-FLOW
000800*    ORDER.
000900*---------------------------------------------------------
001000*
001100     SELECT REPORT-FILE ASSIGN TO "REPORT"
001200            ORGANIZATION IS LINE SEQUENTIAL.
