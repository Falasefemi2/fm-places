000100*
000200* PLORDTBL.CBL
000300*
000400*---------------------------------------------------------
000500*    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION
000600*    OF ANY PROGRAM THAT COPIES SLORDER.CBL/FDORDER.CBL AND
000700*    WTORDER.CBL.  OPEN ORDER-FILE BEFORE PERFORMING
000800*    9300-LOAD-ORDER-TABLE; PERFORM 9330-REWRITE-ORDER-TABLE BEFORE
000900*    CLOSING IT AGAIN IF THE TABLE WAS CHANGED.
001000*---------------------------------------------------------
001100*
001200 9300-LOAD-ORDER-TABLE.
001300*
001400     MOVE "N" TO W-END-OF-FILE.
001500     MOVE ZERO TO WS-ORDER-COUNT.
001600     READ ORDER-FILE
001700          AT END MOVE "Y" TO W-END-OF-FILE.
001800     PERFORM 9310-LOAD-ONE-ORDER
001900             THRU 9310-LOAD-ONE-ORDER-EXIT UNTIL END-OF-FILE.
002000*
002100 9300-LOAD-ORDER-TABLE-EXIT.
002200     EXIT.
002300*>_________________________________________________________________________
002400*
002500 9310-LOAD-ONE-ORDER.
002600*
002700     ADD 1 TO WS-ORDER-COUNT.
002800     SET WS-ORDER-IDX TO WS-ORDER-COUNT.
002900     MOVE ORD-USER-EMAIL   TO WT-ORD-USER-EMAIL (WS-ORDER-IDX).
003000     MOVE ORD-RST-NAME     TO WT-ORD-RST-NAME (WS-ORDER-IDX).
003100     MOVE ORD-STATUS       TO WT-ORD-STATUS (WS-ORDER-IDX).
003200     MOVE ORD-DRIVER-EMAIL TO WT-ORD-DRIVER-EMAIL (WS-ORDER-IDX).
003300     MOVE ORD-TIMESTAMP    TO WT-ORD-TIMESTAMP (WS-ORDER-IDX).
003400     MOVE ORD-ITEM-COUNT   TO WT-ORD-ITEM-COUNT (WS-ORDER-IDX).
003500     PERFORM 9320-LOAD-ONE-ORDER-ITEM
003600             THRU 9320-LOAD-ONE-ORDER-ITEM-EXIT
003700             VARYING WS-ITEM-SUB FROM 1 BY 1
003800               UNTIL WS-ITEM-SUB > 10.
003900*
004000     READ ORDER-FILE
004100          AT END MOVE "Y" TO W-END-OF-FILE.
004200*
004300 9310-LOAD-ONE-ORDER-EXIT.
004400     EXIT.
004500*>_________________________________________________________________________
004600*
004700 9320-LOAD-ONE-ORDER-ITEM.
004800*
004900     MOVE ORD-ITEM-NAME (WS-ITEM-SUB)
005000       TO WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-ITEM-SUB).
005100     MOVE ORD-ITEM-QTY (WS-ITEM-SUB)
005200       TO WT-ORD-ITEM-QTY (WS-ORDER-IDX WS-ITEM-SUB).
005300*
005400 9320-LOAD-ONE-ORDER-ITEM-EXIT.
005500     EXIT.
005600*>_________________________________________________________________________
005700*
005800 9330-REWRITE-ORDER-TABLE.
005900*
006000     CLOSE ORDER-FILE.
006100     OPEN OUTPUT ORDER-FILE.
006200     PERFORM 9340-WRITE-ONE-ORDER THRU 9340-WRITE-ONE-ORDER-EXIT
006300             VARYING WS-ORDER-IDX FROM 1 BY 1
006400               UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
006500     CLOSE ORDER-FILE.
006600*
006700 9330-REWRITE-ORDER-TABLE-EXIT.
006800     EXIT.
006900*>_________________________________________________________________________
007000*
007100 9340-WRITE-ONE-ORDER.
007200*
007300     MOVE SPACES TO ORDER-RECORD.
007400     MOVE WT-ORD-USER-EMAIL (WS-ORDER-IDX)   TO ORD-USER-EMAIL.
007500     MOVE WT-ORD-RST-NAME (WS-ORDER-IDX)     TO ORD-RST-NAME.
007600     MOVE WT-ORD-STATUS (WS-ORDER-IDX)       TO ORD-STATUS.
007700     MOVE WT-ORD-DRIVER-EMAIL (WS-ORDER-IDX) TO ORD-DRIVER-EMAIL.
007800     MOVE WT-ORD-TIMESTAMP (WS-ORDER-IDX)    TO ORD-TIMESTAMP.
007900     MOVE WT-ORD-ITEM-COUNT (WS-ORDER-IDX)   TO ORD-ITEM-COUNT.
008000     PERFORM 9350-WRITE-ONE-ORDER-ITEM
008100             THRU 9350-WRITE-ONE-ORDER-ITEM-EXIT
008200             VARYING WS-ITEM-SUB FROM 1 BY 1
008300               UNTIL WS-ITEM-SUB > 10.
008400     WRITE ORDER-RECORD.
008500*
008600 9340-WRITE-ONE-ORDER-EXIT.
008700     EXIT.
008800*>_________________________________________________________________________
008900*
009000 9350-WRITE-ONE-ORDER-ITEM.
009100*
009200     MOVE WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-ITEM-SUB)
009300       TO ORD-ITEM-NAME (WS-ITEM-SUB).
009400     MOVE WT-ORD-ITEM-QTY (WS-ORDER-IDX WS-ITEM-SUB)
009500       TO ORD-ITEM-QTY (WS-ITEM-SUB).
009600*
009700 9350-WRITE-ONE-ORDER-ITEM-EXIT.
009800     EXIT.
