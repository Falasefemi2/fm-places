000100*
000200* SLORDER.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE ORDER MASTER.
000600*---------------------------------------------------------
000700*
000800     SELECT ORDER-FILE ASSIGN TO "ORDERS"
000900            ORGANIZATION IS LINE SEQUENTIAL.
