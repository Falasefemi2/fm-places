000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  MENU-MAINTENANCE                            *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   APPLIES THE DAILY MENU-MAINTENANCE FEED (MMREQ)        *
000800*   AGAINST THE RESTAURANT MASTER - ONE OF FOUR ACTIONS    *
000900*   PER RECORD: REPLACE-OR-APPEND A MENU, REMOVE A MENU,   *
001000*   FLIP THE OPEN/CLOSED FLAG, OR DROP A RESTAURANT        *
001100*   ENTIRELY.                                              *
001200*                                                         *
001300*=========================================================*
001400*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    MENU-MAINTENANCE.
001700 AUTHOR.        R L OTERO.
001800 INSTALLATION.  DATA PROCESSING - FM-PLACES.
001900 DATE-WRITTEN.  07/11/1991.
002000 DATE-COMPILED.
002100 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002200*
002300*-----------------------------------------------------------
002400*  C H A N G E   L O G
002500*-----------------------------------------------------------
002600*  07/11/1991  RLO  ORIG-0048  ORIGINAL CODING - UPDATE AND
002700*     REMOVE-MENU ONLY.
002800*  11/19/1993  RLO  CR-0087  ADDED THE SET-AVAILABILITY AND
002900*     REMOVE-RESTAURANT OP-CODES SO THE WEEKEND CLOSING RUN
003000*     COULD STOP HAND-EDITING RESTR.DAT.
003100*  01/14/1999  RLO  CR-0133  Y2K - NO DATE FIELDS IN THIS
003200*     PROGRAM, REVIEWED AND SIGNED OFF.
003300*  04/03/2001  DKW  CR-0195  UPDATE-MENU NOW GUARDS AGAINST A
003400*     RESTAURANT ALREADY CARRYING 5 MENUS - APPEND IS SKIPPED
003500*     AND REPORTED RATHER THAN OVERRUNNING THE TABLE.
003600*  06/02/2005  DKW  CR-0227  REMOVE-RESTAURANT SWEEPS THE WHOLE
003700*     TABLE INSTEAD OF STOPPING AT THE FIRST MATCH - THE
003800*     UNIQUENESS RULE SHOULD HOLD BUT A BAD RELOAD ONCE LEFT
003900*     TWO ROWS WITH THE SAME NAME.
004000*  02/11/2009  DKW  CR-0255  SHIFT-MENUS-UP NOW BLANKS THE
004100*     VACATED TRAILING SLOT WITH WT-RST-MENU-BLOCK-R (SEE
004200*     WTRESTR.CBL) INSTEAD OF LEAVING A DUPLICATE OF THE LAST
004300*     LIVE MENU SITTING PAST THE NEW COUNT.
004400*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
004500*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
004600*     -EXIT PARAGRAPH.  PROCESS-ONE-REQUEST'S FOUR-WAY OP-CODE
004700*     DISPATCH REWRITTEN FROM EVALUATE TO THE NESTED IF/ELSE
004800*     FORM THE REST OF THE SUITE USES - NO OTHER PROGRAM IN
004900*     THIS SHOP DISPATCHES WITH EVALUATE.
005000*  04/02/2011  DKW  CR-0263  STANDALONE SUBSCRIPTS DECLARED
005100*     77-LEVEL TO MATCH SHOP HABIT - THEY WERE SITTING AT
005200*     01-LEVEL WITH NO GROUP REASON TO BE THERE.
005300*-----------------------------------------------------------
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*
006300     COPY "SLMMREQ.CBL".
006400     COPY "SLRESTR.CBL".
006500     COPY "SLREPRT.CBL".
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000     COPY "FDMMREQ.CBL".
007100     COPY "FDRESTR.CBL".
007200     COPY "FDREPRT.CBL".
007300*
007400 WORKING-STORAGE SECTION.
007500*
007600     COPY "wscase01.cbl".
007700     COPY "WSSUBS.CBL".
007800     COPY "WTRESTR.CBL".
007900*
008000     77  WS-SHIFT-SUB                PIC 9(4) COMP.
008100     77  WS-MENU-SHIFT-SUB           PIC 9(4) COMP.
008200     77  WS-ITEM-SHIFT-SUB           PIC 9(4) COMP.
008300*
008400 PROCEDURE DIVISION.
008500*
008600 0100-MAIN-LINE.
008700*
008800     OPEN INPUT RESTAURANT-FILE.
008900     PERFORM 9200-LOAD-RESTR-TABLE THRU 9200-LOAD-RESTR-TABLE-EXIT.
009000*
009100     OPEN EXTEND REPORT-FILE.
009200     OPEN INPUT MENU-MAINT-REQUEST-FILE.
009300     MOVE "N" TO W-END-OF-FILE.
009400     READ MENU-MAINT-REQUEST-FILE
009500          AT END MOVE "Y" TO W-END-OF-FILE.
009600     PERFORM 0200-PROCESS-ONE-REQUEST
009700             THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
009800     CLOSE MENU-MAINT-REQUEST-FILE.
009900     CLOSE REPORT-FILE.
010000*
010100     PERFORM 9240-REWRITE-RESTR-TABLE
010200             THRU 9240-REWRITE-RESTR-TABLE-EXIT.
010300*
010400     EXIT PROGRAM.
010500     STOP RUN.
010600*>_________________________________________________________________________
010700*
010800 0200-PROCESS-ONE-REQUEST.
010900*
011000     IF MMREQ-UPDATE-MENU
011100        PERFORM 0500-DO-UPDATE-MENU THRU 0500-DO-UPDATE-MENU-EXIT
011200     ELSE
011300        IF MMREQ-REMOVE-MENU
011400           PERFORM 1200-DO-REMOVE-MENU THRU 1200-DO-REMOVE-MENU-EXIT
011500        ELSE
011600           IF MMREQ-SET-AVAIL
011700              PERFORM 1600-DO-SET-AVAIL THRU 1600-DO-SET-AVAIL-EXIT
011800           ELSE
011900              IF MMREQ-REMOVE-RST
012000                 PERFORM 1800-DO-REMOVE-RESTAURANT
012100                         THRU 1800-DO-REMOVE-RESTAURANT-EXIT
012200              ELSE
012300                 PERFORM 2200-REPORT-BAD-OP-CODE
012400                         THRU 2200-REPORT-BAD-OP-CODE-EXIT.
012500*
012600     READ MENU-MAINT-REQUEST-FILE
012700          AT END MOVE "Y" TO W-END-OF-FILE.
012800*
012900 0200-PROCESS-ONE-REQUEST-EXIT.
013000     EXIT.
013100*>_________________________________________________________________________
013200*
013300*    COMMON RESTAURANT-BY-NAME LOOKUP - LEAVES WS-RESTR-IDX
013400*    POINTING AT THE MATCH AND W-FOUND-RECORD SET TO "Y"
013500*    WHEN ONE IS FOUND.
013600*
013700 0300-FIND-RESTAURANT-BY-NAME.
013800*
013900     MOVE "N" TO W-FOUND-RECORD.
014000     SET WS-RESTR-IDX TO 1.
014100     PERFORM 0400-MATCH-ONE-RESTAURANT
014200             THRU 0400-MATCH-ONE-RESTAURANT-EXIT
014300             UNTIL WS-RESTR-IDX > WS-RESTR-COUNT
014400                OR FOUND-RECORD.
014500*
014600 0300-FIND-RESTAURANT-BY-NAME-EXIT.
014700     EXIT.
014800*>_________________________________________________________________________
014900*
015000 0400-MATCH-ONE-RESTAURANT.
015100*
015200     IF MMREQ-RST-NAME = WT-RST-NAME (WS-RESTR-IDX)
015300        MOVE "Y" TO W-FOUND-RECORD
015400     ELSE
015500        SET WS-RESTR-IDX UP BY 1.
015600*
015700 0400-MATCH-ONE-RESTAURANT-EXIT.
015800     EXIT.
015900*>_________________________________________________________________________
016000*
016100 0500-DO-UPDATE-MENU.
016200*
016300     PERFORM 0300-FIND-RESTAURANT-BY-NAME
016400             THRU 0300-FIND-RESTAURANT-BY-NAME-EXIT.
016500*
016600     IF NOT FOUND-RECORD
016700        PERFORM 1700-REJECT-RESTAURANT-NOT-FOUND
016800                THRU 1700-REJECT-RESTAURANT-NOT-FOUND-EXIT
016900     ELSE
017000        PERFORM 0600-FIND-MENU-BY-TYPE
017100                THRU 0600-FIND-MENU-BY-TYPE-EXIT
017200        IF FOUND-RECORD
017300           PERFORM 0800-REPLACE-MATCHED-MENU
017400                   THRU 0800-REPLACE-MATCHED-MENU-EXIT
017500        ELSE
017600           IF WT-RST-MENU-COUNT (WS-RESTR-IDX) < 5
017700              PERFORM 0900-APPEND-NEW-MENU
017800                      THRU 0900-APPEND-NEW-MENU-EXIT
017900           ELSE
018000              PERFORM 1100-REJECT-MENU-LIST-FULL
018100                      THRU 1100-REJECT-MENU-LIST-FULL-EXIT.
018200*
018300 0500-DO-UPDATE-MENU-EXIT.
018400     EXIT.
018500*>_________________________________________________________________________
018600*
018700*    LOOKS FOR MMREQ-MENU-TYPE AMONG THE CURRENT RESTAURANT'S
018800*    MENUS.  LEAVES WS-MENU-SUB POINTING AT THE MATCH.
018900*
019000 0600-FIND-MENU-BY-TYPE.
019100*
019200     MOVE "N" TO W-FOUND-RECORD.
019300     SET WS-MENU-SUB TO 1.
019400     PERFORM 0700-MATCH-ONE-MENU-TYPE
019500             THRU 0700-MATCH-ONE-MENU-TYPE-EXIT
019600             UNTIL WS-MENU-SUB > WT-RST-MENU-COUNT (WS-RESTR-IDX)
019700                OR FOUND-RECORD.
019800*
019900 0600-FIND-MENU-BY-TYPE-EXIT.
020000     EXIT.
020100*>_________________________________________________________________________
020200*
020300 0700-MATCH-ONE-MENU-TYPE.
020400*
020500     IF MMREQ-MENU-TYPE = WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB)
020600        MOVE "Y" TO W-FOUND-RECORD
020700     ELSE
020800        SET WS-MENU-SUB UP BY 1.
020900*
021000 0700-MATCH-ONE-MENU-TYPE-EXIT.
021100     EXIT.
021200*>_________________________________________________________________________
021300*
021400 0800-REPLACE-MATCHED-MENU.
021500*
021600     MOVE MMREQ-ITEM-COUNT
021700       TO WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB).
021800     PERFORM 1000-COPY-ONE-REQ-ITEM THRU 1000-COPY-ONE-REQ-ITEM-EXIT
021900             VARYING WS-ITEM-SUB FROM 1 BY 1
022000               UNTIL WS-ITEM-SUB > MMREQ-ITEM-COUNT.
022100*
022200     MOVE SPACES             TO REPORT-RECORD.
022300     MOVE "MENU REPLACED"    TO RR-LABEL.
022400     MOVE MMREQ-MENU-TYPE    TO RR-VALUE.
022500     WRITE REPORT-RECORD.
022600*
022700 0800-REPLACE-MATCHED-MENU-EXIT.
022800     EXIT.
022900*>_________________________________________________________________________
023000*
023100 0900-APPEND-NEW-MENU.
023200*
023300     ADD 1 TO WT-RST-MENU-COUNT (WS-RESTR-IDX).
023400     SET WS-MENU-SUB TO WT-RST-MENU-COUNT (WS-RESTR-IDX).
023500     MOVE MMREQ-MENU-TYPE
023600       TO WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB).
023700     MOVE MMREQ-ITEM-COUNT
023800       TO WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB).
023900     PERFORM 1000-COPY-ONE-REQ-ITEM THRU 1000-COPY-ONE-REQ-ITEM-EXIT
024000             VARYING WS-ITEM-SUB FROM 1 BY 1
024100               UNTIL WS-ITEM-SUB > MMREQ-ITEM-COUNT.
024200*
024300     MOVE SPACES             TO REPORT-RECORD.
024400     MOVE "MENU ADDED"       TO RR-LABEL.
024500     MOVE MMREQ-MENU-TYPE    TO RR-VALUE.
024600     WRITE REPORT-RECORD.
024700*
024800 0900-APPEND-NEW-MENU-EXIT.
024900     EXIT.
025000*>_________________________________________________________________________
025100*
025200 1000-COPY-ONE-REQ-ITEM.
025300*
025400     MOVE MMREQ-ITEM-NAME (WS-ITEM-SUB)
025500       TO WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
025600     MOVE MMREQ-ITEM-PRICE (WS-ITEM-SUB)
025700       TO WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
025800*
025900 1000-COPY-ONE-REQ-ITEM-EXIT.
026000     EXIT.
026100*>_________________________________________________________________________
026200*
026300 1100-REJECT-MENU-LIST-FULL.
026400*
026500     MOVE SPACES                TO REPORT-RECORD.
026600     MOVE "MENU LIST FULL"      TO RR-LABEL.
026700     MOVE MMREQ-RST-NAME        TO RR-VALUE.
026800     WRITE REPORT-RECORD.
026900*
027000 1100-REJECT-MENU-LIST-FULL-EXIT.
027100     EXIT.
027200*>_________________________________________________________________________
027300*
027400 1200-DO-REMOVE-MENU.
027500*
027600     PERFORM 0300-FIND-RESTAURANT-BY-NAME
027700             THRU 0300-FIND-RESTAURANT-BY-NAME-EXIT.
027800*
027900     IF NOT FOUND-RECORD
028000        PERFORM 1700-REJECT-RESTAURANT-NOT-FOUND
028100                THRU 1700-REJECT-RESTAURANT-NOT-FOUND-EXIT
028200     ELSE
028300        PERFORM 0600-FIND-MENU-BY-TYPE
028400                THRU 0600-FIND-MENU-BY-TYPE-EXIT
028500        IF FOUND-RECORD
028600           PERFORM 1300-SHIFT-MENUS-UP THRU 1300-SHIFT-MENUS-UP-EXIT
028700        ELSE
028800           PERFORM 1500-REJECT-MENU-NOT-FOUND
028900                   THRU 1500-REJECT-MENU-NOT-FOUND-EXIT.
029000*
029100 1200-DO-REMOVE-MENU-EXIT.
029200     EXIT.
029300*>_________________________________________________________________________
029400*
029500 1300-SHIFT-MENUS-UP.
029600*
029700     PERFORM 1400-SHIFT-ONE-MENU-DOWN
029800             THRU 1400-SHIFT-ONE-MENU-DOWN-EXIT
029900             VARYING WS-MENU-SHIFT-SUB FROM WS-MENU-SUB BY 1
030000               UNTIL WS-MENU-SHIFT-SUB
030100                  NOT LESS THAN WT-RST-MENU-COUNT (WS-RESTR-IDX).
030200*
030300*    WS-MENU-SHIFT-SUB NOW POINTS AT THE OLD TRAILING SLOT -
030400*    EVERY LIVE MENU BELOW IT HAS ALREADY BEEN COPIED UP BY
030500*    ONE, SO IT IS A LEFTOVER DUPLICATE OF THE LAST LIVE MENU.
030600*    BLANK IT IN ONE SHOT SO NOTHING STALE LINGERS PAST THE
030700*    NEW COUNT.
030800*
030900     MOVE SPACES TO WT-RST-MENU-BLOCK-R
031000                    (WS-RESTR-IDX WS-MENU-SHIFT-SUB).
031100     SUBTRACT 1 FROM WT-RST-MENU-COUNT (WS-RESTR-IDX).
031200*
031300     MOVE SPACES           TO REPORT-RECORD.
031400     MOVE "MENU REMOVED"   TO RR-LABEL.
031500     MOVE MMREQ-MENU-TYPE  TO RR-VALUE.
031600     WRITE REPORT-RECORD.
031700*
031800 1300-SHIFT-MENUS-UP-EXIT.
031900     EXIT.
032000*>_________________________________________________________________________
032100*
032200 1400-SHIFT-ONE-MENU-DOWN.
032300*
032400     MOVE WT-RST-MENU (WS-RESTR-IDX WS-MENU-SHIFT-SUB PLUS 1)
032500       TO WT-RST-MENU (WS-RESTR-IDX WS-MENU-SHIFT-SUB).
032600*
032700 1400-SHIFT-ONE-MENU-DOWN-EXIT.
032800     EXIT.
032900*>_________________________________________________________________________
033000*
033100 1500-REJECT-MENU-NOT-FOUND.
033200*
033300     MOVE SPACES             TO REPORT-RECORD.
033400     MOVE "MENU NOT FOUND"   TO RR-LABEL.
033500     MOVE MMREQ-MENU-TYPE    TO RR-VALUE.
033600     WRITE REPORT-RECORD.
033700*
033800 1500-REJECT-MENU-NOT-FOUND-EXIT.
033900     EXIT.
034000*>_________________________________________________________________________
034100*
034200 1600-DO-SET-AVAIL.
034300*
034400     PERFORM 0300-FIND-RESTAURANT-BY-NAME
034500             THRU 0300-FIND-RESTAURANT-BY-NAME-EXIT.
034600*
034700     IF NOT FOUND-RECORD
034800        PERFORM 1700-REJECT-RESTAURANT-NOT-FOUND
034900                THRU 1700-REJECT-RESTAURANT-NOT-FOUND-EXIT
035000     ELSE
035100        MOVE MMREQ-AVAIL-FLAG TO WT-RST-AVAIL (WS-RESTR-IDX)
035200        MOVE SPACES              TO REPORT-RECORD
035300        MOVE "AVAILABILITY SET"  TO RR-LABEL
035400        MOVE MMREQ-RST-NAME      TO RR-VALUE
035500        WRITE REPORT-RECORD.
035600*
035700 1600-DO-SET-AVAIL-EXIT.
035800     EXIT.
035900*>_________________________________________________________________________
036000*
036100 1700-REJECT-RESTAURANT-NOT-FOUND.
036200*
036300     MOVE SPACES                   TO REPORT-RECORD.
036400     MOVE "RESTAURANT NOT FOUND"   TO RR-LABEL.
036500     MOVE MMREQ-RST-NAME           TO RR-VALUE.
036600     WRITE REPORT-RECORD.
036700*
036800 1700-REJECT-RESTAURANT-NOT-FOUND-EXIT.
036900     EXIT.
037000*>_________________________________________________________________________
037100*
037200*    SWEEPS THE WHOLE TABLE FOR MATCHING ROWS INSTEAD OF
037300*    STOPPING AT THE FIRST ONE (CR-0227) - NO ERROR IS
037400*    RAISED IF THE NAME IS NOT ON FILE AT ALL.
037500*
037600 1800-DO-REMOVE-RESTAURANT.
037700*
037800     SET WS-RESTR-IDX TO 1.
037900     PERFORM 1900-REMOVE-ONE-IF-MATCHED
038000             THRU 1900-REMOVE-ONE-IF-MATCHED-EXIT
038100             UNTIL WS-RESTR-IDX > WS-RESTR-COUNT.
038200*
038300     MOVE SPACES                TO REPORT-RECORD.
038400     MOVE "RESTAURANT REMOVED"  TO RR-LABEL.
038500     MOVE MMREQ-RST-NAME        TO RR-VALUE.
038600     WRITE REPORT-RECORD.
038700*
038800 1800-DO-REMOVE-RESTAURANT-EXIT.
038900     EXIT.
039000*>_________________________________________________________________________
039100*
039200 1900-REMOVE-ONE-IF-MATCHED.
039300*
039400     IF MMREQ-RST-NAME = WT-RST-NAME (WS-RESTR-IDX)
039500        PERFORM 2000-SHIFT-RESTAURANTS-UP
039600                THRU 2000-SHIFT-RESTAURANTS-UP-EXIT
039700     ELSE
039800        SET WS-RESTR-IDX UP BY 1.
039900*
040000 1900-REMOVE-ONE-IF-MATCHED-EXIT.
040100     EXIT.
040200*>_________________________________________________________________________
040300*
040400 2000-SHIFT-RESTAURANTS-UP.
040500*
040600     PERFORM 2100-SHIFT-ONE-RESTAURANT-DOWN
040700             THRU 2100-SHIFT-ONE-RESTAURANT-DOWN-EXIT
040800             VARYING WS-SHIFT-SUB FROM WS-RESTR-IDX BY 1
040900               UNTIL WS-SHIFT-SUB NOT LESS THAN WS-RESTR-COUNT.
041000     SUBTRACT 1 FROM WS-RESTR-COUNT.
041100*
041200 2000-SHIFT-RESTAURANTS-UP-EXIT.
041300     EXIT.
041400*>_________________________________________________________________________
041500*
041600 2100-SHIFT-ONE-RESTAURANT-DOWN.
041700*
041800     MOVE WS-RESTR-ENTRY (WS-SHIFT-SUB PLUS 1)
041900       TO WS-RESTR-ENTRY (WS-SHIFT-SUB).
042000*
042100 2100-SHIFT-ONE-RESTAURANT-DOWN-EXIT.
042200     EXIT.
042300*>_________________________________________________________________________
042400*
042500 2200-REPORT-BAD-OP-CODE.
042600*
042700     MOVE SPACES               TO REPORT-RECORD.
042800     MOVE "BAD MMREQ OP CODE"  TO RR-LABEL.
042900     MOVE MMREQ-RST-NAME       TO RR-VALUE.
043000     WRITE REPORT-RECORD.
043100*
043200 2200-REPORT-BAD-OP-CODE-EXIT.
043300     EXIT.
043400*>_________________________________________________________________________
043500*
043600     COPY "PLRSTBL.CBL".
