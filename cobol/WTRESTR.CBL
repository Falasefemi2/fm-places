000100*
000200* WTRESTR.CBL
000300*
000400*---------------------------------------------------------
000500*    IN-MEMORY WORKING TABLE FOR THE RESTAURANT MASTER.
000600*---------------------------------------------------------
000700*
000800 01  WS-RESTR-TABLE.
000900     05  WS-RESTR-COUNT          PIC 9(4) COMP VALUE ZERO.
001000     05  WS-RESTR-ENTRY OCCURS 0 TO 200 TIMES
001100             DEPENDING ON WS-RESTR-COUNT
001200             INDEXED BY WS-RESTR-IDX.
001300         10  WT-RST-NAME         PIC X(30).
001400         10  WT-RST-AVAIL        PIC X(1).
001500         10  WT-RST-MENU-COUNT   PIC 9(2).
001600         10  WT-RST-MENU OCCURS 5 TIMES.
001700             15  WT-MENU-TYPE        PIC X(15).
001800             15  WT-MENU-ITEM-COUNT  PIC 9(2).
001900             15  WT-MENU-ITEM OCCURS 10 TIMES.
002000                 20  WT-ITEM-NAME    PIC X(20).
002100                 20  WT-ITEM-PRICE   PIC 9(4)V99.
002200*
002300*    FLAT ALTERNATE VIEW OF ONE MENU SLOT, USED BY
002400*    MENU-MAINTENANCE.COB TO MOVE SPACES OVER THE
002500*    NOW-VACANT TRAILING SLOT IN ONE SHOT AFTER A
002600*    MENU IS SHIFTED OUT ON REMOVAL.
002700*
002800         10  WT-RST-MENU-BLOCK-R REDEFINES WT-RST-MENU
002900             PIC X(277) OCCURS 5 TIMES.
