000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  USER-REGISTRATION                           *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   READS THE OVERNIGHT NEW-CUSTOMER FEED (USERADD) AND   *
000800*   ADDS EACH REQUEST TO THE CUSTOMER MASTER (USERS)      *
000900*   UNLESS THE E-MAIL ADDRESS IS ALREADY ON FILE.  A NEW  *
001000*   CUSTOMER'S PASSWORD IS NEVER WRITTEN IN THE CLEAR -   *
001100*   IT IS RUN THROUGH THE SHOP DIGEST ROUTINE FIRST.      *
001200*                                                         *
001300*=========================================================*
001400*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    USER-REGISTRATION.
001700 AUTHOR.        R L OTERO.
001800 INSTALLATION.  DATA PROCESSING - FM-PLACES.
001900 DATE-WRITTEN.  03/14/1991.
002000 DATE-COMPILED.
002100 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002200*
002300*-----------------------------------------------------------
002400*  C H A N G E   L O G
002500*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002600*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002700*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002800*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
002900*-----------------------------------------------------------
003000*  03/14/1991  RLO  ORIG-0041  ORIGINAL CODING - REPLACES THE
003100*     CARD-IMAGE CUSTOMER ADD RUN, PULLS THE FEED STRAIGHT
003200*     FROM USERADD INSTEAD.
003300*  09/02/1992  RLO  CR-0058  ADDED DUPLICATE-EMAIL CHECK -
003400*     SHOP HAD TWO CUSTOMERS SHARE ONE LOGIN FOR THREE
003500*     MONTHS BEFORE ANYONE NOTICED.
003600*  06/21/1994  JMH  CR-0079  SWITCHED THE STORED PASSWORD
003700*     FROM CLEAR TEXT TO THE WSDIGEST/PLDIGEST ROLL. AUDIT
003800*     FLAGGED CLEAR-TEXT PASSWORDS IN USERS SITTING ON TAPE.
003900*  11/09/1998  RLO  CR-0133  Y2K CENTURY WINDOW - SEE
004000*     WSDATE2.CBL / PLSTAMP.CBL, 9610-WINDOW-THE-CENTURY.
004100*  04/03/2001  DKW  CR-0188  REPORT LINE NOW SHOWS THE
004200*     REJECTED E-MAIL, NOT JUST "DUPLICATE" - HELP DESK
004300*     COULDN'T TELL CUSTOMERS WHICH ADDRESS COLLIDED.
004400*  07/17/2006  DKW  CR-0240  RAISED WS-USER-TABLE CEILING
004500*     FROM 300 TO 500 (SEE WTUSERS.CBL) AHEAD OF THE SPRING
004600*     MARKETING PUSH.
004700*-----------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700     COPY "SLUSADD.CBL".
005800     COPY "SLUSERS.CBL".
005900     COPY "SLREPRT.CBL".
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400     COPY "FDUSADD.CBL".
006500     COPY "FDUSERS.CBL".
006600     COPY "FDREPRT.CBL".
006700*
006800 WORKING-STORAGE SECTION.
006900*
007000     COPY "wscase01.cbl".
007100     COPY "wsdate2.cbl".
007200     COPY "wsdigest.cbl".
007300     COPY "WTUSERS.CBL".
007400*
007500 PROCEDURE DIVISION.
007600*
007700 0100-MAIN-LINE.
007800*
007900     OPEN OUTPUT USER-FILE.
008000     CLOSE USER-FILE.
008100     OPEN INPUT USER-FILE.
008200     PERFORM 9100-LOAD-USER-TABLE THRU 9100-LOAD-USER-TABLE-EXIT.
008300*
008400     OPEN EXTEND REPORT-FILE.
008500     OPEN INPUT USER-ADD-FILE.
008600     MOVE "N" TO W-END-OF-FILE.
008700     READ USER-ADD-FILE
008800          AT END MOVE "Y" TO W-END-OF-FILE.
008900     PERFORM 0200-PROCESS-ONE-REQUEST
009000             THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
009100     CLOSE USER-ADD-FILE.
009200     CLOSE REPORT-FILE.
009300*
009400     PERFORM 9120-REWRITE-USER-TABLE
009500             THRU 9120-REWRITE-USER-TABLE-EXIT.
009600*
009700     EXIT PROGRAM.
009800     STOP RUN.
009900*>_________________________________________________________________________
010000*
010100 0200-PROCESS-ONE-REQUEST.
010200*
010300     MOVE "N" TO W-DUPLICATE-KEY.
010400     PERFORM 0300-SCAN-FOR-DUPLICATE-EMAIL
010500             THRU 0300-SCAN-FOR-DUPLICATE-EMAIL-EXIT
010600             VARYING WS-USER-IDX FROM 1 BY 1
010700               UNTIL WS-USER-IDX > WS-USER-COUNT
010800                  OR DUPLICATE-KEY.
010900*
011000     IF DUPLICATE-KEY
011100        PERFORM 0500-REJECT-DUPLICATE-USER
011200                THRU 0500-REJECT-DUPLICATE-USER-EXIT
011300        GO TO 0200-PROCESS-ONE-REQUEST-READ.
011400*
011500     PERFORM 0400-APPEND-NEW-USER THRU 0400-APPEND-NEW-USER-EXIT.
011600*
011700 0200-PROCESS-ONE-REQUEST-READ.
011800     READ USER-ADD-FILE
011900          AT END MOVE "Y" TO W-END-OF-FILE.
012000*
012100 0200-PROCESS-ONE-REQUEST-EXIT.
012200     EXIT.
012300*>_________________________________________________________________________
012400*
012500 0300-SCAN-FOR-DUPLICATE-EMAIL.
012600*
012700     IF ADDU-EMAIL = WT-USER-EMAIL (WS-USER-IDX)
012800        MOVE "Y" TO W-DUPLICATE-KEY.
012900*
013000 0300-SCAN-FOR-DUPLICATE-EMAIL-EXIT.
013100     EXIT.
013200*>_________________________________________________________________________
013300*
013400 0400-APPEND-NEW-USER.
013500*
013600     ADD 1 TO WS-USER-COUNT.
013700     SET WS-USER-IDX TO WS-USER-COUNT.
013800     MOVE ADDU-NAME  TO WT-USER-NAME (WS-USER-IDX).
013900     MOVE ADDU-EMAIL TO WT-USER-EMAIL (WS-USER-IDX).
014000*
014100     MOVE SPACES TO WS-DIGEST-INPUT.
014200     MOVE ADDU-PASSWORD TO WS-DIGEST-INPUT.
014300     PERFORM 9500-BUILD-PASSWORD-DIGEST
014400             THRU 9500-BUILD-PASSWORD-DIGEST-EXIT.
014500     MOVE WS-DIGEST-RESULT TO WT-USER-PWHASH (WS-USER-IDX).
014600*
014700     PERFORM 9600-BUILD-CURRENT-STAMP
014800             THRU 9600-BUILD-CURRENT-STAMP-EXIT.
014900     MOVE WS-CLOCK-STAMP TO WT-USER-CREATED (WS-USER-IDX).
015000*
015100     MOVE SPACES  TO REPORT-RECORD.
015200     MOVE "USER ADDED"  TO RR-LABEL.
015300     MOVE ADDU-EMAIL    TO RR-VALUE.
015400     WRITE REPORT-RECORD.
015500*
015600 0400-APPEND-NEW-USER-EXIT.
015700     EXIT.
015800*>_________________________________________________________________________
015900*
016000 0500-REJECT-DUPLICATE-USER.
016100*
016200     MOVE SPACES TO REPORT-RECORD.
016300     MOVE "USER REJECTED - DUP" TO RR-LABEL.
016400     MOVE ADDU-EMAIL            TO RR-VALUE.
016500     WRITE REPORT-RECORD.
016600*
016700 0500-REJECT-DUPLICATE-USER-EXIT.
016800     EXIT.
016900*>_________________________________________________________________________
017000*
017100     COPY "PLUSRTBL.CBL".
017200     COPY "PLSTAMP.CBL".
017300     COPY "PLDIGEST.CBL".
