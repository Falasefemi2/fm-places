000100*
000200* PLRSTBL.CBL
000300*
000400*---------------------------------------------------------
000500*    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION
000600*    OF ANY PROGRAM THAT COPIES SLRESTR.CBL/FDRESTR.CBL AND
000700*    WTRESTR.CBL.  OPEN RESTAURANT-FILE BEFORE PERFORMING
000800*    9200-LOAD-RESTR-TABLE; PERFORM 9240-REWRITE-RESTR-TABLE BEFORE
000900*    CLOSING IT AGAIN IF THE TABLE WAS CHANGED.  THE NESTED
001000*    MENU/ITEM ARRAYS ARE COPIED SLOT BY SLOT, NOT AS A
001100*    SINGLE BLOCK MOVE, SO A SHORTER ITEM LIST NEVER DRAGS
001200*    STALE CHARACTERS FROM THE PREVIOUS RECORD ALONG WITH IT.
001300*---------------------------------------------------------
001400*
001500 9200-LOAD-RESTR-TABLE.
001600*
001700     MOVE "N" TO W-END-OF-FILE.
001800     MOVE ZERO TO WS-RESTR-COUNT.
001900     READ RESTAURANT-FILE
002000          AT END MOVE "Y" TO W-END-OF-FILE.
002100     PERFORM 9210-LOAD-ONE-RESTR
002200             THRU 9210-LOAD-ONE-RESTR-EXIT UNTIL END-OF-FILE.
002300*
002400 9200-LOAD-RESTR-TABLE-EXIT.
002500     EXIT.
002600*>_________________________________________________________________________
002700*
002800 9210-LOAD-ONE-RESTR.
002900*
003000     ADD 1 TO WS-RESTR-COUNT.
003100     SET WS-RESTR-IDX TO WS-RESTR-COUNT.
003200     MOVE RST-NAME       TO WT-RST-NAME (WS-RESTR-IDX).
003300     MOVE RST-AVAIL      TO WT-RST-AVAIL (WS-RESTR-IDX).
003400     MOVE RST-MENU-COUNT TO WT-RST-MENU-COUNT (WS-RESTR-IDX).
003500     PERFORM 9220-LOAD-ONE-MENU THRU 9220-LOAD-ONE-MENU-EXIT
003600             VARYING WS-MENU-SUB FROM 1 BY 1
003700               UNTIL WS-MENU-SUB > 5.
003800*
003900     READ RESTAURANT-FILE
004000          AT END MOVE "Y" TO W-END-OF-FILE.
004100*
004200 9210-LOAD-ONE-RESTR-EXIT.
004300     EXIT.
004400*>_________________________________________________________________________
004500*
004600 9220-LOAD-ONE-MENU.
004700*
004800     MOVE MENU-TYPE (WS-MENU-SUB)
004900       TO WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB).
005000     MOVE MENU-ITEM-COUNT (WS-MENU-SUB)
005100       TO WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB).
005200     PERFORM 9230-LOAD-ONE-ITEM THRU 9230-LOAD-ONE-ITEM-EXIT
005300             VARYING WS-ITEM-SUB FROM 1 BY 1
005400               UNTIL WS-ITEM-SUB > 10.
005500*
005600 9220-LOAD-ONE-MENU-EXIT.
005700     EXIT.
005800*>_________________________________________________________________________
005900*
006000 9230-LOAD-ONE-ITEM.
006100*
006200     MOVE ITEM-NAME (WS-MENU-SUB WS-ITEM-SUB)
006300       TO WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
006400     MOVE ITEM-PRICE (WS-MENU-SUB WS-ITEM-SUB)
006500       TO WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
006600*
006700 9230-LOAD-ONE-ITEM-EXIT.
006800     EXIT.
006900*>_________________________________________________________________________
007000*
007100 9240-REWRITE-RESTR-TABLE.
007200*
007300     CLOSE RESTAURANT-FILE.
007400     OPEN OUTPUT RESTAURANT-FILE.
007500     PERFORM 9250-WRITE-ONE-RESTR THRU 9250-WRITE-ONE-RESTR-EXIT
007600             VARYING WS-RESTR-IDX FROM 1 BY 1
007700               UNTIL WS-RESTR-IDX > WS-RESTR-COUNT.
007800     CLOSE RESTAURANT-FILE.
007900*
008000 9240-REWRITE-RESTR-TABLE-EXIT.
008100     EXIT.
008200*>_________________________________________________________________________
008300*
008400 9250-WRITE-ONE-RESTR.
008500*
008600     MOVE SPACES TO RESTAURANT-RECORD.
008700     MOVE WT-RST-NAME (WS-RESTR-IDX)       TO RST-NAME.
008800     MOVE WT-RST-AVAIL (WS-RESTR-IDX)      TO RST-AVAIL.
008900     MOVE WT-RST-MENU-COUNT (WS-RESTR-IDX) TO RST-MENU-COUNT.
009000     PERFORM 9260-WRITE-ONE-MENU THRU 9260-WRITE-ONE-MENU-EXIT
009100             VARYING WS-MENU-SUB FROM 1 BY 1
009200               UNTIL WS-MENU-SUB > 5.
009300     WRITE RESTAURANT-RECORD.
009400*
009500 9250-WRITE-ONE-RESTR-EXIT.
009600     EXIT.
009700*>_________________________________________________________________________
009800*
009900 9260-WRITE-ONE-MENU.
010000*
010100     MOVE WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB)
010200       TO MENU-TYPE (WS-MENU-SUB).
010300     MOVE WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB)
010400       TO MENU-ITEM-COUNT (WS-MENU-SUB).
010500     PERFORM 9270-WRITE-ONE-ITEM THRU 9270-WRITE-ONE-ITEM-EXIT
010600             VARYING WS-ITEM-SUB FROM 1 BY 1
010700               UNTIL WS-ITEM-SUB > 10.
010800*
010900 9260-WRITE-ONE-MENU-EXIT.
011000     EXIT.
011100*>_________________________________________________________________________
011200*
011300 9270-WRITE-ONE-ITEM.
011400*
011500     MOVE WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
011600       TO ITEM-NAME (WS-MENU-SUB WS-ITEM-SUB).
011700     MOVE WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
011800       TO ITEM-PRICE (WS-MENU-SUB WS-ITEM-SUB).
011900*
012000 9270-WRITE-ONE-ITEM-EXIT.
012100     EXIT.
