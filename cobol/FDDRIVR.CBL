000100*
000200* FDDRIVR.CBL
000300*
000400*---------------------------------------------------------
000500*    DRIVER MASTER RECORD.  KEY IS DRV-EMAIL, UNIQUE,
000600*    CASE-SENSITIVE.  DRV-ORDER-REF IS A 5-DEEP STACK OF
000700*    1-BASED POSITIONS INTO THE ORDER FILE - SLOT
000800*    DRV-ORDER-COUNT IS THE MOST RECENTLY ASSIGNED ORDER,
000900*    SLOT 1 THE OLDEST STILL ON THE DRIVER.  ORDER
001000*    COMPLETION ALWAYS POPS FROM THE DRV-ORDER-COUNT END.
001100*---------------------------------------------------------
001200*
001300 FD  DRIVER-FILE
001400     LABEL RECORDS ARE STANDARD.
001500*
001600 01  DRIVER-RECORD.
001700     05  DRV-NAME                PIC X(30).
001800     05  DRV-EMAIL               PIC X(40).
001900     05  DRV-AVAIL               PIC X(1).
002000         88  DRV-AVAILABLE           VALUE "Y".
002100         88  DRV-DELIVERING          VALUE "N".
002200     05  DRV-ORDER-COUNT         PIC 9(2).
002300     05  DRV-ORDER-REF OCCURS 5 TIMES PIC 9(4).
002400*
002500*    FLAT ALTERNATE VIEW OF THE ORDER-REF STACK, USED BY
002600*    DRIVER-REGISTRATION.COB TO ZERO THE WHOLE STACK IN
002700*    ONE MOVE WHEN A NEW DRIVER IS ADDED.
002800*
002900     05  DRV-ORDER-REF-R REDEFINES DRV-ORDER-REF PIC X(20).
003000     05  FILLER                  PIC X(9).
