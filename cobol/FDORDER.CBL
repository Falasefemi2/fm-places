000100*
000200* FDORDER.CBL
000300*
000400*---------------------------------------------------------
000500*    ORDER MASTER RECORD.  NO UNIQUE KEY - ORDERS ARE
000600*    IDENTIFIED BY THEIR 1-BASED POSITION IN THE FILE
000700*    (SEE DRV-ORDER-REF IN FDDRIVR.CBL).  STATUS MOVES
000800*    PENDING -> ASSIGNED -> DELIVERED AND NEVER BACKWARDS.
000900*---------------------------------------------------------
001000*
001100 FD  ORDER-FILE
001200     LABEL RECORDS ARE STANDARD.
001300*
001400 01  ORDER-RECORD.
001500     05  ORD-USER-EMAIL          PIC X(40).
001600     05  ORD-RST-NAME            PIC X(30).
001700     05  ORD-STATUS              PIC X(10).
001800         88  ORD-PENDING             VALUE "PENDING".
001900         88  ORD-ASSIGNED            VALUE "ASSIGNED".
002000         88  ORD-DELIVERED           VALUE "DELIVERED".
002100     05  ORD-DRIVER-EMAIL        PIC X(40).
002200     05  ORD-TIMESTAMP           PIC X(19).
002300     05  ORD-ITEM-COUNT          PIC 9(2).
002400     05  ORD-ITEM OCCURS 10 TIMES.
002500         10  ORD-ITEM-NAME       PIC X(20).
002600         10  ORD-ITEM-QTY        PIC 9(3).
002700*
002800*    BROKEN-DOWN VIEW OF THE TIMESTAMP - SAME SHAPE AS
002900*    UC-xxxx IN FDUSERS.CBL.
003000*
003100     05  ORD-TIMESTAMP-R REDEFINES ORD-TIMESTAMP.
003200         10  OT-YEAR             PIC X(4).
003300         10  FILLER              PIC X(1).
003400         10  OT-MONTH            PIC X(2).
003500         10  FILLER              PIC X(1).
003600         10  OT-DAY              PIC X(2).
003700         10  FILLER              PIC X(1).
003800         10  OT-HOUR             PIC X(2).
003900         10  FILLER              PIC X(1).
004000         10  OT-MINUTE           PIC X(2).
004100         10  FILLER              PIC X(1).
004200         10  OT-SECOND           PIC X(2).
004300*
004400*    FLAT ALTERNATE VIEW OF THE TEN LINE-ITEM SLOTS, USED
004500*    TO CLEAR THEM ALL TO SPACES IN ONE MOVE WHEN A NEW
004600*    ORDER RECORD IS BUILT.
004700*
004800     05  ORD-ITEM-BLOCK-R REDEFINES ORD-ITEM PIC X(23)
004900         OCCURS 10 TIMES.
