000100*
000200* SLDRADD.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE OVERNIGHT NEW-DRIVER
000600*    REGISTRATION FEED.
000700*---------------------------------------------------------
000800*
000900     SELECT DRIVER-ADD-FILE ASSIGN TO "DRVADD"
001000            ORGANIZATION IS LINE SEQUENTIAL.
