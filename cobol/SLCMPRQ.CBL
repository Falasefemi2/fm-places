000100*
000200* SLCMPRQ.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE DELIVERY-COMPLETE FEED
000600*    PROCESSED BY ORDER-COMPLETION.COB.
000700*---------------------------------------------------------
000800*
000900     SELECT COMPLETION-REQUEST-FILE ASSIGN TO "CMPREQ"
001000            ORGANIZATION IS LINE SEQUENTIAL.
