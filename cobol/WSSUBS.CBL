000100*
000200* WSSUBS.CBL
000300*
000400*---------------------------------------------------------
000500*    SUBSCRIPTS FOR WALKING NESTED OCCURS BLOCKS (RESTAURANT
000600*    MENUS/ITEMS, ORDER LINE ITEMS) ONE SLOT AT A TIME. COPY
000700*    INTO ANY PROGRAM THAT COPIES PLRSTBL.CBL OR PLORDTBL.CBL.
000800*---------------------------------------------------------
000900*
001000 77  WS-MENU-SUB                 PIC 9(4) COMP.
001100 77  WS-ITEM-SUB                 PIC 9(4) COMP.
001200 77  WS-REF-SUB                  PIC 9(4) COMP.
