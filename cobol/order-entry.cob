000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  ORDER-ENTRY                                 *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   READS THE OVERNIGHT ORDER-REQUEST FEED (ORDREQ), ONE  *
000800*   CUSTOMER CART PER RECORD.  EACH REQUESTED ITEM IS     *
000900*   PRICED AGAINST THE TARGET RESTAURANT'S MENUS, IN      *
001000*   MENU-THEN-ITEM STORED ORDER; ITEMS NOT ON ANY MENU     *
001100*   ARE DROPPED AND REPORTED, NOT REJECTED OUTRIGHT.  AN   *
001200*   ORDER WITH NO SURVIVING ITEM IS REJECTED WHOLE.        *
001300*                                                         *
001400*=========================================================*
001500*
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    ORDER-ENTRY.
001800 AUTHOR.        J M HOLLAND.
001900 INSTALLATION.  DATA PROCESSING - FM-PLACES.
002000 DATE-WRITTEN.  05/02/1991.
002100 DATE-COMPILED.
002200 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002300*
002400*-----------------------------------------------------------
002500*  C H A N G E   L O G
002600*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002700*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002800*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002900*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
003000*  04/02/2011  DKW  CR-0263  STANDALONE COUNTERS AND
003100*     SUBSCRIPTS DECLARED 77-LEVEL TO MATCH SHOP HABIT -
003200*     THEY WERE SITTING AT 01-LEVEL WITH NO GROUP REASON TO
003300*     BE THERE.
003400*-----------------------------------------------------------
003500*  05/02/1991  JMH  ORIG-0044  ORIGINAL CODING.
003600*  10/19/1993  JMH  CR-0066  AN ITEM NOT FOUND ON THE MENU
003700*     NOW DROPS QUIETLY INSTEAD OF REJECTING THE WHOLE CART -
003800*     CUSTOMERS WERE LOSING A WHOLE ORDER OVER ONE TYPO.
003900*  11/09/1998  RLO  CR-0133  Y2K CENTURY WINDOW - SEE
004000*     WSDATE2.CBL / PLSTAMP.CBL, 9610-WINDOW-THE-CENTURY.
004100*  08/30/2000  DKW  CR-0170  SEARCH NOW WALKS MENUS IN THEIR
004200*     STORED ORDER AND STOPS AT THE FIRST MATCH - A DUPLICATE
004300*     ITEM NAME ACROSS TWO MENUS WAS PRICING OFF THE WRONG
004400*     ONE HALF THE TIME.
004500*  04/03/2001  DKW  CR-0191  REPORT NOW SHOWS THE ORDER
004600*     TOTAL, NOT JUST "ACCEPTED".
004700*-----------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700     COPY "SLORDRQ.CBL".
005800     COPY "SLRESTR.CBL".
005900     COPY "SLORDER.CBL".
006000     COPY "SLREPRT.CBL".
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500     COPY "FDORDRQ.CBL".
006600     COPY "FDRESTR.CBL".
006700     COPY "FDORDER.CBL".
006800     COPY "FDREPRT.CBL".
006900*
007000 WORKING-STORAGE SECTION.
007100*
007200     COPY "wscase01.cbl".
007300     COPY "wsdate2.cbl".
007400     COPY "WSSUBS.CBL".
007500     COPY "WTRESTR.CBL".
007600     COPY "WTORDER.CBL".
007700*
007800     01  W-ITEM-FOUND-SW             PIC X.
007900         88  ITEM-FOUND                  VALUE "Y".
008000*
008100     77  WS-REQ-SUB                  PIC 9(4) COMP.
008200     77  WS-STAGE-SUB                PIC 9(4) COMP.
008300     77  WS-STAGE-ITEM-COUNT         PIC 9(2) COMP.
008400     01  WS-STAGE-ITEM OCCURS 10 TIMES.
008500         05  WS-STAGE-ITEM-NAME      PIC X(20).
008600         05  WS-STAGE-ITEM-QTY       PIC 9(3).
008700*
008800     77  WS-MATCH-PRICE              PIC 9(4)V99.
008900     77  WS-EXT-PRICE                PIC 9(7)V99.
009000     77  WS-ORDER-TOTAL              PIC 9(7)V99.
009100     01  WS-REPORT-AMOUNT            PIC $$$,$$$,$$9.99.
009200*
009300 PROCEDURE DIVISION.
009400*
009500 0100-MAIN-LINE.
009600*
009700     OPEN INPUT RESTAURANT-FILE.
009800     PERFORM 9200-LOAD-RESTR-TABLE THRU 9200-LOAD-RESTR-TABLE-EXIT.
009900     CLOSE RESTAURANT-FILE.
010000*
010100     OPEN OUTPUT ORDER-FILE.
010200     CLOSE ORDER-FILE.
010300     OPEN INPUT ORDER-FILE.
010400     PERFORM 9300-LOAD-ORDER-TABLE THRU 9300-LOAD-ORDER-TABLE-EXIT.
010500*
010600     OPEN EXTEND REPORT-FILE.
010700     OPEN INPUT ORDER-REQUEST-FILE.
010800     MOVE "N" TO W-END-OF-FILE.
010900     READ ORDER-REQUEST-FILE
011000          AT END MOVE "Y" TO W-END-OF-FILE.
011100     PERFORM 0200-PROCESS-ONE-REQUEST
011200             THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
011300     CLOSE ORDER-REQUEST-FILE.
011400     CLOSE REPORT-FILE.
011500*
011600     PERFORM 9330-REWRITE-ORDER-TABLE
011700             THRU 9330-REWRITE-ORDER-TABLE-EXIT.
011800*
011900     EXIT PROGRAM.
012000     STOP RUN.
012100*>_________________________________________________________________________
012200*
012300 0200-PROCESS-ONE-REQUEST.
012400*
012500     MOVE "N" TO W-FOUND-RECORD.
012600     SET WS-RESTR-IDX TO 1.
012700     PERFORM 0300-FIND-OPEN-RESTAURANT
012800             THRU 0300-FIND-OPEN-RESTAURANT-EXIT
012900             UNTIL WS-RESTR-IDX > WS-RESTR-COUNT
013000                OR FOUND-RECORD.
013100*
013200     IF NOT FOUND-RECORD
013300        PERFORM 0400-REJECT-NO-RESTAURANT
013400                THRU 0400-REJECT-NO-RESTAURANT-EXIT
013500        GO TO 0200-PROCESS-ONE-REQUEST-READ.
013600*
013700     PERFORM 0500-VALIDATE-AND-PRICE-ORDER
013800             THRU 0500-VALIDATE-AND-PRICE-ORDER-EXIT.
013900*
014000 0200-PROCESS-ONE-REQUEST-READ.
014100     READ ORDER-REQUEST-FILE
014200          AT END MOVE "Y" TO W-END-OF-FILE.
014300*
014400 0200-PROCESS-ONE-REQUEST-EXIT.
014500     EXIT.
014600*>_________________________________________________________________________
014700*
014800 0300-FIND-OPEN-RESTAURANT.
014900*
015000     IF ORDRQ-RST-NAME = WT-RST-NAME (WS-RESTR-IDX)
015100        AND WT-RST-AVAIL (WS-RESTR-IDX) = "Y"
015200           MOVE "Y" TO W-FOUND-RECORD
015300     ELSE
015400        SET WS-RESTR-IDX UP BY 1.
015500*
015600 0300-FIND-OPEN-RESTAURANT-EXIT.
015700     EXIT.
015800*>_________________________________________________________________________
015900*
016000 0400-REJECT-NO-RESTAURANT.
016100*
016200     MOVE SPACES TO REPORT-RECORD.
016300     MOVE "ORDER REJECTED"          TO RR-LABEL.
016400     MOVE "RESTAURANT NOT AVAILABLE" TO RR-VALUE.
016500     WRITE REPORT-RECORD.
016600*
016700 0400-REJECT-NO-RESTAURANT-EXIT.
016800     EXIT.
016900*>_________________________________________________________________________
017000*
017100 0500-VALIDATE-AND-PRICE-ORDER.
017200*
017300     MOVE ZERO TO WS-STAGE-ITEM-COUNT.
017400     MOVE ZERO TO WS-ORDER-TOTAL.
017500     PERFORM 0600-PROCESS-ONE-REQUESTED-ITEM
017600             THRU 0600-PROCESS-ONE-REQUESTED-ITEM-EXIT
017700             VARYING WS-REQ-SUB FROM 1 BY 1
017800               UNTIL WS-REQ-SUB > ORDRQ-ITEM-COUNT.
017900*
018000     IF WS-STAGE-ITEM-COUNT = ZERO
018100        PERFORM 1100-REJECT-NO-VALID-ITEMS
018200                THRU 1100-REJECT-NO-VALID-ITEMS-EXIT
018300     ELSE
018400        PERFORM 1200-APPEND-NEW-ORDER THRU 1200-APPEND-NEW-ORDER-EXIT.
018500*
018600 0500-VALIDATE-AND-PRICE-ORDER-EXIT.
018700     EXIT.
018800*>_________________________________________________________________________
018900*
019000 0600-PROCESS-ONE-REQUESTED-ITEM.
019100*
019200     MOVE "N" TO W-ITEM-FOUND-SW.
019300     SET WS-MENU-SUB TO 1.
019400     PERFORM 0700-SEARCH-MENUS-FOR-ITEM
019500             THRU 0700-SEARCH-MENUS-FOR-ITEM-EXIT
019600             UNTIL WS-MENU-SUB > 5 OR ITEM-FOUND.
019700*
019800     IF ITEM-FOUND
019900        PERFORM 0900-STAGE-ONE-VALID-ITEM
020000                THRU 0900-STAGE-ONE-VALID-ITEM-EXIT
020100     ELSE
020200        PERFORM 1000-REPORT-UNKNOWN-ITEM
020300                THRU 1000-REPORT-UNKNOWN-ITEM-EXIT.
020400*
020500 0600-PROCESS-ONE-REQUESTED-ITEM-EXIT.
020600     EXIT.
020700*>_________________________________________________________________________
020800*
020900 0700-SEARCH-MENUS-FOR-ITEM.
021000*
021100     SET WS-ITEM-SUB TO 1.
021200     PERFORM 0800-SEARCH-ITEMS-IN-MENU
021300             THRU 0800-SEARCH-ITEMS-IN-MENU-EXIT
021400             UNTIL WS-ITEM-SUB > 10 OR ITEM-FOUND.
021500*
021600     IF NOT ITEM-FOUND
021700        SET WS-MENU-SUB UP BY 1.
021800*
021900 0700-SEARCH-MENUS-FOR-ITEM-EXIT.
022000     EXIT.
022100*>_________________________________________________________________________
022200*
022300 0800-SEARCH-ITEMS-IN-MENU.
022400*
022500     IF ORDRQ-ITEM-NAME (WS-REQ-SUB) =
022600        WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
022700           MOVE "Y" TO W-ITEM-FOUND-SW
022800           MOVE WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB
022900                                WS-ITEM-SUB)
023000             TO WS-MATCH-PRICE
023100     ELSE
023200        SET WS-ITEM-SUB UP BY 1.
023300*
023400 0800-SEARCH-ITEMS-IN-MENU-EXIT.
023500     EXIT.
023600*>_________________________________________________________________________
023700*
023800 0900-STAGE-ONE-VALID-ITEM.
023900*
024000     ADD 1 TO WS-STAGE-ITEM-COUNT.
024100     SET WS-STAGE-SUB TO WS-STAGE-ITEM-COUNT.
024200     MOVE ORDRQ-ITEM-NAME (WS-REQ-SUB)
024300       TO WS-STAGE-ITEM-NAME (WS-STAGE-SUB).
024400     MOVE ORDRQ-ITEM-QTY (WS-REQ-SUB)
024500       TO WS-STAGE-ITEM-QTY (WS-STAGE-SUB).
024600*
024700     COMPUTE WS-EXT-PRICE =
024800             ORDRQ-ITEM-QTY (WS-REQ-SUB) * WS-MATCH-PRICE.
024900     ADD WS-EXT-PRICE TO WS-ORDER-TOTAL.
025000*
025100 0900-STAGE-ONE-VALID-ITEM-EXIT.
025200     EXIT.
025300*>_________________________________________________________________________
025400*
025500 1000-REPORT-UNKNOWN-ITEM.
025600*
025700     MOVE SPACES TO REPORT-RECORD.
025800     MOVE "ITEM NOT FOUND"             TO RR-LABEL.
025900     MOVE ORDRQ-ITEM-NAME (WS-REQ-SUB)  TO RR-VALUE.
026000     WRITE REPORT-RECORD.
026100*
026200 1000-REPORT-UNKNOWN-ITEM-EXIT.
026300     EXIT.
026400*>_________________________________________________________________________
026500*
026600 1100-REJECT-NO-VALID-ITEMS.
026700*
026800     MOVE SPACES TO REPORT-RECORD.
026900     MOVE "ORDER REJECTED"    TO RR-LABEL.
027000     MOVE "NO VALID ITEMS"    TO RR-VALUE.
027100     WRITE REPORT-RECORD.
027200*
027300 1100-REJECT-NO-VALID-ITEMS-EXIT.
027400     EXIT.
027500*>_________________________________________________________________________
027600*
027700 1200-APPEND-NEW-ORDER.
027800*
027900     ADD 1 TO WS-ORDER-COUNT.
028000     SET WS-ORDER-IDX TO WS-ORDER-COUNT.
028100     MOVE ORDRQ-USER-EMAIL TO WT-ORD-USER-EMAIL (WS-ORDER-IDX).
028200     MOVE ORDRQ-RST-NAME   TO WT-ORD-RST-NAME (WS-ORDER-IDX).
028300     MOVE "PENDING"        TO WT-ORD-STATUS (WS-ORDER-IDX).
028400     MOVE SPACES           TO WT-ORD-DRIVER-EMAIL (WS-ORDER-IDX).
028500*
028600     PERFORM 9600-BUILD-CURRENT-STAMP
028700             THRU 9600-BUILD-CURRENT-STAMP-EXIT.
028800     MOVE WS-CLOCK-STAMP TO WT-ORD-TIMESTAMP (WS-ORDER-IDX).
028900*
029000     MOVE WS-STAGE-ITEM-COUNT TO WT-ORD-ITEM-COUNT (WS-ORDER-IDX).
029100     PERFORM 1300-COPY-ONE-STAGED-ITEM
029200             THRU 1300-COPY-ONE-STAGED-ITEM-EXIT
029300             VARYING WS-STAGE-SUB FROM 1 BY 1
029400               UNTIL WS-STAGE-SUB > WS-STAGE-ITEM-COUNT.
029500*
029600     MOVE WS-ORDER-TOTAL TO WS-REPORT-AMOUNT.
029700     MOVE SPACES          TO REPORT-RECORD.
029800     MOVE "ORDER ACCEPTED" TO RR-LABEL.
029900     MOVE WS-REPORT-AMOUNT TO RR-VALUE.
030000     WRITE REPORT-RECORD.
030100*
030200 1200-APPEND-NEW-ORDER-EXIT.
030300     EXIT.
030400*>_________________________________________________________________________
030500*
030600 1300-COPY-ONE-STAGED-ITEM.
030700*
030800     MOVE WS-STAGE-ITEM-NAME (WS-STAGE-SUB)
030900       TO WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-STAGE-SUB).
031000     MOVE WS-STAGE-ITEM-QTY (WS-STAGE-SUB)
031100       TO WT-ORD-ITEM-QTY (WS-ORDER-IDX WS-STAGE-SUB).
031200*
031300 1300-COPY-ONE-STAGED-ITEM-EXIT.
031400     EXIT.
031500*>_________________________________________________________________________
031600*
031700     COPY "PLRSTBL.CBL".
031800     COPY "PLORDTBL.CBL".
031900     COPY "PLSTAMP.CBL".
