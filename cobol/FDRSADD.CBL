000100*
000200* FDRSADD.CBL
000300*
000400*---------------------------------------------------------
000500*    NEW-RESTAURANT REGISTRATION REQUEST - SAME SHAPE AS
000600*    THE RESTAURANT MASTER RECORD (FDRESTR.CBL) SINCE THE
000700*    REQUEST ALREADY CARRIES WHATEVER MENUS THE NEW
000800*    RESTAURANT OPENS WITH.
000900*---------------------------------------------------------
001000*
001100 FD  RESTAURANT-ADD-FILE
001200     LABEL RECORDS ARE STANDARD.
001300*
001400 01  RESTAURANT-ADD-RECORD.
001500     05  ADDR-RST-NAME           PIC X(30).
001600     05  ADDR-AVAIL              PIC X(1).
001700     05  ADDR-MENU-COUNT         PIC 9(2).
001800     05  ADDR-MENU OCCURS 5 TIMES.
001900         10  ADDR-MENU-TYPE          PIC X(15).
002000         10  ADDR-MENU-ITEM-COUNT    PIC 9(2).
002100         10  ADDR-MENU-ITEM OCCURS 10 TIMES.
002200             15  ADDR-ITEM-NAME      PIC X(20).
002300             15  ADDR-ITEM-PRICE     PIC 9(4)V99.
