000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  FM-PLACES                                   *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   NIGHTLY DRIVER FOR THE FOOD-DELIVERY BATCH RUN.        *
000800*   CLEARS THE REPORT FILE, THEN CALLS EACH STAGE IN       *
000900*   BATCH-FLOW ORDER.  EVERY STAGE OPENS ITS OWN MASTERS,  *
001000*   APPENDS ITS OWN REPORT LINES, AND RETURNS HERE -       *
001100*   NOTHING IS PASSED ON THE CALL, THE MASTERS ARE THE     *
001200*   HAND-OFF.                                              *
001300*                                                         *
001400*=========================================================*
001500*
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    FM-PLACES.
001800 AUTHOR.        J M HOLLAND.
001900 INSTALLATION.  DATA PROCESSING - FM-PLACES.
002000 DATE-WRITTEN.  09/19/1991.
002100 DATE-COMPILED.
002200 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002300*
002400*-----------------------------------------------------------
002500*  C H A N G E   L O G
002600*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002700*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002800*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002900*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
003000*-----------------------------------------------------------
003100*  09/19/1991  JMH  ORIG-0053  ORIGINAL CODING - SEVEN STAGES,
003200*     NO LIST REPORTS YET.
003300*  11/19/1993  RLO  CR-0087  MENU-MAINTENANCE ADDED TO THE
003400*     CHAIN AHEAD OF RECEIPT-REPORT.
003500*  08/06/1991  JMH  ORIG-0049  (SEE RECEIPT-REPORT) RECEIPT
003600*     AND THE THREE LIST REPORTS ADDED AS THE LAST FOUR
003700*     STAGES OF THE NIGHTLY RUN.
003800*  01/14/1999  RLO  CR-0133  Y2K - DRIVER ITSELF CARRIES NO
003900*     DATE FIELDS, REVIEWED AND SIGNED OFF.
004000*  04/03/2001  DKW  CR-0200  DRIVER NOW OPENS AND IMMEDIATELY
004100*     CLOSES REPORT-FILE AS OUTPUT BEFORE THE FIRST CALL - A
004200*     RERUN USED TO APPEND THE NEW NIGHT'S LINES ONTO THE
004300*     TAIL OF THE PREVIOUS NIGHT'S REPORT.
004400*-----------------------------------------------------------
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400     COPY "SLREPRT.CBL".
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900     COPY "FDREPRT.CBL".
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300     COPY "wscase01.cbl".
006400     COPY "wsdate2.cbl".
006500*
006600     01  WS-RUN-HEADER-LINE.
006700         05  FILLER                  PIC X(16) VALUE
006800                 "BATCH RUN BEGAN ".
006900         05  RH-STAMP                 PIC X(19).
007000         05  FILLER                  PIC X(45) VALUE SPACES.
007100*
007200 PROCEDURE DIVISION.
007300*
007400 0100-MAIN-LINE.
007500*
007600     OPEN OUTPUT REPORT-FILE.
007700     CLOSE REPORT-FILE.
007800*
007900     OPEN EXTEND REPORT-FILE.
008000     PERFORM 9600-BUILD-CURRENT-STAMP
008100             THRU 9600-BUILD-CURRENT-STAMP-EXIT.
008200     MOVE WS-CLOCK-STAMP TO RH-STAMP.
008300     MOVE WS-RUN-HEADER-LINE TO REPORT-RECORD.
008400     WRITE REPORT-RECORD.
008500     CLOSE REPORT-FILE.
008600*
008700     CALL "USER-REGISTRATION".
008800     CALL "RESTAURANT-REGISTRATION".
008900     CALL "DRIVER-REGISTRATION".
009000     CALL "ORDER-ENTRY".
009100     CALL "DRIVER-ASSIGNMENT".
009200     CALL "ORDER-COMPLETION".
009300     CALL "CREDENTIAL-CHECK".
009400     CALL "MENU-MAINTENANCE".
009500     CALL "RECEIPT-REPORT".
009600     CALL "USER-LIST-REPORT".
009700     CALL "DRIVER-LIST-REPORT".
009800     CALL "RESTAURANT-LIST-REPORT".
009900*
010000     EXIT PROGRAM.
010100     STOP RUN.
010200*>_________________________________________________________________________
010300*
010400     COPY "PLSTAMP.CBL".
