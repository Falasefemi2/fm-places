000100*
000200* FDLOGRQ.CBL
000300*
000400*---------------------------------------------------------
000500*    ONE LOGIN ATTEMPT PER RECORD.  LOGRQ-PASSWORD IS THE
000600*    CLEAR-TEXT PASSWORD AS TYPED AT THE FRONT END - IT IS
000700*    DIGESTED IN MEMORY AND COMPARED TO USER-PWHASH, NEVER
000800*    WRITTEN ANYWHERE.
000900*---------------------------------------------------------
001000*
001100 FD  LOGIN-REQUEST-FILE
001200     LABEL RECORDS ARE STANDARD.
001300*
001400 01  LOGIN-REQUEST-RECORD.
001500     05  LOGRQ-EMAIL             PIC X(40).
001600     05  LOGRQ-PASSWORD          PIC X(20).
