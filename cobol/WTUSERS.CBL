000100*
000200* WTUSERS.CBL
000300*
000400*---------------------------------------------------------
000500*    IN-MEMORY WORKING TABLE FOR THE CUSTOMER MASTER.
000600*    THE WHOLE USER-FILE IS READ INTO THIS TABLE AT OPEN
000700*    TIME, WALKED AND UPDATED IN PLACE, THEN WRITTEN BACK
000800*    WHOLESALE AT CLOSE TIME.  SEE PLUSRTBL.CBL.
000900*---------------------------------------------------------
001000*
001100 01  WS-USER-TABLE.
001200     05  WS-USER-COUNT           PIC 9(4) COMP VALUE ZERO.
001300     05  WS-USER-ENTRY OCCURS 0 TO 500 TIMES
001400             DEPENDING ON WS-USER-COUNT
001500             INDEXED BY WS-USER-IDX.
001600         10  WT-USER-NAME        PIC X(30).
001700         10  WT-USER-EMAIL       PIC X(40).
001800         10  WT-USER-PWHASH      PIC X(60).
001900         10  WT-USER-CREATED     PIC X(19).
