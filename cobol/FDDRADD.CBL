000100*
000200* FDDRADD.CBL
000300*
000400*---------------------------------------------------------
000500*    NEW-DRIVER REGISTRATION REQUEST.
000600*---------------------------------------------------------
000700*
000800 FD  DRIVER-ADD-FILE
000900     LABEL RECORDS ARE STANDARD.
001000*
001100 01  DRIVER-ADD-RECORD.
001200     05  ADDD-NAME               PIC X(30).
001300     05  ADDD-EMAIL              PIC X(40).
