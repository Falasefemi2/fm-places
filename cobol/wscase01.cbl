000100*
000200* WSCASE01.CBL
000300*
000400*---------------------------------------------------------
000500*    COMMON WORKING-STORAGE SWITCHES USED ACROSS THE
000600*    FM-PLACES BATCH SUITE.  COPY THIS MEMBER INTO
000700*    WORKING-STORAGE SECTION OF EVERY STAGE PROGRAM THAT
000800*    WALKS A MASTER OR WRITES TO THE REPORT FILE.
000900*---------------------------------------------------------
001000*
001100 01  WS-COMMON-SWITCHES.
001200     05  W-END-OF-FILE           PIC X.
001300         88  END-OF-FILE             VALUE "Y".
001400         88  NOT-END-OF-FILE          VALUE "N".
001500     05  W-FOUND-RECORD          PIC X.
001600         88  FOUND-RECORD             VALUE "Y".
001700         88  RECORD-NOT-FOUND         VALUE "N".
001800     05  W-ERROR-WRITING         PIC X.
001900         88  ERROR-WRITING            VALUE "Y".
002000     05  W-DUPLICATE-KEY         PIC X.
002100         88  DUPLICATE-KEY            VALUE "Y".
002200*
002300 77  WS-LINES-WRITTEN            PIC 9(5) COMP.
002400 77  WS-RECS-READ                PIC 9(5) COMP.
002500 77  WS-RECS-REJECTED            PIC 9(5) COMP.
002600*
002700*    SCRATCH WORK AREA - USED BY SEVERAL STAGE PROGRAMS TO
002800*    HOLD A RECORD IMAGE WHILE SHIFTING TABLE ENTRIES UP
002900*    OR BUILDING A LINE FOR THE REPORT FILE ONE BYTE AT A
003000*    TIME.
003100*
003200 01  WS-SCRATCH-AREA             PIC X(80) VALUE SPACES.
003300 01  WS-SCRATCH-AREA-R REDEFINES WS-SCRATCH-AREA.
003400     05  WS-SCRATCH-CHAR         PIC X OCCURS 80 TIMES.
