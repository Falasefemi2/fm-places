000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  DRIVER-ASSIGNMENT                           *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   SPREADS THE NIGHT'S PENDING ORDERS ACROSS THE         *
000800*   AVAILABLE DRIVERS, ROUND-ROBIN, ONE ORDER PER DRIVER   *
000900*   PER PASS.  BOTH LISTS ARE SNAPSHOT AT THE TOP OF THE   *
001000*   RUN; A DRIVER WHO TAKES AN ORDER DROPS OUT OF THE      *
001100*   ROTATION FOR THE REST OF THIS RUN, SO WITH D          *
001200*   AVAILABLE DRIVERS AND P PENDING ORDERS THE FIRST D     *
001300*   ORDERS GET TAKEN AND THE REST STAY PENDING.            *
001400*                                                         *
001500*=========================================================*
001600*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    DRIVER-ASSIGNMENT.
001900 AUTHOR.        J M HOLLAND.
002000 INSTALLATION.  DATA PROCESSING - FM-PLACES.
002100 DATE-WRITTEN.  05/09/1991.
002200 DATE-COMPILED.
002300 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002400*
002500*-----------------------------------------------------------
002600*  C H A N G E   L O G
002700*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002800*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002900*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
003000*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
003100*  04/02/2011  DKW  CR-0263  STANDALONE COUNTERS AND
003200*     SUBSCRIPTS DECLARED 77-LEVEL TO MATCH SHOP HABIT -
003300*     THEY WERE SITTING AT 01-LEVEL WITH NO GROUP REASON TO
003400*     BE THERE.
003500*-----------------------------------------------------------
003600*  05/09/1991  JMH  ORIG-0045  ORIGINAL CODING - SINGLE PASS
003700*     OVER THE CONTROL TOTALS, PATTERNED AFTER THE OLD
003800*     CONTROL-FILE MAINTENANCE RUN.
003900*  02/08/1996  JMH  CR-0102  MOVED FROM FIRST-AVAILABLE-
004000*     DRIVER-WINS TO TRUE ROUND-ROBIN BY SNAPSHOT POSITION -
004100*     DRIVER #1 WAS GETTING EVERY ORDER ON A QUIET NIGHT.
004200*  04/03/2001  DKW  CR-0192  REPORTS EACH ORDER'S OUTCOME
004300*     INSTEAD OF ONE SUMMARY LINE FOR THE WHOLE RUN.
004400*  09/30/2004  DKW  CR-0221  GUARDED AGAINST AN EMPTY
004500*     AVAILABLE-DRIVER LIST - DIVIDE BY ZERO ABENDED THE RUN
004600*     OVERNIGHT WHEN EVERY DRIVER WAS OUT DELIVERING.
004700*-----------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700     COPY "SLDRIVR.CBL".
005800     COPY "SLORDER.CBL".
005900     COPY "SLREPRT.CBL".
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400     COPY "FDDRIVR.CBL".
006500     COPY "FDORDER.CBL".
006600     COPY "FDREPRT.CBL".
006700*
006800 WORKING-STORAGE SECTION.
006900*
007000     COPY "wscase01.cbl".
007100     COPY "WTDRIVR.CBL".
007200     COPY "WTORDER.CBL".
007300*
007400     77  WS-AVAIL-COUNT              PIC 9(4) COMP VALUE ZERO.
007500     01  WS-AVAIL-DRIVER-IDX OCCURS 100 TIMES PIC 9(4) COMP.
007600*
007700     77  WS-PENDING-COUNT            PIC 9(4) COMP VALUE ZERO.
007800     01  WS-PENDING-ORDER-IDX OCCURS 2000 TIMES PIC 9(4) COMP.
007900*
008000     77  WS-LOOP-I                   PIC 9(4) COMP.
008100     77  WS-QUOT                     PIC 9(4) COMP.
008200     77  WS-REM                      PIC 9(4) COMP.
008300     77  WS-CAND-POS                 PIC 9(4) COMP.
008400     77  WS-CAND-DRV-IDX             PIC 9(4) COMP.
008500     77  WS-PEND-SUB                 PIC 9(4) COMP.
008600     77  WS-ORD-TABLE-IDX            PIC 9(4) COMP.
008700*
008800 PROCEDURE DIVISION.
008900*
009000 0100-MAIN-LINE.
009100*
009200     OPEN OUTPUT DRIVER-FILE.
009300     CLOSE DRIVER-FILE.
009400     OPEN INPUT DRIVER-FILE.
009500     PERFORM 9400-LOAD-DRIVER-TABLE THRU 9400-LOAD-DRIVER-TABLE-EXIT.
009600*
009700     OPEN OUTPUT ORDER-FILE.
009800     CLOSE ORDER-FILE.
009900     OPEN INPUT ORDER-FILE.
010000     PERFORM 9300-LOAD-ORDER-TABLE THRU 9300-LOAD-ORDER-TABLE-EXIT.
010100*
010200     PERFORM 0200-SNAPSHOT-AVAILABLE-DRIVERS
010300             THRU 0200-SNAPSHOT-AVAILABLE-DRIVERS-EXIT.
010400     PERFORM 0400-SNAPSHOT-PENDING-ORDERS
010500             THRU 0400-SNAPSHOT-PENDING-ORDERS-EXIT.
010600*
010700     OPEN EXTEND REPORT-FILE.
010800     IF WS-AVAIL-COUNT = ZERO OR WS-PENDING-COUNT = ZERO
010900        PERFORM 0900-REPORT-NOTHING-TO-ASSIGN
011000                THRU 0900-REPORT-NOTHING-TO-ASSIGN-EXIT
011100        GO TO 0100-MAIN-LINE-CLOSE.
011200*
011300     PERFORM 0600-ASSIGN-ROUND-ROBIN
011400             THRU 0600-ASSIGN-ROUND-ROBIN-EXIT
011500             VARYING WS-LOOP-I FROM ZERO BY 1
011600               UNTIL WS-LOOP-I NOT LESS THAN WS-PENDING-COUNT.
011700*
011800 0100-MAIN-LINE-CLOSE.
011900     CLOSE REPORT-FILE.
012000*
012100     PERFORM 9430-REWRITE-DRIVER-TABLE
012200             THRU 9430-REWRITE-DRIVER-TABLE-EXIT.
012300     PERFORM 9330-REWRITE-ORDER-TABLE
012400             THRU 9330-REWRITE-ORDER-TABLE-EXIT.
012500*
012600     EXIT PROGRAM.
012700     STOP RUN.
012800*>_________________________________________________________________________
012900*
013000 0200-SNAPSHOT-AVAILABLE-DRIVERS.
013100*
013200     MOVE ZERO TO WS-AVAIL-COUNT.
013300     PERFORM 0300-SNAPSHOT-ONE-DRIVER
013400             THRU 0300-SNAPSHOT-ONE-DRIVER-EXIT
013500             VARYING WS-DRIVER-IDX FROM 1 BY 1
013600               UNTIL WS-DRIVER-IDX > WS-DRIVER-COUNT.
013700*
013800 0200-SNAPSHOT-AVAILABLE-DRIVERS-EXIT.
013900     EXIT.
014000*>_________________________________________________________________________
014100*
014200 0300-SNAPSHOT-ONE-DRIVER.
014300*
014400     IF WT-DRV-AVAIL (WS-DRIVER-IDX) = "Y"
014500        ADD 1 TO WS-AVAIL-COUNT
014600        MOVE WS-DRIVER-IDX TO WS-AVAIL-DRIVER-IDX (WS-AVAIL-COUNT).
014700*
014800 0300-SNAPSHOT-ONE-DRIVER-EXIT.
014900     EXIT.
015000*>_________________________________________________________________________
015100*
015200 0400-SNAPSHOT-PENDING-ORDERS.
015300*
015400     MOVE ZERO TO WS-PENDING-COUNT.
015500     PERFORM 0500-SNAPSHOT-ONE-ORDER THRU 0500-SNAPSHOT-ONE-ORDER-EXIT
015600             VARYING WS-ORDER-IDX FROM 1 BY 1
015700               UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
015800*
015900 0400-SNAPSHOT-PENDING-ORDERS-EXIT.
016000     EXIT.
016100*>_________________________________________________________________________
016200*
016300 0500-SNAPSHOT-ONE-ORDER.
016400*
016500     IF WT-ORD-STATUS (WS-ORDER-IDX) = "PENDING"
016600        ADD 1 TO WS-PENDING-COUNT
016700        MOVE WS-ORDER-IDX TO WS-PENDING-ORDER-IDX (WS-PENDING-COUNT).
016800*
016900 0500-SNAPSHOT-ONE-ORDER-EXIT.
017000     EXIT.
017100*>_________________________________________________________________________
017200*
017300 0600-ASSIGN-ROUND-ROBIN.
017400*
017500     DIVIDE WS-LOOP-I BY WS-AVAIL-COUNT
017600            GIVING WS-QUOT REMAINDER WS-REM.
017700     COMPUTE WS-CAND-POS = WS-REM + 1.
017800     MOVE WS-AVAIL-DRIVER-IDX (WS-CAND-POS) TO WS-CAND-DRV-IDX.
017900     COMPUTE WS-PEND-SUB = WS-LOOP-I + 1.
018000     MOVE WS-PENDING-ORDER-IDX (WS-PEND-SUB) TO WS-ORD-TABLE-IDX.
018100*
018200     IF WT-DRV-AVAIL (WS-CAND-DRV-IDX) = "Y"
018300        PERFORM 0700-ASSIGN-ORDER-TO-DRIVER
018400                THRU 0700-ASSIGN-ORDER-TO-DRIVER-EXIT
018500     ELSE
018600        PERFORM 0800-REPORT-STILL-PENDING
018700                THRU 0800-REPORT-STILL-PENDING-EXIT.
018800*
018900 0600-ASSIGN-ROUND-ROBIN-EXIT.
019000     EXIT.
019100*>_________________________________________________________________________
019200*
019300 0700-ASSIGN-ORDER-TO-DRIVER.
019400*
019500     MOVE "N" TO WT-DRV-AVAIL (WS-CAND-DRV-IDX).
019600     ADD 1 TO WT-DRV-ORDER-COUNT (WS-CAND-DRV-IDX).
019700     MOVE WS-ORD-TABLE-IDX
019800       TO WT-DRV-ORDER-REF (WS-CAND-DRV-IDX
019900                             WT-DRV-ORDER-COUNT (WS-CAND-DRV-IDX)).
020000*
020100     MOVE "ASSIGNED" TO WT-ORD-STATUS (WS-ORD-TABLE-IDX).
020200     MOVE WT-DRV-EMAIL (WS-CAND-DRV-IDX)
020300       TO WT-ORD-DRIVER-EMAIL (WS-ORD-TABLE-IDX).
020400*
020500     MOVE SPACES TO REPORT-RECORD.
020600     MOVE "ORDER ASSIGNED"              TO RR-LABEL.
020700     MOVE WT-DRV-EMAIL (WS-CAND-DRV-IDX) TO RR-VALUE.
020800     WRITE REPORT-RECORD.
020900*
021000 0700-ASSIGN-ORDER-TO-DRIVER-EXIT.
021100     EXIT.
021200*>_________________________________________________________________________
021300*
021400 0800-REPORT-STILL-PENDING.
021500*
021600     MOVE SPACES TO REPORT-RECORD.
021700     MOVE "ORDER STILL PENDING" TO RR-LABEL.
021800     MOVE WT-ORD-RST-NAME (WS-ORD-TABLE-IDX) TO RR-VALUE.
021900     WRITE REPORT-RECORD.
022000*
022100 0800-REPORT-STILL-PENDING-EXIT.
022200     EXIT.
022300*>_________________________________________________________________________
022400*
022500 0900-REPORT-NOTHING-TO-ASSIGN.
022600*
022700     MOVE SPACES TO REPORT-RECORD.
022800     MOVE "DRIVER ASSIGNMENT"   TO RR-LABEL.
022900     MOVE "NO DRIVERS OR NO PENDING ORDERS" TO RR-VALUE.
023000     WRITE REPORT-RECORD.
023100*
023200 0900-REPORT-NOTHING-TO-ASSIGN-EXIT.
023300     EXIT.
023400*>_________________________________________________________________________
023500*
023600     COPY "PLDRVTBL.CBL".
023700     COPY "PLORDTBL.CBL".
