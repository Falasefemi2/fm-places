000100*
000200* FDORDRQ.CBL
000300*
000400*---------------------------------------------------------
000500*    ORDER REQUEST - ONE CUSTOMER'S CART FOR ONE
000600*    RESTAURANT.  UNKNOWN ITEMS ARE DROPPED BY
000700*    ORDER-ENTRY, NOT REJECTED OUTRIGHT - SEE
000800*    0700-SEARCH-MENUS-FOR-ITEM IN THAT PROGRAM.
000900*---------------------------------------------------------
001000*
001100 FD  ORDER-REQUEST-FILE
001200     LABEL RECORDS ARE STANDARD.
001300*
001400 01  ORDER-REQUEST-RECORD.
001500     05  ORDRQ-USER-EMAIL        PIC X(40).
001600     05  ORDRQ-RST-NAME          PIC X(30).
001700     05  ORDRQ-ITEM-COUNT        PIC 9(2).
001800     05  ORDRQ-ITEM OCCURS 10 TIMES.
001900         10  ORDRQ-ITEM-NAME     PIC X(20).
002000         10  ORDRQ-ITEM-QTY      PIC 9(3).
