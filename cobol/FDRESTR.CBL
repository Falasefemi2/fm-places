000100*
000200* FDRESTR.CBL
000300*
000400*---------------------------------------------------------
000500*    RESTAURANT MASTER RECORD.  KEY IS RST-NAME, UNIQUE,
000600*    CASE-SENSITIVE.  EACH RESTAURANT CARRIES UP TO 5
000700*    MENUS, EACH MENU UP TO 10 PRICED ITEMS, ALL HELD AS
000800*    FIXED ARRAYS SO EVERY LINE OF THE FILE IS THE SAME
000900*    LENGTH REGARDLESS OF HOW MANY SLOTS ARE ACTUALLY USED.
001000*    RST-MENU-COUNT / MENU-ITEM-COUNT SAY HOW MANY OF THE
001100*    FIXED SLOTS ARE IN USE; THE REST ARE SPACE-FILLED.
001200*---------------------------------------------------------
001300*
001400 FD  RESTAURANT-FILE
001500     LABEL RECORDS ARE STANDARD.
001600*
001700 01  RESTAURANT-RECORD.
001800     05  RST-NAME                PIC X(30).
001900     05  RST-AVAIL               PIC X(1).
002000         88  RST-OPEN                VALUE "Y".
002100         88  RST-CLOSED               VALUE "N".
002200     05  RST-MENU-COUNT          PIC 9(2).
002300     05  RST-MENU OCCURS 5 TIMES.
002400         10  MENU-TYPE           PIC X(15).
002500         10  MENU-ITEM-COUNT     PIC 9(2).
002600         10  MENU-ITEM OCCURS 10 TIMES.
002700             15  ITEM-NAME       PIC X(20).
002800             15  ITEM-PRICE      PIC 9(4)V99.
