000100*
000200* WTORDER.CBL
000300*
000400*---------------------------------------------------------
000500*    IN-MEMORY WORKING TABLE FOR THE ORDER MASTER.
000600*---------------------------------------------------------
000700*
000800 01  WS-ORDER-TABLE.
000900     05  WS-ORDER-COUNT          PIC 9(4) COMP VALUE ZERO.
001000     05  WS-ORDER-ENTRY OCCURS 0 TO 2000 TIMES
001100             DEPENDING ON WS-ORDER-COUNT
001200             INDEXED BY WS-ORDER-IDX.
001300         10  WT-ORD-USER-EMAIL   PIC X(40).
001400         10  WT-ORD-RST-NAME     PIC X(30).
001500         10  WT-ORD-STATUS       PIC X(10).
001600         10  WT-ORD-DRIVER-EMAIL PIC X(40).
001700         10  WT-ORD-TIMESTAMP    PIC X(19).
001800         10  WT-ORD-ITEM-COUNT   PIC 9(2).
001900         10  WT-ORD-ITEM OCCURS 10 TIMES.
002000             15  WT-ORD-ITEM-NAME   PIC X(20).
002100             15  WT-ORD-ITEM-QTY    PIC 9(3).
