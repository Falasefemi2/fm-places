000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  RESTAURANT-LIST-REPORT                      *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   LISTS THE RESTAURANT MASTER - NAME AND OPEN/CLOSED     *
000800*   STATUS, THEN EACH MENU WITH ITS ITEMS AND PRICES.      *
000900*   READ-ONLY; NO MASTER IS REWRITTEN.                     *
001000*                                                         *
001100*=========================================================*
001200*
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    RESTAURANT-LIST-REPORT.
001500 AUTHOR.        R L OTERO.
001600 INSTALLATION.  DATA PROCESSING - FM-PLACES.
001700 DATE-WRITTEN.  09/12/1991.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002000*
002100*-----------------------------------------------------------
002200*  C H A N G E   L O G
002300*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002400*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002500*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002600*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
002700*-----------------------------------------------------------
002800*  09/12/1991  RLO  ORIG-0052  ORIGINAL CODING.
002900*  01/14/1999  RLO  CR-0133  Y2K - NO DATE FIELDS PRINTED BY
003000*     THIS PROGRAM, REVIEWED AND SIGNED OFF.
003100*  04/03/2001  DKW  CR-0199  "NO RESTAURANTS" MESSAGE ADDED
003200*     FOR AN EMPTY MASTER, MATCHING CR-0197/CR-0198.
003300*  08/19/2006  DKW  CR-0241  MENU-LEVEL AND ITEM-LEVEL LINES
003400*     BROKEN OUT SO A RESTAURANT WITH NO MENUS STILL PRINTS
003500*     ITS NAME LINE INSTEAD OF FALLING THROUGH SILENTLY.
003600*-----------------------------------------------------------
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600     COPY "SLRESTR.CBL".
004700     COPY "SLREPRT.CBL".
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200     COPY "FDRESTR.CBL".
005300     COPY "FDREPRT.CBL".
005400*
005500 WORKING-STORAGE SECTION.
005600*
005700     COPY "wscase01.cbl".
005800     COPY "WSSUBS.CBL".
005900     COPY "WTRESTR.CBL".
006000*
006100     01  WS-TITLE-LINE.
006200         05  FILLER                  PIC X(27) VALUE SPACES.
006300         05  FILLER                  PIC X(26) VALUE
006400                 "RESTAURANT MASTER LISTING".
006500         05  FILLER                  PIC X(27) VALUE SPACES.
006600*
006700     01  WS-RESTR-LINE.
006800         05  FILLER                  PIC X(2)  VALUE SPACES.
006900         05  D-RST-NAME               PIC X(30).
007000         05  FILLER                  PIC X(2)  VALUE SPACES.
007100         05  D-RST-STATUS             PIC X(6).
007200         05  FILLER                  PIC X(40) VALUE SPACES.
007300*
007400     01  WS-MENU-LINE.
007500         05  FILLER                  PIC X(6)  VALUE SPACES.
007600         05  FILLER                  PIC X(6)  VALUE "MENU: ".
007700         05  D-MENU-TYPE              PIC X(15).
007800         05  FILLER                  PIC X(53) VALUE SPACES.
007900*
008000     01  WS-ITEM-LINE.
008100         05  FILLER                  PIC X(10) VALUE SPACES.
008200         05  D-ITEM-NAME              PIC X(20).
008300         05  FILLER                  PIC X(2)  VALUE SPACES.
008400         05  D-ITEM-PRICE             PIC $Z,ZZ9.99.
008500         05  FILLER                  PIC X(39) VALUE SPACES.
008600*
008700 PROCEDURE DIVISION.
008800*
008900 0100-MAIN-LINE.
009000*
009100     OPEN INPUT RESTAURANT-FILE.
009200     PERFORM 9200-LOAD-RESTR-TABLE THRU 9200-LOAD-RESTR-TABLE-EXIT.
009300     CLOSE RESTAURANT-FILE.
009400*
009500     OPEN EXTEND REPORT-FILE.
009600*
009700     IF WS-RESTR-COUNT = ZERO
009800        PERFORM 0500-REPORT-NO-RESTAURANTS
009900                THRU 0500-REPORT-NO-RESTAURANTS-EXIT
010000        GO TO 0100-MAIN-LINE-CLOSE.
010100*
010200     MOVE WS-TITLE-LINE TO REPORT-RECORD.
010300     WRITE REPORT-RECORD.
010400     PERFORM 0200-PRINT-ONE-RESTAURANT
010500             THRU 0200-PRINT-ONE-RESTAURANT-EXIT
010600             VARYING WS-RESTR-IDX FROM 1 BY 1
010700               UNTIL WS-RESTR-IDX > WS-RESTR-COUNT.
010800*
010900 0100-MAIN-LINE-CLOSE.
011000     CLOSE REPORT-FILE.
011100*
011200     EXIT PROGRAM.
011300     STOP RUN.
011400*>_________________________________________________________________________
011500*
011600 0200-PRINT-ONE-RESTAURANT.
011700*
011800     MOVE WT-RST-NAME (WS-RESTR-IDX) TO D-RST-NAME.
011900     IF WT-RST-AVAIL (WS-RESTR-IDX) = "Y"
012000        MOVE "OPEN"   TO D-RST-STATUS
012100     ELSE
012200        MOVE "CLOSED" TO D-RST-STATUS.
012300     MOVE WS-RESTR-LINE TO REPORT-RECORD.
012400     WRITE REPORT-RECORD.
012500*
012600     PERFORM 0300-PRINT-ONE-MENU THRU 0300-PRINT-ONE-MENU-EXIT
012700             VARYING WS-MENU-SUB FROM 1 BY 1
012800               UNTIL WS-MENU-SUB > WT-RST-MENU-COUNT (WS-RESTR-IDX).
012900*
013000 0200-PRINT-ONE-RESTAURANT-EXIT.
013100     EXIT.
013200*>_________________________________________________________________________
013300*
013400 0300-PRINT-ONE-MENU.
013500*
013600     MOVE WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB) TO D-MENU-TYPE.
013700     MOVE WS-MENU-LINE TO REPORT-RECORD.
013800     WRITE REPORT-RECORD.
013900*
014000     PERFORM 0400-PRINT-ONE-ITEM THRU 0400-PRINT-ONE-ITEM-EXIT
014100             VARYING WS-ITEM-SUB FROM 1 BY 1
014200               UNTIL WS-ITEM-SUB >
014300                     WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB).
014400*
014500 0300-PRINT-ONE-MENU-EXIT.
014600     EXIT.
014700*>_________________________________________________________________________
014800*
014900 0400-PRINT-ONE-ITEM.
015000*
015100     MOVE WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
015200       TO D-ITEM-NAME.
015300     MOVE WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
015400       TO D-ITEM-PRICE.
015500     MOVE WS-ITEM-LINE TO REPORT-RECORD.
015600     WRITE REPORT-RECORD.
015700*
015800 0400-PRINT-ONE-ITEM-EXIT.
015900     EXIT.
016000*>_________________________________________________________________________
016100*
016200 0500-REPORT-NO-RESTAURANTS.
016300*
016400     MOVE SPACES            TO REPORT-RECORD.
016500     MOVE "NO RESTAURANTS"  TO REPORT-RECORD.
016600     WRITE REPORT-RECORD.
016700*
016800 0500-REPORT-NO-RESTAURANTS-EXIT.
016900     EXIT.
017000*>_________________________________________________________________________
017100*
017200     COPY "PLRSTBL.CBL".
