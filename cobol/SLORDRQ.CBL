000100*
000200* SLORDRQ.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE INCOMING ORDER-REQUEST
000600*    FEED PROCESSED BY ORDER-ENTRY.COB.
000700*---------------------------------------------------------
000800*
000900     SELECT ORDER-REQUEST-FILE ASSIGN TO "ORDREQ"
001000            ORGANIZATION IS LINE SEQUENTIAL.
