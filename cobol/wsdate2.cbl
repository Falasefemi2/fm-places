000100*
000200* WSDATE2.CBL
000300*
000400*---------------------------------------------------------
000500*    WORKING-STORAGE TO BE USED BY PLSTAMP.CBL.
000600*    BUILDS THE 19-CHARACTER "CCYY-MM-DD HH:MM:SS" STAMP
000700*    THAT USER-CREATED, RST- AND ORD-TIMESTAMP FIELDS CARRY.
000800*
000900*    1998-11-09  RLO  CR-0133  WINDOWED THE 2-DIGIT YEAR
001000*       RETURNED BY "ACCEPT FROM DATE" SO STAMPS BUILT AFTER
001100*       31 DEC 1999 DO NOT COME OUT AS 19-- . SEE
001200*       PLSTAMP.CBL, PARAGRAPH WINDOW-THE-CENTURY.
001300*---------------------------------------------------------
001400*
001500 01  WS-CLOCK-RAW-DATE           PIC 9(6).
001600 01  WS-CLOCK-RAW-DATE-R REDEFINES WS-CLOCK-RAW-DATE.
001700     05  WS-CLOCK-YY             PIC 99.
001800     05  WS-CLOCK-MM             PIC 99.
001900     05  WS-CLOCK-DD             PIC 99.
002000*
002100 01  WS-CLOCK-RAW-TIME           PIC 9(8).
002200 01  WS-CLOCK-RAW-TIME-R REDEFINES WS-CLOCK-RAW-TIME.
002300     05  WS-CLOCK-HH             PIC 99.
002400     05  WS-CLOCK-MN             PIC 99.
002500     05  WS-CLOCK-SS             PIC 99.
002600     05  WS-CLOCK-HS             PIC 99.
002700*
002800 77  WS-CLOCK-CENTURY            PIC 99.
002900 77  WS-CLOCK-CCYY               PIC 9(4).
003000 77  WS-CLOCK-STAMP              PIC X(19).
