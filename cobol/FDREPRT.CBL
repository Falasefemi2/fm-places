000100*
000200* FDREPRT.CBL
000300*
000400*---------------------------------------------------------
000500*    THE BATCH REPORT LINE.  NO PRINTER CONTROL BYTE -
000600*    THIS IS A FILE, NOT A SPOOLED LISTING.
000700*---------------------------------------------------------
000800*
000900 FD  REPORT-FILE
001000     LABEL RECORDS ARE OMITTED.
001100*
001200 01  REPORT-RECORD               PIC X(80).
001300*
001400*    COLUMNAR ALTERNATE VIEW - LETS A STAGE PROGRAM BUILD
001500*    A LINE IN THREE FIELDS (LABEL / VALUE / FILL) WITHOUT
001600*    A FRESH 01-LEVEL FOR EVERY REPORT SHAPE.
001700*
001800 01  REPORT-RECORD-R REDEFINES REPORT-RECORD.
001900     05  RR-LABEL                PIC X(20).
002000     05  RR-VALUE                PIC X(40).
002100     05  RR-FILL                 PIC X(20).
