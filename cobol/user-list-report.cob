000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  USER-LIST-REPORT                            *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   LISTS THE CUSTOMER MASTER, ONE LINE PER USER - NAME    *
000800*   AND E-MAIL.  READ-ONLY; NO MASTER IS REWRITTEN.        *
000900*                                                         *
001000*=========================================================*
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    USER-LIST-REPORT.
001400 AUTHOR.        R L OTERO.
001500 INSTALLATION.  DATA PROCESSING - FM-PLACES.
001600 DATE-WRITTEN.  09/05/1991.
001700 DATE-COMPILED.
001800 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
001900*
002000*-----------------------------------------------------------
002100*  C H A N G E   L O G
002200*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002300*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002400*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002500*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
002600*-----------------------------------------------------------
002700*  09/05/1991  RLO  ORIG-0050  ORIGINAL CODING, PATTERNED
002800*     AFTER THE OLD STATE-CODE LISTING.
002900*  01/14/1999  RLO  CR-0133  Y2K - NO DATE FIELDS PRINTED BY
003000*     THIS PROGRAM, REVIEWED AND SIGNED OFF.
003100*  04/03/2001  DKW  CR-0197  "NO USERS" MESSAGE ADDED FOR AN
003200*     EMPTY MASTER - THE LISTING USED TO COME BACK BLANK AND
003300*     OPERATIONS THOUGHT THE JOB HAD FAILED.
003400*-----------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400     COPY "SLUSERS.CBL".
004500     COPY "SLREPRT.CBL".
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000     COPY "FDUSERS.CBL".
005100     COPY "FDREPRT.CBL".
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500     COPY "wscase01.cbl".
005600     COPY "WTUSERS.CBL".
005700*
005800     01  WS-TITLE-LINE.
005900         05  FILLER                  PIC X(28) VALUE SPACES.
006000         05  FILLER                  PIC X(24) VALUE
006100                 "CUSTOMER MASTER LISTING".
006200         05  FILLER                  PIC X(28) VALUE SPACES.
006300*
006400     01  WS-HEADING-LINE.
006500         05  FILLER                  PIC X(5)  VALUE SPACES.
006600         05  FILLER                  PIC X(30) VALUE "NAME".
006700         05  FILLER                  PIC X(3)  VALUE SPACES.
006800         05  FILLER                  PIC X(40) VALUE "E-MAIL".
006900         05  FILLER                  PIC X(2)  VALUE SPACES.
007000*
007100     01  WS-UNDERLINE.
007200         05  FILLER                  PIC X(5)  VALUE SPACES.
007300         05  FILLER                  PIC X(30) VALUE ALL "-".
007400         05  FILLER                  PIC X(3)  VALUE SPACES.
007500         05  FILLER                  PIC X(40) VALUE ALL "-".
007600         05  FILLER                  PIC X(2)  VALUE SPACES.
007700*
007800     01  WS-DETAIL-LINE.
007900         05  FILLER                  PIC X(5)  VALUE SPACES.
008000         05  D-USER-NAME              PIC X(30).
008100         05  FILLER                  PIC X(3)  VALUE SPACES.
008200         05  D-USER-EMAIL             PIC X(40).
008300         05  FILLER                  PIC X(2)  VALUE SPACES.
008400*
008500 PROCEDURE DIVISION.
008600*
008700 0100-MAIN-LINE.
008800*
008900     OPEN INPUT USER-FILE.
009000     PERFORM 9100-LOAD-USER-TABLE THRU 9100-LOAD-USER-TABLE-EXIT.
009100     CLOSE USER-FILE.
009200*
009300     OPEN EXTEND REPORT-FILE.
009400*
009500     IF WS-USER-COUNT = ZERO
009600        PERFORM 0400-REPORT-NO-USERS THRU 0400-REPORT-NO-USERS-EXIT
009700        GO TO 0100-MAIN-LINE-CLOSE.
009800*
009900     PERFORM 0200-PRINT-HEADINGS THRU 0200-PRINT-HEADINGS-EXIT.
010000     PERFORM 0300-PRINT-ONE-USER THRU 0300-PRINT-ONE-USER-EXIT
010100             VARYING WS-USER-IDX FROM 1 BY 1
010200               UNTIL WS-USER-IDX > WS-USER-COUNT.
010300*
010400 0100-MAIN-LINE-CLOSE.
010500     CLOSE REPORT-FILE.
010600*
010700     EXIT PROGRAM.
010800     STOP RUN.
010900*>_________________________________________________________________________
011000*
011100 0200-PRINT-HEADINGS.
011200*
011300     MOVE WS-TITLE-LINE TO REPORT-RECORD.
011400     WRITE REPORT-RECORD.
011500*
011600     MOVE WS-HEADING-LINE TO REPORT-RECORD.
011700     WRITE REPORT-RECORD.
011800*
011900     MOVE WS-UNDERLINE TO REPORT-RECORD.
012000     WRITE REPORT-RECORD.
012100*
012200 0200-PRINT-HEADINGS-EXIT.
012300     EXIT.
012400*>_________________________________________________________________________
012500*
012600 0300-PRINT-ONE-USER.
012700*
012800     MOVE WT-USER-NAME (WS-USER-IDX)  TO D-USER-NAME.
012900     MOVE WT-USER-EMAIL (WS-USER-IDX) TO D-USER-EMAIL.
013000     MOVE WS-DETAIL-LINE TO REPORT-RECORD.
013100     WRITE REPORT-RECORD.
013200*
013300 0300-PRINT-ONE-USER-EXIT.
013400     EXIT.
013500*>_________________________________________________________________________
013600*
013700 0400-REPORT-NO-USERS.
013800*
013900     MOVE SPACES       TO REPORT-RECORD.
014000     MOVE "NO USERS"   TO REPORT-RECORD.
014100     WRITE REPORT-RECORD.
014200*
014300 0400-REPORT-NO-USERS-EXIT.
014400     EXIT.
014500*>_________________________________________________________________________
014600*
014700     COPY "PLUSRTBL.CBL".
