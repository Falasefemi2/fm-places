000100*
000200* SLUSERS.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE CUSTOMER MASTER.  COPY
000600*    INTO FILE-CONTROL PARAGRAPH OF ANY PROGRAM THAT OPENS
000700*    THE USER FILE.
000800*---------------------------------------------------------
000900*
001000     SELECT USER-FILE ASSIGN TO "USERS"
001100            ORGANIZATION IS LINE SEQUENTIAL.
