000100*
000200* SLRESTR.CBL
000300*
000400*---------------------------------------------------------
000500*    FILE-CONTROL ENTRY FOR THE RESTAURANT MASTER.
000600*---------------------------------------------------------
000700*
000800     SELECT RESTAURANT-FILE ASSIGN TO "RESTAURANTS"
000900            ORGANIZATION IS LINE SEQUENTIAL.
