000100*
000200*=========================================================*
000300*                                                         *
000400*   PROGRAM:  DRIVER-LIST-REPORT                          *
000500*   SYSTEM:   FM-PLACES BATCH SUITE                       *
000600*                                                         *
000700*   LISTS THE DRIVER MASTER, ONE LINE PER DRIVER - NAME,   *
000800*   E-MAIL, AND A STATUS WORD (AVAILABLE/DELIVERING) IN    *
000900*   PLACE OF THE RAW AVAILABILITY FLAG.  READ-ONLY.        *
001000*                                                         *
001100*=========================================================*
001200*
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    DRIVER-LIST-REPORT.
001500 AUTHOR.        R L OTERO.
001600 INSTALLATION.  DATA PROCESSING - FM-PLACES.
001700 DATE-WRITTEN.  09/05/1991.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
002000*
002100*-----------------------------------------------------------
002200*  C H A N G E   L O G
002300*  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
002400*     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
002500*     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
002600*     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
002700*-----------------------------------------------------------
002800*  09/05/1991  RLO  ORIG-0051  ORIGINAL CODING.
002900*  01/14/1999  RLO  CR-0133  Y2K - NO DATE FIELDS PRINTED BY
003000*     THIS PROGRAM, REVIEWED AND SIGNED OFF.
003100*  04/03/2001  DKW  CR-0198  "NO DRIVERS" MESSAGE ADDED FOR
003200*     AN EMPTY MASTER, MATCHING CR-0197 IN USER-LIST-REPORT.
003300*-----------------------------------------------------------
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*
004300     COPY "SLDRIVR.CBL".
004400     COPY "SLREPRT.CBL".
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900     COPY "FDDRIVR.CBL".
005000     COPY "FDREPRT.CBL".
005100*
005200 WORKING-STORAGE SECTION.
005300*
005400     COPY "wscase01.cbl".
005500     COPY "WTDRIVR.CBL".
005600*
005700     01  WS-TITLE-LINE.
005800         05  FILLER                  PIC X(29) VALUE SPACES.
005900         05  FILLER                  PIC X(22) VALUE
006000                 "DRIVER MASTER LISTING".
006100         05  FILLER                  PIC X(29) VALUE SPACES.
006200*
006300     01  WS-HEADING-LINE.
006400         05  FILLER                  PIC X(2)  VALUE SPACES.
006500         05  FILLER                  PIC X(20) VALUE "NAME".
006600         05  FILLER                  PIC X(2)  VALUE SPACES.
006700         05  FILLER                  PIC X(30) VALUE "E-MAIL".
006800         05  FILLER                  PIC X(2)  VALUE SPACES.
006900         05  FILLER                  PIC X(10) VALUE "STATUS".
007000         05  FILLER                  PIC X(14) VALUE SPACES.
007100*
007200     01  WS-UNDERLINE.
007300         05  FILLER                  PIC X(2)  VALUE SPACES.
007400         05  FILLER                  PIC X(20) VALUE ALL "-".
007500         05  FILLER                  PIC X(2)  VALUE SPACES.
007600         05  FILLER                  PIC X(30) VALUE ALL "-".
007700         05  FILLER                  PIC X(2)  VALUE SPACES.
007800         05  FILLER                  PIC X(10) VALUE ALL "-".
007900         05  FILLER                  PIC X(14) VALUE SPACES.
008000*
008100     01  WS-DETAIL-LINE.
008200         05  FILLER                  PIC X(2)  VALUE SPACES.
008300         05  D-DRV-NAME               PIC X(20).
008400         05  FILLER                  PIC X(2)  VALUE SPACES.
008500         05  D-DRV-EMAIL              PIC X(30).
008600         05  FILLER                  PIC X(2)  VALUE SPACES.
008700         05  D-DRV-STATUS             PIC X(10).
008800         05  FILLER                  PIC X(14) VALUE SPACES.
008900*
009000 PROCEDURE DIVISION.
009100*
009200 0100-MAIN-LINE.
009300*
009400     OPEN INPUT DRIVER-FILE.
009500     PERFORM 9400-LOAD-DRIVER-TABLE THRU 9400-LOAD-DRIVER-TABLE-EXIT.
009600     CLOSE DRIVER-FILE.
009700*
009800     OPEN EXTEND REPORT-FILE.
009900*
010000     IF WS-DRIVER-COUNT = ZERO
010100        PERFORM 0400-REPORT-NO-DRIVERS
010200                THRU 0400-REPORT-NO-DRIVERS-EXIT
010300        GO TO 0100-MAIN-LINE-CLOSE.
010400*
010500     PERFORM 0200-PRINT-HEADINGS THRU 0200-PRINT-HEADINGS-EXIT.
010600     PERFORM 0300-PRINT-ONE-DRIVER THRU 0300-PRINT-ONE-DRIVER-EXIT
010700             VARYING WS-DRIVER-IDX FROM 1 BY 1
010800               UNTIL WS-DRIVER-IDX > WS-DRIVER-COUNT.
010900*
011000 0100-MAIN-LINE-CLOSE.
011100     CLOSE REPORT-FILE.
011200*
011300     EXIT PROGRAM.
011400     STOP RUN.
011500*>_________________________________________________________________________
011600*
011700 0200-PRINT-HEADINGS.
011800*
011900     MOVE WS-TITLE-LINE TO REPORT-RECORD.
012000     WRITE REPORT-RECORD.
012100*
012200     MOVE WS-HEADING-LINE TO REPORT-RECORD.
012300     WRITE REPORT-RECORD.
012400*
012500     MOVE WS-UNDERLINE TO REPORT-RECORD.
012600     WRITE REPORT-RECORD.
012700*
012800 0200-PRINT-HEADINGS-EXIT.
012900     EXIT.
013000*>_________________________________________________________________________
013100*
013200 0300-PRINT-ONE-DRIVER.
013300*
013400     MOVE WT-DRV-NAME (WS-DRIVER-IDX)  TO D-DRV-NAME.
013500     MOVE WT-DRV-EMAIL (WS-DRIVER-IDX) TO D-DRV-EMAIL.
013600*
013700     IF WT-DRV-AVAIL (WS-DRIVER-IDX) = "Y"
013800        MOVE "AVAILABLE"  TO D-DRV-STATUS
013900     ELSE
014000        MOVE "DELIVERING" TO D-DRV-STATUS.
014100*
014200     MOVE WS-DETAIL-LINE TO REPORT-RECORD.
014300     WRITE REPORT-RECORD.
014400*
014500 0300-PRINT-ONE-DRIVER-EXIT.
014600     EXIT.
014700*>_________________________________________________________________________
014800*
014900 0400-REPORT-NO-DRIVERS.
015000*
015100     MOVE SPACES       TO REPORT-RECORD.
015200     MOVE "NO DRIVERS" TO REPORT-RECORD.
015300     WRITE REPORT-RECORD.
015400*
015500 0400-REPORT-NO-DRIVERS-EXIT.
015600     EXIT.
015700*>_________________________________________________________________________
015800*
015900     COPY "PLDRVTBL.CBL".
