      *
      * WSDATE2.CBL
      *
      *---------------------------------------------------------
      *    WORKING-STORAGE TO BE USED BY PLSTAMP.CBL.
      *    BUILDS THE 19-CHARACTER "CCYY-MM-DD HH:MM:SS" STAMP
      *    THAT USER-CREATED, RST- AND ORD-TIMESTAMP FIELDS CARRY.
      *
      *    1998-11-09  RLO  CR-0133  WINDOWED THE 2-DIGIT YEAR
      *       RETURNED BY "ACCEPT FROM DATE" SO STAMPS BUILT AFTER
      *       31 DEC 1999 DO NOT COME OUT AS 19-- . SEE
      *       PLSTAMP.CBL, PARAGRAPH WINDOW-THE-CENTURY.
      *---------------------------------------------------------
      *
       01  WS-CLOCK-RAW-DATE           PIC 9(6).
       01  WS-CLOCK-RAW-DATE-R REDEFINES WS-CLOCK-RAW-DATE.
           05  WS-CLOCK-YY             PIC 99.
           05  WS-CLOCK-MM             PIC 99.
           05  WS-CLOCK-DD             PIC 99.
      *
       01  WS-CLOCK-RAW-TIME           PIC 9(8).
       01  WS-CLOCK-RAW-TIME-R REDEFINES WS-CLOCK-RAW-TIME.
           05  WS-CLOCK-HH             PIC 99.
           05  WS-CLOCK-MN             PIC 99.
           05  WS-CLOCK-SS             PIC 99.
           05  WS-CLOCK-HS             PIC 99.
      *
       77  WS-CLOCK-CENTURY            PIC 99.
       77  WS-CLOCK-CCYY               PIC 9(4).
       77  WS-CLOCK-STAMP              PIC X(19).
