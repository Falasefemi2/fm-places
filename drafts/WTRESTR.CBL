      *
      * WTRESTR.CBL
      *
      *---------------------------------------------------------
      *    IN-MEMORY WORKING TABLE FOR THE RESTAURANT MASTER.
      *---------------------------------------------------------
      *
       01  WS-RESTR-TABLE.
           05  WS-RESTR-COUNT          PIC 9(4) COMP VALUE ZERO.
           05  WS-RESTR-ENTRY OCCURS 0 TO 200 TIMES
                   DEPENDING ON WS-RESTR-COUNT
                   INDEXED BY WS-RESTR-IDX.
               10  WT-RST-NAME         PIC X(30).
               10  WT-RST-AVAIL        PIC X(1).
               10  WT-RST-MENU-COUNT   PIC 9(2).
               10  WT-RST-MENU OCCURS 5 TIMES.
                   15  WT-MENU-TYPE        PIC X(15).
                   15  WT-MENU-ITEM-COUNT  PIC 9(2).
                   15  WT-MENU-ITEM OCCURS 10 TIMES.
                       20  WT-ITEM-NAME    PIC X(20).
                       20  WT-ITEM-PRICE   PIC 9(4)V99.
      *
      *    FLAT ALTERNATE VIEW OF ONE MENU SLOT, USED BY
      *    MENU-MAINTENANCE.COB TO MOVE SPACES OVER THE
      *    NOW-VACANT TRAILING SLOT IN ONE SHOT AFTER A
      *    MENU IS SHIFTED OUT ON REMOVAL.
      *
               10  WT-RST-MENU-BLOCK-R REDEFINES WT-RST-MENU
                   PIC X(277) OCCURS 5 TIMES.
