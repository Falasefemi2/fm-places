      *
      * SLCMPRQ.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE DELIVERY-COMPLETE FEED
      *    PROCESSED BY ORDER-COMPLETION.COB.
      *---------------------------------------------------------
      *
           SELECT COMPLETION-REQUEST-FILE ASSIGN TO "CMPREQ"
                  ORGANIZATION IS LINE SEQUENTIAL.
