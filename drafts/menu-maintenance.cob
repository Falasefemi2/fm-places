      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  MENU-MAINTENANCE                            *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   APPLIES THE DAILY MENU-MAINTENANCE FEED (MMREQ)        *
      *   AGAINST THE RESTAURANT MASTER - ONE OF FOUR ACTIONS    *
      *   PER RECORD: REPLACE-OR-APPEND A MENU, REMOVE A MENU,   *
      *   FLIP THE OPEN/CLOSED FLAG, OR DROP A RESTAURANT        *
      *   ENTIRELY.                                              *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MENU-MAINTENANCE.
       AUTHOR.        R L OTERO.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  07/11/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *-----------------------------------------------------------
      *  07/11/1991  RLO  ORIG-0048  ORIGINAL CODING - UPDATE AND
      *     REMOVE-MENU ONLY.
      *  11/19/1993  RLO  CR-0087  ADDED THE SET-AVAILABILITY AND
      *     REMOVE-RESTAURANT OP-CODES SO THE WEEKEND CLOSING RUN
      *     COULD STOP HAND-EDITING RESTR.DAT.
      *  01/14/1999  RLO  CR-0133  Y2K - NO DATE FIELDS IN THIS
      *     PROGRAM, REVIEWED AND SIGNED OFF.
      *  04/03/2001  DKW  CR-0195  UPDATE-MENU NOW GUARDS AGAINST A
      *     RESTAURANT ALREADY CARRYING 5 MENUS - APPEND IS SKIPPED
      *     AND REPORTED RATHER THAN OVERRUNNING THE TABLE.
      *  06/02/2005  DKW  CR-0227  REMOVE-RESTAURANT SWEEPS THE WHOLE
      *     TABLE INSTEAD OF STOPPING AT THE FIRST MATCH - THE
      *     UNIQUENESS RULE SHOULD HOLD BUT A BAD RELOAD ONCE LEFT
      *     TWO ROWS WITH THE SAME NAME.
      *  02/11/2009  DKW  CR-0255  SHIFT-MENUS-UP NOW BLANKS THE
      *     VACATED TRAILING SLOT WITH WT-RST-MENU-BLOCK-R (SEE
      *     WTRESTR.CBL) INSTEAD OF LEAVING A DUPLICATE OF THE LAST
      *     LIVE MENU SITTING PAST THE NEW COUNT.
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH.  PROCESS-ONE-REQUEST'S FOUR-WAY OP-CODE
      *     DISPATCH REWRITTEN FROM EVALUATE TO THE NESTED IF/ELSE
      *     FORM THE REST OF THE SUITE USES - NO OTHER PROGRAM IN
      *     THIS SHOP DISPATCHES WITH EVALUATE.
      *  04/02/2011  DKW  CR-0263  STANDALONE SUBSCRIPTS DECLARED
      *     77-LEVEL TO MATCH SHOP HABIT - THEY WERE SITTING AT
      *     01-LEVEL WITH NO GROUP REASON TO BE THERE.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLMMREQ.CBL".
           COPY "SLRESTR.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDMMREQ.CBL".
           COPY "FDRESTR.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "WSSUBS.CBL".
           COPY "WTRESTR.CBL".
      *
           77  WS-SHIFT-SUB                PIC 9(4) COMP.
           77  WS-MENU-SHIFT-SUB           PIC 9(4) COMP.
           77  WS-ITEM-SHIFT-SUB           PIC 9(4) COMP.
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN INPUT RESTAURANT-FILE.
           PERFORM 9200-LOAD-RESTR-TABLE THRU 9200-LOAD-RESTR-TABLE-EXIT.
      *
           OPEN EXTEND REPORT-FILE.
           OPEN INPUT MENU-MAINT-REQUEST-FILE.
           MOVE "N" TO W-END-OF-FILE.
           READ MENU-MAINT-REQUEST-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 0200-PROCESS-ONE-REQUEST
                   THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
           CLOSE MENU-MAINT-REQUEST-FILE.
           CLOSE REPORT-FILE.
      *
           PERFORM 9240-REWRITE-RESTR-TABLE
                   THRU 9240-REWRITE-RESTR-TABLE-EXIT.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-PROCESS-ONE-REQUEST.
      *
           IF MMREQ-UPDATE-MENU
              PERFORM 0500-DO-UPDATE-MENU THRU 0500-DO-UPDATE-MENU-EXIT
           ELSE
              IF MMREQ-REMOVE-MENU
                 PERFORM 1200-DO-REMOVE-MENU THRU 1200-DO-REMOVE-MENU-EXIT
              ELSE
                 IF MMREQ-SET-AVAIL
                    PERFORM 1600-DO-SET-AVAIL THRU 1600-DO-SET-AVAIL-EXIT
                 ELSE
                    IF MMREQ-REMOVE-RST
                       PERFORM 1800-DO-REMOVE-RESTAURANT
                               THRU 1800-DO-REMOVE-RESTAURANT-EXIT
                    ELSE
                       PERFORM 2200-REPORT-BAD-OP-CODE
                               THRU 2200-REPORT-BAD-OP-CODE-EXIT.
      *
           READ MENU-MAINT-REQUEST-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       0200-PROCESS-ONE-REQUEST-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
      *    COMMON RESTAURANT-BY-NAME LOOKUP - LEAVES WS-RESTR-IDX
      *    POINTING AT THE MATCH AND W-FOUND-RECORD SET TO "Y"
      *    WHEN ONE IS FOUND.
      *
       0300-FIND-RESTAURANT-BY-NAME.
      *
           MOVE "N" TO W-FOUND-RECORD.
           SET WS-RESTR-IDX TO 1.
           PERFORM 0400-MATCH-ONE-RESTAURANT
                   THRU 0400-MATCH-ONE-RESTAURANT-EXIT
                   UNTIL WS-RESTR-IDX > WS-RESTR-COUNT
                      OR FOUND-RECORD.
      *
       0300-FIND-RESTAURANT-BY-NAME-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-MATCH-ONE-RESTAURANT.
      *
           IF MMREQ-RST-NAME = WT-RST-NAME (WS-RESTR-IDX)
              MOVE "Y" TO W-FOUND-RECORD
           ELSE
              SET WS-RESTR-IDX UP BY 1.
      *
       0400-MATCH-ONE-RESTAURANT-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0500-DO-UPDATE-MENU.
      *
           PERFORM 0300-FIND-RESTAURANT-BY-NAME
                   THRU 0300-FIND-RESTAURANT-BY-NAME-EXIT.
      *
           IF NOT FOUND-RECORD
              PERFORM 1700-REJECT-RESTAURANT-NOT-FOUND
                      THRU 1700-REJECT-RESTAURANT-NOT-FOUND-EXIT
           ELSE
              PERFORM 0600-FIND-MENU-BY-TYPE
                      THRU 0600-FIND-MENU-BY-TYPE-EXIT
              IF FOUND-RECORD
                 PERFORM 0800-REPLACE-MATCHED-MENU
                         THRU 0800-REPLACE-MATCHED-MENU-EXIT
              ELSE
                 IF WT-RST-MENU-COUNT (WS-RESTR-IDX) < 5
                    PERFORM 0900-APPEND-NEW-MENU
                            THRU 0900-APPEND-NEW-MENU-EXIT
                 ELSE
                    PERFORM 1100-REJECT-MENU-LIST-FULL
                            THRU 1100-REJECT-MENU-LIST-FULL-EXIT.
      *
       0500-DO-UPDATE-MENU-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
      *    LOOKS FOR MMREQ-MENU-TYPE AMONG THE CURRENT RESTAURANT'S
      *    MENUS.  LEAVES WS-MENU-SUB POINTING AT THE MATCH.
      *
       0600-FIND-MENU-BY-TYPE.
      *
           MOVE "N" TO W-FOUND-RECORD.
           SET WS-MENU-SUB TO 1.
           PERFORM 0700-MATCH-ONE-MENU-TYPE
                   THRU 0700-MATCH-ONE-MENU-TYPE-EXIT
                   UNTIL WS-MENU-SUB > WT-RST-MENU-COUNT (WS-RESTR-IDX)
                      OR FOUND-RECORD.
      *
       0600-FIND-MENU-BY-TYPE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0700-MATCH-ONE-MENU-TYPE.
      *
           IF MMREQ-MENU-TYPE = WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB)
              MOVE "Y" TO W-FOUND-RECORD
           ELSE
              SET WS-MENU-SUB UP BY 1.
      *
       0700-MATCH-ONE-MENU-TYPE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0800-REPLACE-MATCHED-MENU.
      *
           MOVE MMREQ-ITEM-COUNT
             TO WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB).
           PERFORM 1000-COPY-ONE-REQ-ITEM THRU 1000-COPY-ONE-REQ-ITEM-EXIT
                   VARYING WS-ITEM-SUB FROM 1 BY 1
                     UNTIL WS-ITEM-SUB > MMREQ-ITEM-COUNT.
      *
           MOVE SPACES             TO REPORT-RECORD.
           MOVE "MENU REPLACED"    TO RR-LABEL.
           MOVE MMREQ-MENU-TYPE    TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0800-REPLACE-MATCHED-MENU-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0900-APPEND-NEW-MENU.
      *
           ADD 1 TO WT-RST-MENU-COUNT (WS-RESTR-IDX).
           SET WS-MENU-SUB TO WT-RST-MENU-COUNT (WS-RESTR-IDX).
           MOVE MMREQ-MENU-TYPE
             TO WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB).
           MOVE MMREQ-ITEM-COUNT
             TO WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB).
           PERFORM 1000-COPY-ONE-REQ-ITEM THRU 1000-COPY-ONE-REQ-ITEM-EXIT
                   VARYING WS-ITEM-SUB FROM 1 BY 1
                     UNTIL WS-ITEM-SUB > MMREQ-ITEM-COUNT.
      *
           MOVE SPACES             TO REPORT-RECORD.
           MOVE "MENU ADDED"       TO RR-LABEL.
           MOVE MMREQ-MENU-TYPE    TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0900-APPEND-NEW-MENU-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1000-COPY-ONE-REQ-ITEM.
      *
           MOVE MMREQ-ITEM-NAME (WS-ITEM-SUB)
             TO WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
           MOVE MMREQ-ITEM-PRICE (WS-ITEM-SUB)
             TO WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
      *
       1000-COPY-ONE-REQ-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1100-REJECT-MENU-LIST-FULL.
      *
           MOVE SPACES                TO REPORT-RECORD.
           MOVE "MENU LIST FULL"      TO RR-LABEL.
           MOVE MMREQ-RST-NAME        TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       1100-REJECT-MENU-LIST-FULL-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1200-DO-REMOVE-MENU.
      *
           PERFORM 0300-FIND-RESTAURANT-BY-NAME
                   THRU 0300-FIND-RESTAURANT-BY-NAME-EXIT.
      *
           IF NOT FOUND-RECORD
              PERFORM 1700-REJECT-RESTAURANT-NOT-FOUND
                      THRU 1700-REJECT-RESTAURANT-NOT-FOUND-EXIT
           ELSE
              PERFORM 0600-FIND-MENU-BY-TYPE
                      THRU 0600-FIND-MENU-BY-TYPE-EXIT
              IF FOUND-RECORD
                 PERFORM 1300-SHIFT-MENUS-UP THRU 1300-SHIFT-MENUS-UP-EXIT
              ELSE
                 PERFORM 1500-REJECT-MENU-NOT-FOUND
                         THRU 1500-REJECT-MENU-NOT-FOUND-EXIT.
      *
       1200-DO-REMOVE-MENU-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1300-SHIFT-MENUS-UP.
      *
           PERFORM 1400-SHIFT-ONE-MENU-DOWN
                   THRU 1400-SHIFT-ONE-MENU-DOWN-EXIT
                   VARYING WS-MENU-SHIFT-SUB FROM WS-MENU-SUB BY 1
                     UNTIL WS-MENU-SHIFT-SUB
                        NOT LESS THAN WT-RST-MENU-COUNT (WS-RESTR-IDX).
      *
      *    WS-MENU-SHIFT-SUB NOW POINTS AT THE OLD TRAILING SLOT -
      *    EVERY LIVE MENU BELOW IT HAS ALREADY BEEN COPIED UP BY
      *    ONE, SO IT IS A LEFTOVER DUPLICATE OF THE LAST LIVE MENU.
      *    BLANK IT IN ONE SHOT SO NOTHING STALE LINGERS PAST THE
      *    NEW COUNT.
      *
           MOVE SPACES TO WT-RST-MENU-BLOCK-R
                          (WS-RESTR-IDX WS-MENU-SHIFT-SUB).
           SUBTRACT 1 FROM WT-RST-MENU-COUNT (WS-RESTR-IDX).
      *
           MOVE SPACES           TO REPORT-RECORD.
           MOVE "MENU REMOVED"   TO RR-LABEL.
           MOVE MMREQ-MENU-TYPE  TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       1300-SHIFT-MENUS-UP-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1400-SHIFT-ONE-MENU-DOWN.
      *
           MOVE WT-RST-MENU (WS-RESTR-IDX WS-MENU-SHIFT-SUB PLUS 1)
             TO WT-RST-MENU (WS-RESTR-IDX WS-MENU-SHIFT-SUB).
      *
       1400-SHIFT-ONE-MENU-DOWN-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1500-REJECT-MENU-NOT-FOUND.
      *
           MOVE SPACES             TO REPORT-RECORD.
           MOVE "MENU NOT FOUND"   TO RR-LABEL.
           MOVE MMREQ-MENU-TYPE    TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       1500-REJECT-MENU-NOT-FOUND-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1600-DO-SET-AVAIL.
      *
           PERFORM 0300-FIND-RESTAURANT-BY-NAME
                   THRU 0300-FIND-RESTAURANT-BY-NAME-EXIT.
      *
           IF NOT FOUND-RECORD
              PERFORM 1700-REJECT-RESTAURANT-NOT-FOUND
                      THRU 1700-REJECT-RESTAURANT-NOT-FOUND-EXIT
           ELSE
              MOVE MMREQ-AVAIL-FLAG TO WT-RST-AVAIL (WS-RESTR-IDX)
              MOVE SPACES              TO REPORT-RECORD
              MOVE "AVAILABILITY SET"  TO RR-LABEL
              MOVE MMREQ-RST-NAME      TO RR-VALUE
              WRITE REPORT-RECORD.
      *
       1600-DO-SET-AVAIL-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1700-REJECT-RESTAURANT-NOT-FOUND.
      *
           MOVE SPACES                   TO REPORT-RECORD.
           MOVE "RESTAURANT NOT FOUND"   TO RR-LABEL.
           MOVE MMREQ-RST-NAME           TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       1700-REJECT-RESTAURANT-NOT-FOUND-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
      *    SWEEPS THE WHOLE TABLE FOR MATCHING ROWS INSTEAD OF
      *    STOPPING AT THE FIRST ONE (CR-0227) - NO ERROR IS
      *    RAISED IF THE NAME IS NOT ON FILE AT ALL.
      *
       1800-DO-REMOVE-RESTAURANT.
      *
           SET WS-RESTR-IDX TO 1.
           PERFORM 1900-REMOVE-ONE-IF-MATCHED
                   THRU 1900-REMOVE-ONE-IF-MATCHED-EXIT
                   UNTIL WS-RESTR-IDX > WS-RESTR-COUNT.
      *
           MOVE SPACES                TO REPORT-RECORD.
           MOVE "RESTAURANT REMOVED"  TO RR-LABEL.
           MOVE MMREQ-RST-NAME        TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       1800-DO-REMOVE-RESTAURANT-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1900-REMOVE-ONE-IF-MATCHED.
      *
           IF MMREQ-RST-NAME = WT-RST-NAME (WS-RESTR-IDX)
              PERFORM 2000-SHIFT-RESTAURANTS-UP
                      THRU 2000-SHIFT-RESTAURANTS-UP-EXIT
           ELSE
              SET WS-RESTR-IDX UP BY 1.
      *
       1900-REMOVE-ONE-IF-MATCHED-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       2000-SHIFT-RESTAURANTS-UP.
      *
           PERFORM 2100-SHIFT-ONE-RESTAURANT-DOWN
                   THRU 2100-SHIFT-ONE-RESTAURANT-DOWN-EXIT
                   VARYING WS-SHIFT-SUB FROM WS-RESTR-IDX BY 1
                     UNTIL WS-SHIFT-SUB NOT LESS THAN WS-RESTR-COUNT.
           SUBTRACT 1 FROM WS-RESTR-COUNT.
      *
       2000-SHIFT-RESTAURANTS-UP-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       2100-SHIFT-ONE-RESTAURANT-DOWN.
      *
           MOVE WS-RESTR-ENTRY (WS-SHIFT-SUB PLUS 1)
             TO WS-RESTR-ENTRY (WS-SHIFT-SUB).
      *
       2100-SHIFT-ONE-RESTAURANT-DOWN-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       2200-REPORT-BAD-OP-CODE.
      *
           MOVE SPACES               TO REPORT-RECORD.
           MOVE "BAD MMREQ OP CODE"  TO RR-LABEL.
           MOVE MMREQ-RST-NAME       TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       2200-REPORT-BAD-OP-CODE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLRSTBL.CBL".
