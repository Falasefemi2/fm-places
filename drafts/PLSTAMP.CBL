      *
      * PLSTAMP.CBL
      *
      *---------------------------------------------------------
      *    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION
      *    AND PERFORM 9600-BUILD-CURRENT-STAMP TO FILL WS-CLOCK-STAMP
      *    WITH "CCYY-MM-DD HH:MM:SS" FROM THE SYSTEM CLOCK.
      *    WORKING-STORAGE FOR THIS MEMBER IS WSDATE2.CBL.
      *---------------------------------------------------------
      *
       9600-BUILD-CURRENT-STAMP.
      *
           ACCEPT WS-CLOCK-RAW-DATE FROM DATE.
           ACCEPT WS-CLOCK-RAW-TIME FROM TIME.
           PERFORM 9610-WINDOW-THE-CENTURY
                   THRU 9610-WINDOW-THE-CENTURY-EXIT.
      *
           MOVE WS-CLOCK-CCYY      TO WS-CLOCK-STAMP (1:4).
           MOVE "-"                TO WS-CLOCK-STAMP (5:1).
           MOVE WS-CLOCK-MM        TO WS-CLOCK-STAMP (6:2).
           MOVE "-"                TO WS-CLOCK-STAMP (8:1).
           MOVE WS-CLOCK-DD        TO WS-CLOCK-STAMP (9:2).
           MOVE " "                TO WS-CLOCK-STAMP (11:1).
           MOVE WS-CLOCK-HH        TO WS-CLOCK-STAMP (12:2).
           MOVE ":"                TO WS-CLOCK-STAMP (14:1).
           MOVE WS-CLOCK-MN        TO WS-CLOCK-STAMP (15:2).
           MOVE ":"                TO WS-CLOCK-STAMP (17:1).
           MOVE WS-CLOCK-SS        TO WS-CLOCK-STAMP (18:2).
      *
       9600-BUILD-CURRENT-STAMP-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
      *    CR-0133 Y2K FIX - CENTURY WINDOW.  YEARS 00-49 ROLL TO
      *    20XX, YEARS 50-99 STAY IN 19XX.  FM-PLACES HAS NO
      *    BUSINESS DATES BEFORE 1950 SO THE WINDOW IS SAFE.
      *
       9610-WINDOW-THE-CENTURY.
      *
           IF WS-CLOCK-YY < 50
              MOVE 20 TO WS-CLOCK-CENTURY
           ELSE
              MOVE 19 TO WS-CLOCK-CENTURY.
           MOVE WS-CLOCK-CENTURY TO WS-CLOCK-CCYY (1:2).
           MOVE WS-CLOCK-YY      TO WS-CLOCK-CCYY (3:2).
      *
       9610-WINDOW-THE-CENTURY-EXIT.
           EXIT.
