      *
      * WSCASE01.CBL
      *
      *---------------------------------------------------------
      *    COMMON WORKING-STORAGE SWITCHES USED ACROSS THE
      *    FM-PLACES BATCH SUITE.  COPY THIS MEMBER INTO
      *    WORKING-STORAGE SECTION OF EVERY STAGE PROGRAM THAT
      *    WALKS A MASTER OR WRITES TO THE REPORT FILE.
      *---------------------------------------------------------
      *
       01  WS-COMMON-SWITCHES.
           05  W-END-OF-FILE           PIC X.
               88  END-OF-FILE             VALUE "Y".
               88  NOT-END-OF-FILE          VALUE "N".
           05  W-FOUND-RECORD          PIC X.
               88  FOUND-RECORD             VALUE "Y".
               88  RECORD-NOT-FOUND         VALUE "N".
           05  W-ERROR-WRITING         PIC X.
               88  ERROR-WRITING            VALUE "Y".
           05  W-DUPLICATE-KEY         PIC X.
               88  DUPLICATE-KEY            VALUE "Y".
      *
       77  WS-LINES-WRITTEN            PIC 9(5) COMP.
       77  WS-RECS-READ                PIC 9(5) COMP.
       77  WS-RECS-REJECTED            PIC 9(5) COMP.
      *
      *    SCRATCH WORK AREA - USED BY SEVERAL STAGE PROGRAMS TO
      *    HOLD A RECORD IMAGE WHILE SHIFTING TABLE ENTRIES UP
      *    OR BUILDING A LINE FOR THE REPORT FILE ONE BYTE AT A
      *    TIME.
      *
       01  WS-SCRATCH-AREA             PIC X(80) VALUE SPACES.
       01  WS-SCRATCH-AREA-R REDEFINES WS-SCRATCH-AREA.
           05  WS-SCRATCH-CHAR         PIC X OCCURS 80 TIMES.
