      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  USER-REGISTRATION                           *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   READS THE OVERNIGHT NEW-CUSTOMER FEED (USERADD) AND   *
      *   ADDS EACH REQUEST TO THE CUSTOMER MASTER (USERS)      *
      *   UNLESS THE E-MAIL ADDRESS IS ALREADY ON FILE.  A NEW  *
      *   CUSTOMER'S PASSWORD IS NEVER WRITTEN IN THE CLEAR -   *
      *   IT IS RUN THROUGH THE SHOP DIGEST ROUTINE FIRST.      *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    USER-REGISTRATION.
       AUTHOR.        R L OTERO.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  03/14/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *-----------------------------------------------------------
      *  03/14/1991  RLO  ORIG-0041  ORIGINAL CODING - REPLACES THE
      *     CARD-IMAGE CUSTOMER ADD RUN, PULLS THE FEED STRAIGHT
      *     FROM USERADD INSTEAD.
      *  09/02/1992  RLO  CR-0058  ADDED DUPLICATE-EMAIL CHECK -
      *     SHOP HAD TWO CUSTOMERS SHARE ONE LOGIN FOR THREE
      *     MONTHS BEFORE ANYONE NOTICED.
      *  06/21/1994  JMH  CR-0079  SWITCHED THE STORED PASSWORD
      *     FROM CLEAR TEXT TO THE WSDIGEST/PLDIGEST ROLL. AUDIT
      *     FLAGGED CLEAR-TEXT PASSWORDS IN USERS SITTING ON TAPE.
      *  11/09/1998  RLO  CR-0133  Y2K CENTURY WINDOW - SEE
      *     WSDATE2.CBL / PLSTAMP.CBL, 9610-WINDOW-THE-CENTURY.
      *  04/03/2001  DKW  CR-0188  REPORT LINE NOW SHOWS THE
      *     REJECTED E-MAIL, NOT JUST "DUPLICATE" - HELP DESK
      *     COULDN'T TELL CUSTOMERS WHICH ADDRESS COLLIDED.
      *  07/17/2006  DKW  CR-0240  RAISED WS-USER-TABLE CEILING
      *     FROM 300 TO 500 (SEE WTUSERS.CBL) AHEAD OF THE SPRING
      *     MARKETING PUSH.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLUSADD.CBL".
           COPY "SLUSERS.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDUSADD.CBL".
           COPY "FDUSERS.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "wsdate2.cbl".
           COPY "wsdigest.cbl".
           COPY "WTUSERS.CBL".
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN OUTPUT USER-FILE.
           CLOSE USER-FILE.
           OPEN INPUT USER-FILE.
           PERFORM 9100-LOAD-USER-TABLE THRU 9100-LOAD-USER-TABLE-EXIT.
      *
           OPEN EXTEND REPORT-FILE.
           OPEN INPUT USER-ADD-FILE.
           MOVE "N" TO W-END-OF-FILE.
           READ USER-ADD-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 0200-PROCESS-ONE-REQUEST
                   THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
           CLOSE USER-ADD-FILE.
           CLOSE REPORT-FILE.
      *
           PERFORM 9120-REWRITE-USER-TABLE
                   THRU 9120-REWRITE-USER-TABLE-EXIT.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-PROCESS-ONE-REQUEST.
      *
           MOVE "N" TO W-DUPLICATE-KEY.
           PERFORM 0300-SCAN-FOR-DUPLICATE-EMAIL
                   THRU 0300-SCAN-FOR-DUPLICATE-EMAIL-EXIT
                   VARYING WS-USER-IDX FROM 1 BY 1
                     UNTIL WS-USER-IDX > WS-USER-COUNT
                        OR DUPLICATE-KEY.
      *
           IF DUPLICATE-KEY
              PERFORM 0500-REJECT-DUPLICATE-USER
                      THRU 0500-REJECT-DUPLICATE-USER-EXIT
              GO TO 0200-PROCESS-ONE-REQUEST-READ.
      *
           PERFORM 0400-APPEND-NEW-USER THRU 0400-APPEND-NEW-USER-EXIT.
      *
       0200-PROCESS-ONE-REQUEST-READ.
           READ USER-ADD-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       0200-PROCESS-ONE-REQUEST-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0300-SCAN-FOR-DUPLICATE-EMAIL.
      *
           IF ADDU-EMAIL = WT-USER-EMAIL (WS-USER-IDX)
              MOVE "Y" TO W-DUPLICATE-KEY.
      *
       0300-SCAN-FOR-DUPLICATE-EMAIL-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-APPEND-NEW-USER.
      *
           ADD 1 TO WS-USER-COUNT.
           SET WS-USER-IDX TO WS-USER-COUNT.
           MOVE ADDU-NAME  TO WT-USER-NAME (WS-USER-IDX).
           MOVE ADDU-EMAIL TO WT-USER-EMAIL (WS-USER-IDX).
      *
           MOVE SPACES TO WS-DIGEST-INPUT.
           MOVE ADDU-PASSWORD TO WS-DIGEST-INPUT.
           PERFORM 9500-BUILD-PASSWORD-DIGEST
                   THRU 9500-BUILD-PASSWORD-DIGEST-EXIT.
           MOVE WS-DIGEST-RESULT TO WT-USER-PWHASH (WS-USER-IDX).
      *
           PERFORM 9600-BUILD-CURRENT-STAMP
                   THRU 9600-BUILD-CURRENT-STAMP-EXIT.
           MOVE WS-CLOCK-STAMP TO WT-USER-CREATED (WS-USER-IDX).
      *
           MOVE SPACES  TO REPORT-RECORD.
           MOVE "USER ADDED"  TO RR-LABEL.
           MOVE ADDU-EMAIL    TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0400-APPEND-NEW-USER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0500-REJECT-DUPLICATE-USER.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "USER REJECTED - DUP" TO RR-LABEL.
           MOVE ADDU-EMAIL            TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0500-REJECT-DUPLICATE-USER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLUSRTBL.CBL".
           COPY "PLSTAMP.CBL".
           COPY "PLDIGEST.CBL".
