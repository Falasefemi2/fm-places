      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  ORDER-ENTRY                                 *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   READS THE OVERNIGHT ORDER-REQUEST FEED (ORDREQ), ONE  *
      *   CUSTOMER CART PER RECORD.  EACH REQUESTED ITEM IS     *
      *   PRICED AGAINST THE TARGET RESTAURANT'S MENUS, IN      *
      *   MENU-THEN-ITEM STORED ORDER; ITEMS NOT ON ANY MENU     *
      *   ARE DROPPED AND REPORTED, NOT REJECTED OUTRIGHT.  AN   *
      *   ORDER WITH NO SURVIVING ITEM IS REJECTED WHOLE.        *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ORDER-ENTRY.
       AUTHOR.        J M HOLLAND.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  05/02/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *  04/02/2011  DKW  CR-0263  STANDALONE COUNTERS AND
      *     SUBSCRIPTS DECLARED 77-LEVEL TO MATCH SHOP HABIT -
      *     THEY WERE SITTING AT 01-LEVEL WITH NO GROUP REASON TO
      *     BE THERE.
      *-----------------------------------------------------------
      *  05/02/1991  JMH  ORIG-0044  ORIGINAL CODING.
      *  10/19/1993  JMH  CR-0066  AN ITEM NOT FOUND ON THE MENU
      *     NOW DROPS QUIETLY INSTEAD OF REJECTING THE WHOLE CART -
      *     CUSTOMERS WERE LOSING A WHOLE ORDER OVER ONE TYPO.
      *  11/09/1998  RLO  CR-0133  Y2K CENTURY WINDOW - SEE
      *     WSDATE2.CBL / PLSTAMP.CBL, 9610-WINDOW-THE-CENTURY.
      *  08/30/2000  DKW  CR-0170  SEARCH NOW WALKS MENUS IN THEIR
      *     STORED ORDER AND STOPS AT THE FIRST MATCH - A DUPLICATE
      *     ITEM NAME ACROSS TWO MENUS WAS PRICING OFF THE WRONG
      *     ONE HALF THE TIME.
      *  04/03/2001  DKW  CR-0191  REPORT NOW SHOWS THE ORDER
      *     TOTAL, NOT JUST "ACCEPTED".
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLORDRQ.CBL".
           COPY "SLRESTR.CBL".
           COPY "SLORDER.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDORDRQ.CBL".
           COPY "FDRESTR.CBL".
           COPY "FDORDER.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "wsdate2.cbl".
           COPY "WSSUBS.CBL".
           COPY "WTRESTR.CBL".
           COPY "WTORDER.CBL".
      *
           01  W-ITEM-FOUND-SW             PIC X.
               88  ITEM-FOUND                  VALUE "Y".
      *
           77  WS-REQ-SUB                  PIC 9(4) COMP.
           77  WS-STAGE-SUB                PIC 9(4) COMP.
           77  WS-STAGE-ITEM-COUNT         PIC 9(2) COMP.
           01  WS-STAGE-ITEM OCCURS 10 TIMES.
               05  WS-STAGE-ITEM-NAME      PIC X(20).
               05  WS-STAGE-ITEM-QTY       PIC 9(3).
      *
           77  WS-MATCH-PRICE              PIC 9(4)V99.
           77  WS-EXT-PRICE                PIC 9(7)V99.
           77  WS-ORDER-TOTAL              PIC 9(7)V99.
           01  WS-REPORT-AMOUNT            PIC $$$,$$$,$$9.99.
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN INPUT RESTAURANT-FILE.
           PERFORM 9200-LOAD-RESTR-TABLE THRU 9200-LOAD-RESTR-TABLE-EXIT.
           CLOSE RESTAURANT-FILE.
      *
           OPEN OUTPUT ORDER-FILE.
           CLOSE ORDER-FILE.
           OPEN INPUT ORDER-FILE.
           PERFORM 9300-LOAD-ORDER-TABLE THRU 9300-LOAD-ORDER-TABLE-EXIT.
      *
           OPEN EXTEND REPORT-FILE.
           OPEN INPUT ORDER-REQUEST-FILE.
           MOVE "N" TO W-END-OF-FILE.
           READ ORDER-REQUEST-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 0200-PROCESS-ONE-REQUEST
                   THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
           CLOSE ORDER-REQUEST-FILE.
           CLOSE REPORT-FILE.
      *
           PERFORM 9330-REWRITE-ORDER-TABLE
                   THRU 9330-REWRITE-ORDER-TABLE-EXIT.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-PROCESS-ONE-REQUEST.
      *
           MOVE "N" TO W-FOUND-RECORD.
           SET WS-RESTR-IDX TO 1.
           PERFORM 0300-FIND-OPEN-RESTAURANT
                   THRU 0300-FIND-OPEN-RESTAURANT-EXIT
                   UNTIL WS-RESTR-IDX > WS-RESTR-COUNT
                      OR FOUND-RECORD.
      *
           IF NOT FOUND-RECORD
              PERFORM 0400-REJECT-NO-RESTAURANT
                      THRU 0400-REJECT-NO-RESTAURANT-EXIT
              GO TO 0200-PROCESS-ONE-REQUEST-READ.
      *
           PERFORM 0500-VALIDATE-AND-PRICE-ORDER
                   THRU 0500-VALIDATE-AND-PRICE-ORDER-EXIT.
      *
       0200-PROCESS-ONE-REQUEST-READ.
           READ ORDER-REQUEST-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       0200-PROCESS-ONE-REQUEST-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0300-FIND-OPEN-RESTAURANT.
      *
           IF ORDRQ-RST-NAME = WT-RST-NAME (WS-RESTR-IDX)
              AND WT-RST-AVAIL (WS-RESTR-IDX) = "Y"
                 MOVE "Y" TO W-FOUND-RECORD
           ELSE
              SET WS-RESTR-IDX UP BY 1.
      *
       0300-FIND-OPEN-RESTAURANT-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-REJECT-NO-RESTAURANT.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "ORDER REJECTED"          TO RR-LABEL.
           MOVE "RESTAURANT NOT AVAILABLE" TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0400-REJECT-NO-RESTAURANT-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0500-VALIDATE-AND-PRICE-ORDER.
      *
           MOVE ZERO TO WS-STAGE-ITEM-COUNT.
           MOVE ZERO TO WS-ORDER-TOTAL.
           PERFORM 0600-PROCESS-ONE-REQUESTED-ITEM
                   THRU 0600-PROCESS-ONE-REQUESTED-ITEM-EXIT
                   VARYING WS-REQ-SUB FROM 1 BY 1
                     UNTIL WS-REQ-SUB > ORDRQ-ITEM-COUNT.
      *
           IF WS-STAGE-ITEM-COUNT = ZERO
              PERFORM 1100-REJECT-NO-VALID-ITEMS
                      THRU 1100-REJECT-NO-VALID-ITEMS-EXIT
           ELSE
              PERFORM 1200-APPEND-NEW-ORDER THRU 1200-APPEND-NEW-ORDER-EXIT.
      *
       0500-VALIDATE-AND-PRICE-ORDER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0600-PROCESS-ONE-REQUESTED-ITEM.
      *
           MOVE "N" TO W-ITEM-FOUND-SW.
           SET WS-MENU-SUB TO 1.
           PERFORM 0700-SEARCH-MENUS-FOR-ITEM
                   THRU 0700-SEARCH-MENUS-FOR-ITEM-EXIT
                   UNTIL WS-MENU-SUB > 5 OR ITEM-FOUND.
      *
           IF ITEM-FOUND
              PERFORM 0900-STAGE-ONE-VALID-ITEM
                      THRU 0900-STAGE-ONE-VALID-ITEM-EXIT
           ELSE
              PERFORM 1000-REPORT-UNKNOWN-ITEM
                      THRU 1000-REPORT-UNKNOWN-ITEM-EXIT.
      *
       0600-PROCESS-ONE-REQUESTED-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0700-SEARCH-MENUS-FOR-ITEM.
      *
           SET WS-ITEM-SUB TO 1.
           PERFORM 0800-SEARCH-ITEMS-IN-MENU
                   THRU 0800-SEARCH-ITEMS-IN-MENU-EXIT
                   UNTIL WS-ITEM-SUB > 10 OR ITEM-FOUND.
      *
           IF NOT ITEM-FOUND
              SET WS-MENU-SUB UP BY 1.
      *
       0700-SEARCH-MENUS-FOR-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0800-SEARCH-ITEMS-IN-MENU.
      *
           IF ORDRQ-ITEM-NAME (WS-REQ-SUB) =
              WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
                 MOVE "Y" TO W-ITEM-FOUND-SW
                 MOVE WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB
                                      WS-ITEM-SUB)
                   TO WS-MATCH-PRICE
           ELSE
              SET WS-ITEM-SUB UP BY 1.
      *
       0800-SEARCH-ITEMS-IN-MENU-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0900-STAGE-ONE-VALID-ITEM.
      *
           ADD 1 TO WS-STAGE-ITEM-COUNT.
           SET WS-STAGE-SUB TO WS-STAGE-ITEM-COUNT.
           MOVE ORDRQ-ITEM-NAME (WS-REQ-SUB)
             TO WS-STAGE-ITEM-NAME (WS-STAGE-SUB).
           MOVE ORDRQ-ITEM-QTY (WS-REQ-SUB)
             TO WS-STAGE-ITEM-QTY (WS-STAGE-SUB).
      *
           COMPUTE WS-EXT-PRICE =
                   ORDRQ-ITEM-QTY (WS-REQ-SUB) * WS-MATCH-PRICE.
           ADD WS-EXT-PRICE TO WS-ORDER-TOTAL.
      *
       0900-STAGE-ONE-VALID-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1000-REPORT-UNKNOWN-ITEM.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "ITEM NOT FOUND"             TO RR-LABEL.
           MOVE ORDRQ-ITEM-NAME (WS-REQ-SUB)  TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       1000-REPORT-UNKNOWN-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1100-REJECT-NO-VALID-ITEMS.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "ORDER REJECTED"    TO RR-LABEL.
           MOVE "NO VALID ITEMS"    TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       1100-REJECT-NO-VALID-ITEMS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1200-APPEND-NEW-ORDER.
      *
           ADD 1 TO WS-ORDER-COUNT.
           SET WS-ORDER-IDX TO WS-ORDER-COUNT.
           MOVE ORDRQ-USER-EMAIL TO WT-ORD-USER-EMAIL (WS-ORDER-IDX).
           MOVE ORDRQ-RST-NAME   TO WT-ORD-RST-NAME (WS-ORDER-IDX).
           MOVE "PENDING"        TO WT-ORD-STATUS (WS-ORDER-IDX).
           MOVE SPACES           TO WT-ORD-DRIVER-EMAIL (WS-ORDER-IDX).
      *
           PERFORM 9600-BUILD-CURRENT-STAMP
                   THRU 9600-BUILD-CURRENT-STAMP-EXIT.
           MOVE WS-CLOCK-STAMP TO WT-ORD-TIMESTAMP (WS-ORDER-IDX).
      *
           MOVE WS-STAGE-ITEM-COUNT TO WT-ORD-ITEM-COUNT (WS-ORDER-IDX).
           PERFORM 1300-COPY-ONE-STAGED-ITEM
                   THRU 1300-COPY-ONE-STAGED-ITEM-EXIT
                   VARYING WS-STAGE-SUB FROM 1 BY 1
                     UNTIL WS-STAGE-SUB > WS-STAGE-ITEM-COUNT.
      *
           MOVE WS-ORDER-TOTAL TO WS-REPORT-AMOUNT.
           MOVE SPACES          TO REPORT-RECORD.
           MOVE "ORDER ACCEPTED" TO RR-LABEL.
           MOVE WS-REPORT-AMOUNT TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       1200-APPEND-NEW-ORDER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1300-COPY-ONE-STAGED-ITEM.
      *
           MOVE WS-STAGE-ITEM-NAME (WS-STAGE-SUB)
             TO WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-STAGE-SUB).
           MOVE WS-STAGE-ITEM-QTY (WS-STAGE-SUB)
             TO WT-ORD-ITEM-QTY (WS-ORDER-IDX WS-STAGE-SUB).
      *
       1300-COPY-ONE-STAGED-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLRSTBL.CBL".
           COPY "PLORDTBL.CBL".
           COPY "PLSTAMP.CBL".
