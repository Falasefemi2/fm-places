      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  DRIVER-REGISTRATION                         *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   READS THE OVERNIGHT NEW-DRIVER FEED (DRVADD) AND ADDS *
      *   EACH REQUEST TO THE DRIVER MASTER (DRIVERS) UNLESS    *
      *   THE E-MAIL ADDRESS IS ALREADY ON FILE.  A NEW DRIVER  *
      *   STARTS AVAILABLE, CARRYING NO ASSIGNED ORDERS.        *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    DRIVER-REGISTRATION.
       AUTHOR.        R L OTERO.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  03/21/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *-----------------------------------------------------------
      *  03/21/1991  RLO  ORIG-0043  ORIGINAL CODING.
      *  09/02/1992  RLO  CR-0060  ADDED DUPLICATE-EMAIL CHECK TO
      *     MATCH THE CR-0058 FIX IN USER-REGISTRATION.
      *  04/03/2001  DKW  CR-0190  REPORT LINE NOW SHOWS THE
      *     REJECTED E-MAIL.
      *  11/11/2003  DKW  CR-0212  CONFIRMED DRV-ORDER-COUNT AND
      *     EVERY DRV-ORDER-REF SLOT START AT ZERO ON ADD - A BAD
      *     TAPE RESTORE ONCE LEFT GARBAGE IN THE SLOTS AND
      *     DRIVER-ASSIGNMENT CHOKED ON IT THE NEXT NIGHT.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLDRADD.CBL".
           COPY "SLDRIVR.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDDRADD.CBL".
           COPY "FDDRIVR.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "WSSUBS.CBL".
           COPY "WTDRIVR.CBL".
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN OUTPUT DRIVER-FILE.
           CLOSE DRIVER-FILE.
           OPEN INPUT DRIVER-FILE.
           PERFORM 9400-LOAD-DRIVER-TABLE THRU 9400-LOAD-DRIVER-TABLE-EXIT.
      *
           OPEN EXTEND REPORT-FILE.
           OPEN INPUT DRIVER-ADD-FILE.
           MOVE "N" TO W-END-OF-FILE.
           READ DRIVER-ADD-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 0200-PROCESS-ONE-REQUEST
                   THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
           CLOSE DRIVER-ADD-FILE.
           CLOSE REPORT-FILE.
      *
           PERFORM 9430-REWRITE-DRIVER-TABLE
                   THRU 9430-REWRITE-DRIVER-TABLE-EXIT.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-PROCESS-ONE-REQUEST.
      *
           MOVE "N" TO W-DUPLICATE-KEY.
           PERFORM 0300-SCAN-FOR-DUPLICATE-EMAIL
                   THRU 0300-SCAN-FOR-DUPLICATE-EMAIL-EXIT
                   VARYING WS-DRIVER-IDX FROM 1 BY 1
                     UNTIL WS-DRIVER-IDX > WS-DRIVER-COUNT
                        OR DUPLICATE-KEY.
      *
           IF DUPLICATE-KEY
              PERFORM 0600-REJECT-DUPLICATE-DRIVER
                      THRU 0600-REJECT-DUPLICATE-DRIVER-EXIT
              GO TO 0200-PROCESS-ONE-REQUEST-READ.
      *
           PERFORM 0400-APPEND-NEW-DRIVER
                   THRU 0400-APPEND-NEW-DRIVER-EXIT.
      *
       0200-PROCESS-ONE-REQUEST-READ.
           READ DRIVER-ADD-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       0200-PROCESS-ONE-REQUEST-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0300-SCAN-FOR-DUPLICATE-EMAIL.
      *
           IF ADDD-EMAIL = WT-DRV-EMAIL (WS-DRIVER-IDX)
              MOVE "Y" TO W-DUPLICATE-KEY.
      *
       0300-SCAN-FOR-DUPLICATE-EMAIL-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-APPEND-NEW-DRIVER.
      *
           ADD 1 TO WS-DRIVER-COUNT.
           SET WS-DRIVER-IDX TO WS-DRIVER-COUNT.
           MOVE ADDD-NAME  TO WT-DRV-NAME (WS-DRIVER-IDX).
           MOVE ADDD-EMAIL TO WT-DRV-EMAIL (WS-DRIVER-IDX).
           MOVE "Y"        TO WT-DRV-AVAIL (WS-DRIVER-IDX).
           MOVE ZERO       TO WT-DRV-ORDER-COUNT (WS-DRIVER-IDX).
           PERFORM 0500-ZERO-ONE-ORDER-REF THRU 0500-ZERO-ONE-ORDER-REF-EXIT
                   VARYING WS-REF-SUB FROM 1 BY 1
                     UNTIL WS-REF-SUB > 5.
      *
           MOVE SPACES       TO REPORT-RECORD.
           MOVE "DRIVER ADDED"  TO RR-LABEL.
           MOVE ADDD-EMAIL      TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0400-APPEND-NEW-DRIVER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0500-ZERO-ONE-ORDER-REF.
      *
           MOVE ZERO TO WT-DRV-ORDER-REF (WS-DRIVER-IDX WS-REF-SUB).
      *
       0500-ZERO-ONE-ORDER-REF-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0600-REJECT-DUPLICATE-DRIVER.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "DRIVER REJECTED - DUP" TO RR-LABEL.
           MOVE ADDD-EMAIL               TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0600-REJECT-DUPLICATE-DRIVER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLDRVTBL.CBL".
