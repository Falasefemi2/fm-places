      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  RECEIPT-REPORT                              *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   WALKS THE ORDER MASTER AND PRINTS ONE ITEMISED         *
      *   RECEIPT PER ORDER.  EACH LINE ITEM IS RE-PRICED        *
      *   AGAINST THE RESTAURANT'S CURRENT MENUS RATHER THAN     *
      *   TRUSTING THE PRICE THAT WAS ON FILE WHEN THE ORDER      *
      *   WAS PLACED - AN ITEM DROPPED FROM THE MENU SINCE        *
      *   SHOWS "NOT FOUND" AND DOES NOT COUNT TOWARD THE TOTAL.  *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    RECEIPT-REPORT.
       AUTHOR.        J M HOLLAND.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  08/06/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *  04/02/2011  DKW  CR-0263  STANDALONE COUNTERS AND
      *     SUBSCRIPTS DECLARED 77-LEVEL TO MATCH SHOP HABIT -
      *     THEY WERE SITTING AT 01-LEVEL WITH NO GROUP REASON TO
      *     BE THERE.
      *-----------------------------------------------------------
      *  08/06/1991  JMH  ORIG-0049  ORIGINAL CODING.
      *  03/30/1995  RLO  CR-0096  RE-PRICE FROM THE CURRENT MENU
      *     RATHER THAN THE UNIT PRICE STORED ON THE ORDER - THE
      *     OLD WAY SHOWED YESTERDAY'S PRICE ON TODAY'S RECEIPT.
      *  01/14/1999  RLO  CR-0133  Y2K - ORD-TIMESTAMP IS ALREADY A
      *     FULL FOUR-DIGIT-YEAR STRING, PASSED THROUGH AS-IS.
      *  04/03/2001  DKW  CR-0196  "NOT FOUND IN" ITEMS NO LONGER
      *     COUNT TOWARD THE TOTAL.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLUSERS.CBL".
           COPY "SLRESTR.CBL".
           COPY "SLORDER.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDUSERS.CBL".
           COPY "FDRESTR.CBL".
           COPY "FDORDER.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "WSSUBS.CBL".
           COPY "WTUSERS.CBL".
           COPY "WTRESTR.CBL".
           COPY "WTORDER.CBL".
      *
           01  WS-CUST-NAME                PIC X(30).
           77  WS-EXT-PRICE                PIC 9(7)V99.
           77  WS-RECEIPT-TOTAL            PIC 9(7)V99.
           77  WS-RECEIPT-UNIT-PRICE       PIC 9(4)V99.
           77  WS-REQ-ITEM-SUB             PIC 9(4) COMP.
      *
           01  W-RESTR-FOUND-SW            PIC X.
               88  RESTR-FOUND                 VALUE "Y".
               88  RESTR-NOT-FOUND             VALUE "N".
           01  W-ITEM-FOUND-SW             PIC X.
               88  ITEM-FOUND                  VALUE "Y".
               88  ITEM-NOT-FOUND              VALUE "N".
      *
           01  WS-RECEIPT-CUSTOMER-LINE.
               05  FILLER                  PIC X(12) VALUE
                       "CUSTOMER:   ".
               05  RCL-CUST-NAME            PIC X(30).
               05  FILLER                  PIC X(38) VALUE SPACES.
      *
           01  WS-RECEIPT-RESTAURANT-LINE.
               05  FILLER                  PIC X(12) VALUE
                       "RESTAURANT: ".
               05  RCL-RST-NAME             PIC X(30).
               05  FILLER                  PIC X(38) VALUE SPACES.
      *
           01  WS-RECEIPT-ITEM-LINE.
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  RCL-ITEM-NAME            PIC X(20).
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  RCL-ITEM-QTY             PIC ZZ9.
               05  FILLER                  PIC X(3)  VALUE " X ".
               05  RCL-UNIT-PRICE           PIC $Z,ZZ9.99.
               05  FILLER                  PIC X(3)  VALUE " = ".
               05  RCL-EXT-PRICE            PIC $ZZ,ZZZ,ZZ9.99.
               05  FILLER                  PIC X(24) VALUE SPACES.
      *
           01  WS-RECEIPT-NOTFOUND-LINE.
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  RCL-NF-ITEM-NAME         PIC X(20).
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  FILLER                  PIC X(14) VALUE
                       "NOT FOUND IN ".
               05  RCL-NF-RST-NAME          PIC X(30).
               05  FILLER                  PIC X(12) VALUE SPACES.
      *
           01  WS-RECEIPT-TOTAL-LINE.
               05  FILLER                  PIC X(7)  VALUE
                       "TOTAL: ".
               05  RCL-TOTAL                PIC $ZZ,ZZZ,ZZ9.99.
               05  FILLER                  PIC X(59) VALUE SPACES.
      *
           01  WS-RECEIPT-STATUS-LINE.
               05  FILLER                  PIC X(8)  VALUE
                       "STATUS: ".
               05  RCL-STATUS               PIC X(10).
               05  FILLER                  PIC X(62) VALUE SPACES.
      *
           01  WS-RECEIPT-TIME-LINE.
               05  FILLER                  PIC X(12) VALUE
                       "ORDERED AT: ".
               05  RCL-TIMESTAMP            PIC X(19).
               05  FILLER                  PIC X(49) VALUE SPACES.
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN INPUT USER-FILE.
           PERFORM 9100-LOAD-USER-TABLE THRU 9100-LOAD-USER-TABLE-EXIT.
           CLOSE USER-FILE.
      *
           OPEN INPUT RESTAURANT-FILE.
           PERFORM 9200-LOAD-RESTR-TABLE THRU 9200-LOAD-RESTR-TABLE-EXIT.
           CLOSE RESTAURANT-FILE.
      *
           OPEN INPUT ORDER-FILE.
           PERFORM 9300-LOAD-ORDER-TABLE THRU 9300-LOAD-ORDER-TABLE-EXIT.
           CLOSE ORDER-FILE.
      *
           OPEN EXTEND REPORT-FILE.
           PERFORM 0200-WRITE-ONE-RECEIPT THRU 0200-WRITE-ONE-RECEIPT-EXIT
                   VARYING WS-ORDER-IDX FROM 1 BY 1
                     UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
           CLOSE REPORT-FILE.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-WRITE-ONE-RECEIPT.
      *
           PERFORM 0300-FIND-CUSTOMER-NAME
                   THRU 0300-FIND-CUSTOMER-NAME-EXIT.
           PERFORM 0500-FIND-RECEIPT-RESTAURANT
                   THRU 0500-FIND-RECEIPT-RESTAURANT-EXIT.
      *
           MOVE SPACES          TO REPORT-RECORD.
           MOVE "--- RECEIPT ---" TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE WS-CUST-NAME TO RCL-CUST-NAME.
           MOVE WS-RECEIPT-CUSTOMER-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE WT-ORD-RST-NAME (WS-ORDER-IDX) TO RCL-RST-NAME.
           MOVE WS-RECEIPT-RESTAURANT-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE SPACES            TO REPORT-RECORD.
           MOVE "ORDERED ITEMS:"  TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE ZERO TO WS-RECEIPT-TOTAL.
           PERFORM 0700-WRITE-ONE-RECEIPT-ITEM
                   THRU 0700-WRITE-ONE-RECEIPT-ITEM-EXIT
                   VARYING WS-REQ-ITEM-SUB FROM 1 BY 1
                     UNTIL WS-REQ-ITEM-SUB >
                           WT-ORD-ITEM-COUNT (WS-ORDER-IDX).
      *
           MOVE WS-RECEIPT-TOTAL TO RCL-TOTAL.
           MOVE WS-RECEIPT-TOTAL-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE WT-ORD-STATUS (WS-ORDER-IDX) TO RCL-STATUS.
           MOVE WS-RECEIPT-STATUS-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE WT-ORD-TIMESTAMP (WS-ORDER-IDX) TO RCL-TIMESTAMP.
           MOVE WS-RECEIPT-TIME-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE SPACES               TO REPORT-RECORD.
           MOVE "----------------"   TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
       0200-WRITE-ONE-RECEIPT-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
      *    MATCHES THE ORDER'S CUSTOMER E-MAIL AGAINST THE USER
      *    TABLE AND LIFTS THE NAME STRAIGHT OUT - NOTHING ELSE
      *    NEEDS THE MATCHED USER SUBSCRIPT AFTERWARD.
      *
       0300-FIND-CUSTOMER-NAME.
      *
           MOVE SPACES TO WS-CUST-NAME.
           MOVE "N" TO W-FOUND-RECORD.
           SET WS-USER-IDX TO 1.
           PERFORM 0400-MATCH-ONE-CUSTOMER THRU 0400-MATCH-ONE-CUSTOMER-EXIT
                   UNTIL WS-USER-IDX > WS-USER-COUNT
                      OR FOUND-RECORD.
      *
       0300-FIND-CUSTOMER-NAME-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-MATCH-ONE-CUSTOMER.
      *
           IF WT-ORD-USER-EMAIL (WS-ORDER-IDX) = WT-USER-EMAIL (WS-USER-IDX)
              MOVE WT-USER-NAME (WS-USER-IDX) TO WS-CUST-NAME
              MOVE "Y" TO W-FOUND-RECORD
           ELSE
              SET WS-USER-IDX UP BY 1.
      *
       0400-MATCH-ONE-CUSTOMER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
      *    MATCHES THE ORDER'S RESTAURANT NAME.  LEAVES WS-RESTR-IDX
      *    POINTING AT THE MATCH SO THE ITEM SEARCH CAN WALK ITS
      *    MENUS.
      *
       0500-FIND-RECEIPT-RESTAURANT.
      *
           MOVE "N" TO W-RESTR-FOUND-SW.
           SET WS-RESTR-IDX TO 1.
           PERFORM 0600-MATCH-RECEIPT-RESTAURANT
                   THRU 0600-MATCH-RECEIPT-RESTAURANT-EXIT
                   UNTIL WS-RESTR-IDX > WS-RESTR-COUNT
                      OR RESTR-FOUND.
      *
       0500-FIND-RECEIPT-RESTAURANT-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0600-MATCH-RECEIPT-RESTAURANT.
      *
           IF WT-ORD-RST-NAME (WS-ORDER-IDX) = WT-RST-NAME (WS-RESTR-IDX)
              MOVE "Y" TO W-RESTR-FOUND-SW
           ELSE
              SET WS-RESTR-IDX UP BY 1.
      *
       0600-MATCH-RECEIPT-RESTAURANT-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0700-WRITE-ONE-RECEIPT-ITEM.
      *
           IF RESTR-FOUND
              PERFORM 0800-SEARCH-RECEIPT-MENUS
                      THRU 0800-SEARCH-RECEIPT-MENUS-EXIT
           ELSE
              MOVE "N" TO W-ITEM-FOUND-SW.
      *
           IF ITEM-FOUND
              COMPUTE WS-EXT-PRICE =
                      WT-ORD-ITEM-QTY (WS-ORDER-IDX WS-REQ-ITEM-SUB)
                      * WS-RECEIPT-UNIT-PRICE
              ADD WS-EXT-PRICE TO WS-RECEIPT-TOTAL
              MOVE WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-REQ-ITEM-SUB)
                TO RCL-ITEM-NAME
              MOVE WT-ORD-ITEM-QTY (WS-ORDER-IDX WS-REQ-ITEM-SUB)
                TO RCL-ITEM-QTY
              MOVE WS-RECEIPT-UNIT-PRICE TO RCL-UNIT-PRICE
              MOVE WS-EXT-PRICE            TO RCL-EXT-PRICE
              MOVE WS-RECEIPT-ITEM-LINE    TO REPORT-RECORD
           ELSE
              MOVE WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-REQ-ITEM-SUB)
                TO RCL-NF-ITEM-NAME
              MOVE WT-ORD-RST-NAME (WS-ORDER-IDX)
                TO RCL-NF-RST-NAME
              MOVE WS-RECEIPT-NOTFOUND-LINE TO REPORT-RECORD.
      *
           WRITE REPORT-RECORD.
      *
       0700-WRITE-ONE-RECEIPT-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
      *    SEARCHES THE MATCHED RESTAURANT'S MENUS, IN STORED
      *    ORDER, FOR THE REQUESTED ITEM NAME - SAME SEARCH ORDER
      *    AS ORDER-ENTRY USES WHEN THE ORDER WAS FIRST PLACED.
      *
       0800-SEARCH-RECEIPT-MENUS.
      *
           MOVE "N" TO W-ITEM-FOUND-SW.
           SET WS-MENU-SUB TO 1.
           PERFORM 0900-SEARCH-ONE-RECEIPT-MENU
                   THRU 0900-SEARCH-ONE-RECEIPT-MENU-EXIT
                   UNTIL WS-MENU-SUB > WT-RST-MENU-COUNT (WS-RESTR-IDX)
                      OR ITEM-FOUND.
      *
       0800-SEARCH-RECEIPT-MENUS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0900-SEARCH-ONE-RECEIPT-MENU.
      *
           SET WS-ITEM-SUB TO 1.
           PERFORM 1000-SEARCH-ONE-RECEIPT-ITEM
                   THRU 1000-SEARCH-ONE-RECEIPT-ITEM-EXIT
                   UNTIL WS-ITEM-SUB >
                         WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB)
                      OR ITEM-FOUND.
           IF NOT ITEM-FOUND
              SET WS-MENU-SUB UP BY 1.
      *
       0900-SEARCH-ONE-RECEIPT-MENU-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       1000-SEARCH-ONE-RECEIPT-ITEM.
      *
           IF WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-REQ-ITEM-SUB) =
              WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
              MOVE WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
                TO WS-RECEIPT-UNIT-PRICE
              MOVE "Y" TO W-ITEM-FOUND-SW
           ELSE
              SET WS-ITEM-SUB UP BY 1.
      *
       1000-SEARCH-ONE-RECEIPT-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLUSRTBL.CBL".
           COPY "PLRSTBL.CBL".
           COPY "PLORDTBL.CBL".
