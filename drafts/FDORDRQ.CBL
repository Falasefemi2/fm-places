      *
      * FDORDRQ.CBL
      *
      *---------------------------------------------------------
      *    ORDER REQUEST - ONE CUSTOMER'S CART FOR ONE
      *    RESTAURANT.  UNKNOWN ITEMS ARE DROPPED BY
      *    ORDER-ENTRY, NOT REJECTED OUTRIGHT - SEE
      *    0700-SEARCH-MENUS-FOR-ITEM IN THAT PROGRAM.
      *---------------------------------------------------------
      *
       FD  ORDER-REQUEST-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  ORDER-REQUEST-RECORD.
           05  ORDRQ-USER-EMAIL        PIC X(40).
           05  ORDRQ-RST-NAME          PIC X(30).
           05  ORDRQ-ITEM-COUNT        PIC 9(2).
           05  ORDRQ-ITEM OCCURS 10 TIMES.
               10  ORDRQ-ITEM-NAME     PIC X(20).
               10  ORDRQ-ITEM-QTY      PIC 9(3).
