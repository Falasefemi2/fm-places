      *
      * PLRSTBL.CBL
      *
      *---------------------------------------------------------
      *    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION
      *    OF ANY PROGRAM THAT COPIES SLRESTR.CBL/FDRESTR.CBL AND
      *    WTRESTR.CBL.  OPEN RESTAURANT-FILE BEFORE PERFORMING
      *    9200-LOAD-RESTR-TABLE; PERFORM 9240-REWRITE-RESTR-TABLE BEFORE
      *    CLOSING IT AGAIN IF THE TABLE WAS CHANGED.  THE NESTED
      *    MENU/ITEM ARRAYS ARE COPIED SLOT BY SLOT, NOT AS A
      *    SINGLE BLOCK MOVE, SO A SHORTER ITEM LIST NEVER DRAGS
      *    STALE CHARACTERS FROM THE PREVIOUS RECORD ALONG WITH IT.
      *---------------------------------------------------------
      *
       9200-LOAD-RESTR-TABLE.
      *
           MOVE "N" TO W-END-OF-FILE.
           MOVE ZERO TO WS-RESTR-COUNT.
           READ RESTAURANT-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 9210-LOAD-ONE-RESTR
                   THRU 9210-LOAD-ONE-RESTR-EXIT UNTIL END-OF-FILE.
      *
       9200-LOAD-RESTR-TABLE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9210-LOAD-ONE-RESTR.
      *
           ADD 1 TO WS-RESTR-COUNT.
           SET WS-RESTR-IDX TO WS-RESTR-COUNT.
           MOVE RST-NAME       TO WT-RST-NAME (WS-RESTR-IDX).
           MOVE RST-AVAIL      TO WT-RST-AVAIL (WS-RESTR-IDX).
           MOVE RST-MENU-COUNT TO WT-RST-MENU-COUNT (WS-RESTR-IDX).
           PERFORM 9220-LOAD-ONE-MENU THRU 9220-LOAD-ONE-MENU-EXIT
                   VARYING WS-MENU-SUB FROM 1 BY 1
                     UNTIL WS-MENU-SUB > 5.
      *
           READ RESTAURANT-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       9210-LOAD-ONE-RESTR-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9220-LOAD-ONE-MENU.
      *
           MOVE MENU-TYPE (WS-MENU-SUB)
             TO WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB).
           MOVE MENU-ITEM-COUNT (WS-MENU-SUB)
             TO WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB).
           PERFORM 9230-LOAD-ONE-ITEM THRU 9230-LOAD-ONE-ITEM-EXIT
                   VARYING WS-ITEM-SUB FROM 1 BY 1
                     UNTIL WS-ITEM-SUB > 10.
      *
       9220-LOAD-ONE-MENU-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9230-LOAD-ONE-ITEM.
      *
           MOVE ITEM-NAME (WS-MENU-SUB WS-ITEM-SUB)
             TO WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
           MOVE ITEM-PRICE (WS-MENU-SUB WS-ITEM-SUB)
             TO WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
      *
       9230-LOAD-ONE-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9240-REWRITE-RESTR-TABLE.
      *
           CLOSE RESTAURANT-FILE.
           OPEN OUTPUT RESTAURANT-FILE.
           PERFORM 9250-WRITE-ONE-RESTR THRU 9250-WRITE-ONE-RESTR-EXIT
                   VARYING WS-RESTR-IDX FROM 1 BY 1
                     UNTIL WS-RESTR-IDX > WS-RESTR-COUNT.
           CLOSE RESTAURANT-FILE.
      *
       9240-REWRITE-RESTR-TABLE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9250-WRITE-ONE-RESTR.
      *
           MOVE SPACES TO RESTAURANT-RECORD.
           MOVE WT-RST-NAME (WS-RESTR-IDX)       TO RST-NAME.
           MOVE WT-RST-AVAIL (WS-RESTR-IDX)      TO RST-AVAIL.
           MOVE WT-RST-MENU-COUNT (WS-RESTR-IDX) TO RST-MENU-COUNT.
           PERFORM 9260-WRITE-ONE-MENU THRU 9260-WRITE-ONE-MENU-EXIT
                   VARYING WS-MENU-SUB FROM 1 BY 1
                     UNTIL WS-MENU-SUB > 5.
           WRITE RESTAURANT-RECORD.
      *
       9250-WRITE-ONE-RESTR-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9260-WRITE-ONE-MENU.
      *
           MOVE WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB)
             TO MENU-TYPE (WS-MENU-SUB).
           MOVE WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB)
             TO MENU-ITEM-COUNT (WS-MENU-SUB).
           PERFORM 9270-WRITE-ONE-ITEM THRU 9270-WRITE-ONE-ITEM-EXIT
                   VARYING WS-ITEM-SUB FROM 1 BY 1
                     UNTIL WS-ITEM-SUB > 10.
      *
       9260-WRITE-ONE-MENU-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9270-WRITE-ONE-ITEM.
      *
           MOVE WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
             TO ITEM-NAME (WS-MENU-SUB WS-ITEM-SUB).
           MOVE WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
             TO ITEM-PRICE (WS-MENU-SUB WS-ITEM-SUB).
      *
       9270-WRITE-ONE-ITEM-EXIT.
           EXIT.
