      *
      * FDDRADD.CBL
      *
      *---------------------------------------------------------
      *    NEW-DRIVER REGISTRATION REQUEST.
      *---------------------------------------------------------
      *
       FD  DRIVER-ADD-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  DRIVER-ADD-RECORD.
           05  ADDD-NAME               PIC X(30).
           05  ADDD-EMAIL              PIC X(40).
