      *
      * SLREPRT.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE 80-COLUMN BATCH REPORT.
      *    EVERY STAGE PROGRAM OPENS THIS EXTEND (APPEND) SO THE
      *    WHOLE RUN'S OUTPUT LANDS IN ONE REPORT IN BATCH-FLOW
      *    ORDER.
      *---------------------------------------------------------
      *
           SELECT REPORT-FILE ASSIGN TO "REPORT"
                  ORGANIZATION IS LINE SEQUENTIAL.
