      *
      * SLORDER.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE ORDER MASTER.
      *---------------------------------------------------------
      *
           SELECT ORDER-FILE ASSIGN TO "ORDERS"
                  ORGANIZATION IS LINE SEQUENTIAL.
