      *
      * SLDRADD.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE OVERNIGHT NEW-DRIVER
      *    REGISTRATION FEED.
      *---------------------------------------------------------
      *
           SELECT DRIVER-ADD-FILE ASSIGN TO "DRVADD"
                  ORGANIZATION IS LINE SEQUENTIAL.
