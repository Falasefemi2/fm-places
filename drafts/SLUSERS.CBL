      *
      * SLUSERS.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE CUSTOMER MASTER.  COPY
      *    INTO FILE-CONTROL PARAGRAPH OF ANY PROGRAM THAT OPENS
      *    THE USER FILE.
      *---------------------------------------------------------
      *
           SELECT USER-FILE ASSIGN TO "USERS"
                  ORGANIZATION IS LINE SEQUENTIAL.
