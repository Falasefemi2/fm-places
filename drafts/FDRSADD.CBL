      *
      * FDRSADD.CBL
      *
      *---------------------------------------------------------
      *    NEW-RESTAURANT REGISTRATION REQUEST - SAME SHAPE AS
      *    THE RESTAURANT MASTER RECORD (FDRESTR.CBL) SINCE THE
      *    REQUEST ALREADY CARRIES WHATEVER MENUS THE NEW
      *    RESTAURANT OPENS WITH.
      *---------------------------------------------------------
      *
       FD  RESTAURANT-ADD-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  RESTAURANT-ADD-RECORD.
           05  ADDR-RST-NAME           PIC X(30).
           05  ADDR-AVAIL              PIC X(1).
           05  ADDR-MENU-COUNT         PIC 9(2).
           05  ADDR-MENU OCCURS 5 TIMES.
               10  ADDR-MENU-TYPE          PIC X(15).
               10  ADDR-MENU-ITEM-COUNT    PIC 9(2).
               10  ADDR-MENU-ITEM OCCURS 10 TIMES.
                   15  ADDR-ITEM-NAME      PIC X(20).
                   15  ADDR-ITEM-PRICE     PIC 9(4)V99.
