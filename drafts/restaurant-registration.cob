      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  RESTAURANT-REGISTRATION                     *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   READS THE OVERNIGHT NEW-RESTAURANT FEED (RSTADD) AND  *
      *   ADDS EACH REQUEST TO THE RESTAURANT MASTER            *
      *   (RESTAURANTS) UNLESS THE NAME IS ALREADY ON FILE.     *
      *   THE REQUEST ARRIVES WITH WHATEVER MENUS THE NEW       *
      *   RESTAURANT OPENS WITH ALREADY BUILT.                  *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    RESTAURANT-REGISTRATION.
       AUTHOR.        R L OTERO.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  03/21/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *-----------------------------------------------------------
      *  03/21/1991  RLO  ORIG-0042  ORIGINAL CODING.
      *  09/02/1992  RLO  CR-0059  ADDED DUPLICATE-NAME CHECK TO
      *     MATCH THE CR-0058 FIX IN USER-REGISTRATION.
      *  02/14/1995  JMH  CR-0091  RESTAURANT-ADD-RECORD NOW CARRIES
      *     ITS OPENING MENUS INSTEAD OF A FOLLOW-UP MENU-MAINT RUN -
      *     FRANCHISE OWNERS WERE GOING LIVE WITH AN EMPTY MENU FOR
      *     A WHOLE BUSINESS DAY.
      *  04/03/2001  DKW  CR-0189  REPORT LINE NOW SHOWS THE
      *     REJECTED NAME.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLRSADD.CBL".
           COPY "SLRESTR.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDRSADD.CBL".
           COPY "FDRESTR.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "WSSUBS.CBL".
           COPY "WTRESTR.CBL".
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN OUTPUT RESTAURANT-FILE.
           CLOSE RESTAURANT-FILE.
           OPEN INPUT RESTAURANT-FILE.
           PERFORM 9200-LOAD-RESTR-TABLE THRU 9200-LOAD-RESTR-TABLE-EXIT.
      *
           OPEN EXTEND REPORT-FILE.
           OPEN INPUT RESTAURANT-ADD-FILE.
           MOVE "N" TO W-END-OF-FILE.
           READ RESTAURANT-ADD-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 0200-PROCESS-ONE-REQUEST
                   THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
           CLOSE RESTAURANT-ADD-FILE.
           CLOSE REPORT-FILE.
      *
           PERFORM 9240-REWRITE-RESTR-TABLE
                   THRU 9240-REWRITE-RESTR-TABLE-EXIT.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-PROCESS-ONE-REQUEST.
      *
           MOVE "N" TO W-DUPLICATE-KEY.
           PERFORM 0300-SCAN-FOR-DUPLICATE-NAME
                   THRU 0300-SCAN-FOR-DUPLICATE-NAME-EXIT
                   VARYING WS-RESTR-IDX FROM 1 BY 1
                     UNTIL WS-RESTR-IDX > WS-RESTR-COUNT
                        OR DUPLICATE-KEY.
      *
           IF DUPLICATE-KEY
              PERFORM 0700-REJECT-DUPLICATE-RESTR
                      THRU 0700-REJECT-DUPLICATE-RESTR-EXIT
              GO TO 0200-PROCESS-ONE-REQUEST-READ.
      *
           PERFORM 0400-APPEND-NEW-RESTR THRU 0400-APPEND-NEW-RESTR-EXIT.
      *
       0200-PROCESS-ONE-REQUEST-READ.
           READ RESTAURANT-ADD-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       0200-PROCESS-ONE-REQUEST-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0300-SCAN-FOR-DUPLICATE-NAME.
      *
           IF ADDR-RST-NAME = WT-RST-NAME (WS-RESTR-IDX)
              MOVE "Y" TO W-DUPLICATE-KEY.
      *
       0300-SCAN-FOR-DUPLICATE-NAME-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-APPEND-NEW-RESTR.
      *
           ADD 1 TO WS-RESTR-COUNT.
           SET WS-RESTR-IDX TO WS-RESTR-COUNT.
           MOVE ADDR-RST-NAME   TO WT-RST-NAME (WS-RESTR-IDX).
           MOVE ADDR-AVAIL      TO WT-RST-AVAIL (WS-RESTR-IDX).
           MOVE ADDR-MENU-COUNT TO WT-RST-MENU-COUNT (WS-RESTR-IDX).
           PERFORM 0500-COPY-ONE-ADDR-MENU THRU 0500-COPY-ONE-ADDR-MENU-EXIT
                   VARYING WS-MENU-SUB FROM 1 BY 1
                     UNTIL WS-MENU-SUB > 5.
      *
           MOVE SPACES       TO REPORT-RECORD.
           MOVE "RESTR ADDED"  TO RR-LABEL.
           MOVE ADDR-RST-NAME  TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0400-APPEND-NEW-RESTR-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0500-COPY-ONE-ADDR-MENU.
      *
           MOVE ADDR-MENU-TYPE (WS-MENU-SUB)
             TO WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB).
           MOVE ADDR-MENU-ITEM-COUNT (WS-MENU-SUB)
             TO WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB).
           PERFORM 0600-COPY-ONE-ADDR-ITEM THRU 0600-COPY-ONE-ADDR-ITEM-EXIT
                   VARYING WS-ITEM-SUB FROM 1 BY 1
                     UNTIL WS-ITEM-SUB > 10.
      *
       0500-COPY-ONE-ADDR-MENU-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0600-COPY-ONE-ADDR-ITEM.
      *
           MOVE ADDR-ITEM-NAME (WS-MENU-SUB WS-ITEM-SUB)
             TO WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
           MOVE ADDR-ITEM-PRICE (WS-MENU-SUB WS-ITEM-SUB)
             TO WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB).
      *
       0600-COPY-ONE-ADDR-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0700-REJECT-DUPLICATE-RESTR.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "RESTR REJECTED - DUP" TO RR-LABEL.
           MOVE ADDR-RST-NAME          TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0700-REJECT-DUPLICATE-RESTR-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLRSTBL.CBL".
