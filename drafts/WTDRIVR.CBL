      *
      * WTDRIVR.CBL
      *
      *---------------------------------------------------------
      *    IN-MEMORY WORKING TABLE FOR THE DRIVER MASTER.
      *---------------------------------------------------------
      *
       01  WS-DRIVER-TABLE.
           05  WS-DRIVER-COUNT         PIC 9(4) COMP VALUE ZERO.
           05  WS-DRIVER-ENTRY OCCURS 0 TO 100 TIMES
                   DEPENDING ON WS-DRIVER-COUNT
                   INDEXED BY WS-DRIVER-IDX.
               10  WT-DRV-NAME         PIC X(30).
               10  WT-DRV-EMAIL        PIC X(40).
               10  WT-DRV-AVAIL        PIC X(1).
               10  WT-DRV-ORDER-COUNT  PIC 9(2).
               10  WT-DRV-ORDER-REF OCCURS 5 TIMES PIC 9(4).
