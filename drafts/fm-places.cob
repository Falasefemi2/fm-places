      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  FM-PLACES                                   *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   NIGHTLY DRIVER FOR THE FOOD-DELIVERY BATCH RUN.        *
      *   CLEARS THE REPORT FILE, THEN CALLS EACH STAGE IN       *
      *   BATCH-FLOW ORDER.  EVERY STAGE OPENS ITS OWN MASTERS,  *
      *   APPENDS ITS OWN REPORT LINES, AND RETURNS HERE -       *
      *   NOTHING IS PASSED ON THE CALL, THE MASTERS ARE THE     *
      *   HAND-OFF.                                              *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    FM-PLACES.
       AUTHOR.        J M HOLLAND.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  09/19/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *-----------------------------------------------------------
      *  09/19/1991  JMH  ORIG-0053  ORIGINAL CODING - SEVEN STAGES,
      *     NO LIST REPORTS YET.
      *  11/19/1993  RLO  CR-0087  MENU-MAINTENANCE ADDED TO THE
      *     CHAIN AHEAD OF RECEIPT-REPORT.
      *  08/06/1991  JMH  ORIG-0049  (SEE RECEIPT-REPORT) RECEIPT
      *     AND THE THREE LIST REPORTS ADDED AS THE LAST FOUR
      *     STAGES OF THE NIGHTLY RUN.
      *  01/14/1999  RLO  CR-0133  Y2K - DRIVER ITSELF CARRIES NO
      *     DATE FIELDS, REVIEWED AND SIGNED OFF.
      *  04/03/2001  DKW  CR-0200  DRIVER NOW OPENS AND IMMEDIATELY
      *     CLOSES REPORT-FILE AS OUTPUT BEFORE THE FIRST CALL - A
      *     RERUN USED TO APPEND THE NEW NIGHT'S LINES ONTO THE
      *     TAIL OF THE PREVIOUS NIGHT'S REPORT.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "wsdate2.cbl".
      *
           01  WS-RUN-HEADER-LINE.
               05  FILLER                  PIC X(16) VALUE
                       "BATCH RUN BEGAN ".
               05  RH-STAMP                 PIC X(19).
               05  FILLER                  PIC X(45) VALUE SPACES.
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN OUTPUT REPORT-FILE.
           CLOSE REPORT-FILE.
      *
           OPEN EXTEND REPORT-FILE.
           PERFORM 9600-BUILD-CURRENT-STAMP
                   THRU 9600-BUILD-CURRENT-STAMP-EXIT.
           MOVE WS-CLOCK-STAMP TO RH-STAMP.
           MOVE WS-RUN-HEADER-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
           CLOSE REPORT-FILE.
      *
           CALL "USER-REGISTRATION".
           CALL "RESTAURANT-REGISTRATION".
           CALL "DRIVER-REGISTRATION".
           CALL "ORDER-ENTRY".
           CALL "DRIVER-ASSIGNMENT".
           CALL "ORDER-COMPLETION".
           CALL "CREDENTIAL-CHECK".
           CALL "MENU-MAINTENANCE".
           CALL "RECEIPT-REPORT".
           CALL "USER-LIST-REPORT".
           CALL "DRIVER-LIST-REPORT".
           CALL "RESTAURANT-LIST-REPORT".
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
           COPY "PLSTAMP.CBL".
