      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  USER-LIST-REPORT                            *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   LISTS THE CUSTOMER MASTER, ONE LINE PER USER - NAME    *
      *   AND E-MAIL.  READ-ONLY; NO MASTER IS REWRITTEN.        *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    USER-LIST-REPORT.
       AUTHOR.        R L OTERO.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  09/05/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *-----------------------------------------------------------
      *  09/05/1991  RLO  ORIG-0050  ORIGINAL CODING, PATTERNED
      *     AFTER THE OLD STATE-CODE LISTING.
      *  01/14/1999  RLO  CR-0133  Y2K - NO DATE FIELDS PRINTED BY
      *     THIS PROGRAM, REVIEWED AND SIGNED OFF.
      *  04/03/2001  DKW  CR-0197  "NO USERS" MESSAGE ADDED FOR AN
      *     EMPTY MASTER - THE LISTING USED TO COME BACK BLANK AND
      *     OPERATIONS THOUGHT THE JOB HAD FAILED.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLUSERS.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDUSERS.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "WTUSERS.CBL".
      *
           01  WS-TITLE-LINE.
               05  FILLER                  PIC X(28) VALUE SPACES.
               05  FILLER                  PIC X(24) VALUE
                       "CUSTOMER MASTER LISTING".
               05  FILLER                  PIC X(28) VALUE SPACES.
      *
           01  WS-HEADING-LINE.
               05  FILLER                  PIC X(5)  VALUE SPACES.
               05  FILLER                  PIC X(30) VALUE "NAME".
               05  FILLER                  PIC X(3)  VALUE SPACES.
               05  FILLER                  PIC X(40) VALUE "E-MAIL".
               05  FILLER                  PIC X(2)  VALUE SPACES.
      *
           01  WS-UNDERLINE.
               05  FILLER                  PIC X(5)  VALUE SPACES.
               05  FILLER                  PIC X(30) VALUE ALL "-".
               05  FILLER                  PIC X(3)  VALUE SPACES.
               05  FILLER                  PIC X(40) VALUE ALL "-".
               05  FILLER                  PIC X(2)  VALUE SPACES.
      *
           01  WS-DETAIL-LINE.
               05  FILLER                  PIC X(5)  VALUE SPACES.
               05  D-USER-NAME              PIC X(30).
               05  FILLER                  PIC X(3)  VALUE SPACES.
               05  D-USER-EMAIL             PIC X(40).
               05  FILLER                  PIC X(2)  VALUE SPACES.
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN INPUT USER-FILE.
           PERFORM 9100-LOAD-USER-TABLE THRU 9100-LOAD-USER-TABLE-EXIT.
           CLOSE USER-FILE.
      *
           OPEN EXTEND REPORT-FILE.
      *
           IF WS-USER-COUNT = ZERO
              PERFORM 0400-REPORT-NO-USERS THRU 0400-REPORT-NO-USERS-EXIT
              GO TO 0100-MAIN-LINE-CLOSE.
      *
           PERFORM 0200-PRINT-HEADINGS THRU 0200-PRINT-HEADINGS-EXIT.
           PERFORM 0300-PRINT-ONE-USER THRU 0300-PRINT-ONE-USER-EXIT
                   VARYING WS-USER-IDX FROM 1 BY 1
                     UNTIL WS-USER-IDX > WS-USER-COUNT.
      *
       0100-MAIN-LINE-CLOSE.
           CLOSE REPORT-FILE.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-PRINT-HEADINGS.
      *
           MOVE WS-TITLE-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE WS-HEADING-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE WS-UNDERLINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
       0200-PRINT-HEADINGS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0300-PRINT-ONE-USER.
      *
           MOVE WT-USER-NAME (WS-USER-IDX)  TO D-USER-NAME.
           MOVE WT-USER-EMAIL (WS-USER-IDX) TO D-USER-EMAIL.
           MOVE WS-DETAIL-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
       0300-PRINT-ONE-USER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-REPORT-NO-USERS.
      *
           MOVE SPACES       TO REPORT-RECORD.
           MOVE "NO USERS"   TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
       0400-REPORT-NO-USERS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLUSRTBL.CBL".
