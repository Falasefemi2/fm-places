      *
      * SLLOGRQ.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE LOGIN-ATTEMPT FEED
      *    PROCESSED BY CREDENTIAL-CHECK.COB.
      *---------------------------------------------------------
      *
           SELECT LOGIN-REQUEST-FILE ASSIGN TO "LOGREQ"
                  ORGANIZATION IS LINE SEQUENTIAL.
