      *
      * SLMMREQ.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE RESTAURANT MENU
      *    MAINTENANCE FEED PROCESSED BY MENU-MAINTENANCE.COB.
      *---------------------------------------------------------
      *
           SELECT MENU-MAINT-REQUEST-FILE ASSIGN TO "MMREQ"
                  ORGANIZATION IS LINE SEQUENTIAL.
