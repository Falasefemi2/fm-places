      *
      * FDCMPRQ.CBL
      *
      *---------------------------------------------------------
      *    ONE "DRIVER SAYS THEY JUST DROPPED OFF AN ORDER"
      *    NOTIFICATION PER RECORD.
      *---------------------------------------------------------
      *
       FD  COMPLETION-REQUEST-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  COMPLETION-REQUEST-RECORD.
           05  CMPRQ-DRIVER-EMAIL      PIC X(40).
