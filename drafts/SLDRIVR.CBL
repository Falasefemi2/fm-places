      *
      * SLDRIVR.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE DRIVER MASTER.
      *---------------------------------------------------------
      *
           SELECT DRIVER-FILE ASSIGN TO "DRIVERS"
                  ORGANIZATION IS LINE SEQUENTIAL.
