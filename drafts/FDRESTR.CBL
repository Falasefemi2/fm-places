      *
      * FDRESTR.CBL
      *
      *---------------------------------------------------------
      *    RESTAURANT MASTER RECORD.  KEY IS RST-NAME, UNIQUE,
      *    CASE-SENSITIVE.  EACH RESTAURANT CARRIES UP TO 5
      *    MENUS, EACH MENU UP TO 10 PRICED ITEMS, ALL HELD AS
      *    FIXED ARRAYS SO EVERY LINE OF THE FILE IS THE SAME
      *    LENGTH REGARDLESS OF HOW MANY SLOTS ARE ACTUALLY USED.
      *    RST-MENU-COUNT / MENU-ITEM-COUNT SAY HOW MANY OF THE
      *    FIXED SLOTS ARE IN USE; THE REST ARE SPACE-FILLED.
      *---------------------------------------------------------
      *
       FD  RESTAURANT-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  RESTAURANT-RECORD.
           05  RST-NAME                PIC X(30).
           05  RST-AVAIL               PIC X(1).
               88  RST-OPEN                VALUE "Y".
               88  RST-CLOSED               VALUE "N".
           05  RST-MENU-COUNT          PIC 9(2).
           05  RST-MENU OCCURS 5 TIMES.
               10  MENU-TYPE           PIC X(15).
               10  MENU-ITEM-COUNT     PIC 9(2).
               10  MENU-ITEM OCCURS 10 TIMES.
                   15  ITEM-NAME       PIC X(20).
                   15  ITEM-PRICE      PIC 9(4)V99.
