      *
      * FDUSADD.CBL
      *
      *---------------------------------------------------------
      *    NEW-CUSTOMER REGISTRATION REQUEST.  CLEAR-TEXT
      *    ADDU-PASSWORD IS DIGESTED BY PLDIGEST.CBL BEFORE
      *    ANYTHING IS WRITTEN TO THE USER MASTER - IT NEVER
      *    REACHES USER-FILE IN THE CLEAR.
      *---------------------------------------------------------
      *
       FD  USER-ADD-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  USER-ADD-RECORD.
           05  ADDU-NAME               PIC X(30).
           05  ADDU-EMAIL              PIC X(40).
           05  ADDU-PASSWORD           PIC X(20).
