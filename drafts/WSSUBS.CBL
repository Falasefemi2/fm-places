      *
      * WSSUBS.CBL
      *
      *---------------------------------------------------------
      *    SUBSCRIPTS FOR WALKING NESTED OCCURS BLOCKS (RESTAURANT
      *    MENUS/ITEMS, ORDER LINE ITEMS) ONE SLOT AT A TIME. COPY
      *    INTO ANY PROGRAM THAT COPIES PLRSTBL.CBL OR PLORDTBL.CBL.
      *---------------------------------------------------------
      *
       77  WS-MENU-SUB                 PIC 9(4) COMP.
       77  WS-ITEM-SUB                 PIC 9(4) COMP.
       77  WS-REF-SUB                  PIC 9(4) COMP.
