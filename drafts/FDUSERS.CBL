      *
      * FDUSERS.CBL
      *
      *---------------------------------------------------------
      *    CUSTOMER MASTER RECORD.  KEY IS USER-EMAIL, UNIQUE,
      *    CASE-SENSITIVE.  THE WHOLE FILE IS LOADED INTO
      *    WS-USER-TABLE AT THE START OF A RUN AND REWRITTEN
      *    WHOLESALE AT THE END - SEE PLUSRTBL.CBL IN EACH
      *    PROGRAM THAT USES THIS MEMBER.
      *---------------------------------------------------------
      *
       FD  USER-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  USER-RECORD.
           05  USER-NAME               PIC X(30).
           05  USER-EMAIL              PIC X(40).
           05  USER-PWHASH             PIC X(60).
           05  USER-CREATED            PIC X(19).
           05  FILLER                  PIC X(11).
      *
       01  USER-CREATED-R REDEFINES USER-CREATED.
           05  UC-YEAR                 PIC X(4).
           05  FILLER                  PIC X(1).
           05  UC-MONTH                PIC X(2).
           05  FILLER                  PIC X(1).
           05  UC-DAY                  PIC X(2).
           05  FILLER                  PIC X(1).
           05  UC-HOUR                 PIC X(2).
           05  FILLER                  PIC X(1).
           05  UC-MINUTE               PIC X(2).
           05  FILLER                  PIC X(1).
           05  UC-SECOND               PIC X(2).
