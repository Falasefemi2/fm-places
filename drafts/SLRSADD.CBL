      *
      * SLRSADD.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE OVERNIGHT NEW-RESTAURANT
      *    REGISTRATION FEED.
      *---------------------------------------------------------
      *
           SELECT RESTAURANT-ADD-FILE ASSIGN TO "RSTADD"
                  ORGANIZATION IS LINE SEQUENTIAL.
