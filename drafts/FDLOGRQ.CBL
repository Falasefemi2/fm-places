      *
      * FDLOGRQ.CBL
      *
      *---------------------------------------------------------
      *    ONE LOGIN ATTEMPT PER RECORD.  LOGRQ-PASSWORD IS THE
      *    CLEAR-TEXT PASSWORD AS TYPED AT THE FRONT END - IT IS
      *    DIGESTED IN MEMORY AND COMPARED TO USER-PWHASH, NEVER
      *    WRITTEN ANYWHERE.
      *---------------------------------------------------------
      *
       FD  LOGIN-REQUEST-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  LOGIN-REQUEST-RECORD.
           05  LOGRQ-EMAIL             PIC X(40).
           05  LOGRQ-PASSWORD          PIC X(20).
