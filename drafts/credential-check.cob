      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  CREDENTIAL-CHECK                            *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   READS THE LOGIN-ATTEMPT FEED (LOGREQ) AND AUTHENTI-    *
      *   CATES EACH (EMAIL, PASSWORD) PAIR AGAINST THE          *
      *   CUSTOMER MASTER.  AN EMPTY USER FILE OR A BLANK        *
      *   EMAIL/PASSWORD IS AN ERROR; A WELL-FORMED PAIR THAT    *
      *   SIMPLY DOES NOT MATCH ANY RECORD IS REPORTED AS        *
      *   NOT-FOUND, NOT AS AN ERROR.                            *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    CREDENTIAL-CHECK.
       AUTHOR.        D K WHITFIELD.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  06/04/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *-----------------------------------------------------------
      *  06/04/1991  DKW  ORIG-0047  ORIGINAL CODING.
      *  06/21/1994  JMH  CR-0080  COMPARE RUNS AGAINST THE
      *     WSDIGEST ROLL OF THE TYPED PASSWORD, NOT THE CLEAR
      *     TEXT - MATCHES THE CR-0079 CHANGE IN
      *     USER-REGISTRATION.
      *  04/03/2001  DKW  CR-0194  DISTINGUISH "ERROR" (BLANK INPUT
      *     OR EMPTY FILE) FROM "NOT FOUND" (WELL-FORMED BUT NO
      *     MATCH) ON THE REPORT - HELP DESK WAS READING BOTH THE
      *     SAME WAY.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLLOGRQ.CBL".
           COPY "SLUSERS.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDLOGRQ.CBL".
           COPY "FDUSERS.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "wsdigest.cbl".
           COPY "WTUSERS.CBL".
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN INPUT USER-FILE.
           PERFORM 9100-LOAD-USER-TABLE THRU 9100-LOAD-USER-TABLE-EXIT.
           CLOSE USER-FILE.
      *
           OPEN EXTEND REPORT-FILE.
           OPEN INPUT LOGIN-REQUEST-FILE.
           MOVE "N" TO W-END-OF-FILE.
           READ LOGIN-REQUEST-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 0200-PROCESS-ONE-REQUEST
                   THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
           CLOSE LOGIN-REQUEST-FILE.
           CLOSE REPORT-FILE.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-PROCESS-ONE-REQUEST.
      *
           IF WS-USER-COUNT = ZERO
              OR LOGRQ-EMAIL = SPACES
              OR LOGRQ-PASSWORD = SPACES
                 PERFORM 0500-REPORT-LOGIN-ERROR
                         THRU 0500-REPORT-LOGIN-ERROR-EXIT
                 GO TO 0200-PROCESS-ONE-REQUEST-READ.
      *
           PERFORM 0300-CHECK-CREDENTIALS
                   THRU 0300-CHECK-CREDENTIALS-EXIT.
      *
       0200-PROCESS-ONE-REQUEST-READ.
           READ LOGIN-REQUEST-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       0200-PROCESS-ONE-REQUEST-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0300-CHECK-CREDENTIALS.
      *
           MOVE SPACES TO WS-DIGEST-INPUT.
           MOVE LOGRQ-PASSWORD TO WS-DIGEST-INPUT.
           PERFORM 9500-BUILD-PASSWORD-DIGEST
                   THRU 9500-BUILD-PASSWORD-DIGEST-EXIT.
      *
           MOVE "N" TO W-FOUND-RECORD.
           SET WS-USER-IDX TO 1.
           PERFORM 0400-MATCH-ONE-USER THRU 0400-MATCH-ONE-USER-EXIT
                   UNTIL WS-USER-IDX > WS-USER-COUNT
                      OR FOUND-RECORD.
      *
           IF FOUND-RECORD
              PERFORM 0600-REPORT-LOGIN-SUCCESS
                      THRU 0600-REPORT-LOGIN-SUCCESS-EXIT
           ELSE
              PERFORM 0700-REPORT-LOGIN-NOT-FOUND
                      THRU 0700-REPORT-LOGIN-NOT-FOUND-EXIT.
      *
       0300-CHECK-CREDENTIALS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-MATCH-ONE-USER.
      *
           IF LOGRQ-EMAIL = WT-USER-EMAIL (WS-USER-IDX)
              AND WS-DIGEST-RESULT = WT-USER-PWHASH (WS-USER-IDX)
                 MOVE "Y" TO W-FOUND-RECORD
           ELSE
              SET WS-USER-IDX UP BY 1.
      *
       0400-MATCH-ONE-USER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0500-REPORT-LOGIN-ERROR.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "LOGIN ERROR"        TO RR-LABEL.
           MOVE "EMPTY FILE OR BLANK INPUT" TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0500-REPORT-LOGIN-ERROR-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0600-REPORT-LOGIN-SUCCESS.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "LOGIN OK"      TO RR-LABEL.
           MOVE LOGRQ-EMAIL     TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0600-REPORT-LOGIN-SUCCESS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0700-REPORT-LOGIN-NOT-FOUND.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "LOGIN NOT FOUND" TO RR-LABEL.
           MOVE LOGRQ-EMAIL       TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0700-REPORT-LOGIN-NOT-FOUND-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLUSRTBL.CBL".
           COPY "PLDIGEST.CBL".
