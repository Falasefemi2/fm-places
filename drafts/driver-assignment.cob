      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  DRIVER-ASSIGNMENT                           *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   SPREADS THE NIGHT'S PENDING ORDERS ACROSS THE         *
      *   AVAILABLE DRIVERS, ROUND-ROBIN, ONE ORDER PER DRIVER   *
      *   PER PASS.  BOTH LISTS ARE SNAPSHOT AT THE TOP OF THE   *
      *   RUN; A DRIVER WHO TAKES AN ORDER DROPS OUT OF THE      *
      *   ROTATION FOR THE REST OF THIS RUN, SO WITH D          *
      *   AVAILABLE DRIVERS AND P PENDING ORDERS THE FIRST D     *
      *   ORDERS GET TAKEN AND THE REST STAY PENDING.            *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    DRIVER-ASSIGNMENT.
       AUTHOR.        J M HOLLAND.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  05/09/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *  04/02/2011  DKW  CR-0263  STANDALONE COUNTERS AND
      *     SUBSCRIPTS DECLARED 77-LEVEL TO MATCH SHOP HABIT -
      *     THEY WERE SITTING AT 01-LEVEL WITH NO GROUP REASON TO
      *     BE THERE.
      *-----------------------------------------------------------
      *  05/09/1991  JMH  ORIG-0045  ORIGINAL CODING - SINGLE PASS
      *     OVER THE CONTROL TOTALS, PATTERNED AFTER THE OLD
      *     CONTROL-FILE MAINTENANCE RUN.
      *  02/08/1996  JMH  CR-0102  MOVED FROM FIRST-AVAILABLE-
      *     DRIVER-WINS TO TRUE ROUND-ROBIN BY SNAPSHOT POSITION -
      *     DRIVER #1 WAS GETTING EVERY ORDER ON A QUIET NIGHT.
      *  04/03/2001  DKW  CR-0192  REPORTS EACH ORDER'S OUTCOME
      *     INSTEAD OF ONE SUMMARY LINE FOR THE WHOLE RUN.
      *  09/30/2004  DKW  CR-0221  GUARDED AGAINST AN EMPTY
      *     AVAILABLE-DRIVER LIST - DIVIDE BY ZERO ABENDED THE RUN
      *     OVERNIGHT WHEN EVERY DRIVER WAS OUT DELIVERING.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLDRIVR.CBL".
           COPY "SLORDER.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDDRIVR.CBL".
           COPY "FDORDER.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "WTDRIVR.CBL".
           COPY "WTORDER.CBL".
      *
           77  WS-AVAIL-COUNT              PIC 9(4) COMP VALUE ZERO.
           01  WS-AVAIL-DRIVER-IDX OCCURS 100 TIMES PIC 9(4) COMP.
      *
           77  WS-PENDING-COUNT            PIC 9(4) COMP VALUE ZERO.
           01  WS-PENDING-ORDER-IDX OCCURS 2000 TIMES PIC 9(4) COMP.
      *
           77  WS-LOOP-I                   PIC 9(4) COMP.
           77  WS-QUOT                     PIC 9(4) COMP.
           77  WS-REM                      PIC 9(4) COMP.
           77  WS-CAND-POS                 PIC 9(4) COMP.
           77  WS-CAND-DRV-IDX             PIC 9(4) COMP.
           77  WS-PEND-SUB                 PIC 9(4) COMP.
           77  WS-ORD-TABLE-IDX            PIC 9(4) COMP.
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN OUTPUT DRIVER-FILE.
           CLOSE DRIVER-FILE.
           OPEN INPUT DRIVER-FILE.
           PERFORM 9400-LOAD-DRIVER-TABLE THRU 9400-LOAD-DRIVER-TABLE-EXIT.
      *
           OPEN OUTPUT ORDER-FILE.
           CLOSE ORDER-FILE.
           OPEN INPUT ORDER-FILE.
           PERFORM 9300-LOAD-ORDER-TABLE THRU 9300-LOAD-ORDER-TABLE-EXIT.
      *
           PERFORM 0200-SNAPSHOT-AVAILABLE-DRIVERS
                   THRU 0200-SNAPSHOT-AVAILABLE-DRIVERS-EXIT.
           PERFORM 0400-SNAPSHOT-PENDING-ORDERS
                   THRU 0400-SNAPSHOT-PENDING-ORDERS-EXIT.
      *
           OPEN EXTEND REPORT-FILE.
           IF WS-AVAIL-COUNT = ZERO OR WS-PENDING-COUNT = ZERO
              PERFORM 0900-REPORT-NOTHING-TO-ASSIGN
                      THRU 0900-REPORT-NOTHING-TO-ASSIGN-EXIT
              GO TO 0100-MAIN-LINE-CLOSE.
      *
           PERFORM 0600-ASSIGN-ROUND-ROBIN
                   THRU 0600-ASSIGN-ROUND-ROBIN-EXIT
                   VARYING WS-LOOP-I FROM ZERO BY 1
                     UNTIL WS-LOOP-I NOT LESS THAN WS-PENDING-COUNT.
      *
       0100-MAIN-LINE-CLOSE.
           CLOSE REPORT-FILE.
      *
           PERFORM 9430-REWRITE-DRIVER-TABLE
                   THRU 9430-REWRITE-DRIVER-TABLE-EXIT.
           PERFORM 9330-REWRITE-ORDER-TABLE
                   THRU 9330-REWRITE-ORDER-TABLE-EXIT.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-SNAPSHOT-AVAILABLE-DRIVERS.
      *
           MOVE ZERO TO WS-AVAIL-COUNT.
           PERFORM 0300-SNAPSHOT-ONE-DRIVER
                   THRU 0300-SNAPSHOT-ONE-DRIVER-EXIT
                   VARYING WS-DRIVER-IDX FROM 1 BY 1
                     UNTIL WS-DRIVER-IDX > WS-DRIVER-COUNT.
      *
       0200-SNAPSHOT-AVAILABLE-DRIVERS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0300-SNAPSHOT-ONE-DRIVER.
      *
           IF WT-DRV-AVAIL (WS-DRIVER-IDX) = "Y"
              ADD 1 TO WS-AVAIL-COUNT
              MOVE WS-DRIVER-IDX TO WS-AVAIL-DRIVER-IDX (WS-AVAIL-COUNT).
      *
       0300-SNAPSHOT-ONE-DRIVER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-SNAPSHOT-PENDING-ORDERS.
      *
           MOVE ZERO TO WS-PENDING-COUNT.
           PERFORM 0500-SNAPSHOT-ONE-ORDER THRU 0500-SNAPSHOT-ONE-ORDER-EXIT
                   VARYING WS-ORDER-IDX FROM 1 BY 1
                     UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
      *
       0400-SNAPSHOT-PENDING-ORDERS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0500-SNAPSHOT-ONE-ORDER.
      *
           IF WT-ORD-STATUS (WS-ORDER-IDX) = "PENDING"
              ADD 1 TO WS-PENDING-COUNT
              MOVE WS-ORDER-IDX TO WS-PENDING-ORDER-IDX (WS-PENDING-COUNT).
      *
       0500-SNAPSHOT-ONE-ORDER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0600-ASSIGN-ROUND-ROBIN.
      *
           DIVIDE WS-LOOP-I BY WS-AVAIL-COUNT
                  GIVING WS-QUOT REMAINDER WS-REM.
           COMPUTE WS-CAND-POS = WS-REM + 1.
           MOVE WS-AVAIL-DRIVER-IDX (WS-CAND-POS) TO WS-CAND-DRV-IDX.
           COMPUTE WS-PEND-SUB = WS-LOOP-I + 1.
           MOVE WS-PENDING-ORDER-IDX (WS-PEND-SUB) TO WS-ORD-TABLE-IDX.
      *
           IF WT-DRV-AVAIL (WS-CAND-DRV-IDX) = "Y"
              PERFORM 0700-ASSIGN-ORDER-TO-DRIVER
                      THRU 0700-ASSIGN-ORDER-TO-DRIVER-EXIT
           ELSE
              PERFORM 0800-REPORT-STILL-PENDING
                      THRU 0800-REPORT-STILL-PENDING-EXIT.
      *
       0600-ASSIGN-ROUND-ROBIN-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0700-ASSIGN-ORDER-TO-DRIVER.
      *
           MOVE "N" TO WT-DRV-AVAIL (WS-CAND-DRV-IDX).
           ADD 1 TO WT-DRV-ORDER-COUNT (WS-CAND-DRV-IDX).
           MOVE WS-ORD-TABLE-IDX
             TO WT-DRV-ORDER-REF (WS-CAND-DRV-IDX
                                   WT-DRV-ORDER-COUNT (WS-CAND-DRV-IDX)).
      *
           MOVE "ASSIGNED" TO WT-ORD-STATUS (WS-ORD-TABLE-IDX).
           MOVE WT-DRV-EMAIL (WS-CAND-DRV-IDX)
             TO WT-ORD-DRIVER-EMAIL (WS-ORD-TABLE-IDX).
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "ORDER ASSIGNED"              TO RR-LABEL.
           MOVE WT-DRV-EMAIL (WS-CAND-DRV-IDX) TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0700-ASSIGN-ORDER-TO-DRIVER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0800-REPORT-STILL-PENDING.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "ORDER STILL PENDING" TO RR-LABEL.
           MOVE WT-ORD-RST-NAME (WS-ORD-TABLE-IDX) TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0800-REPORT-STILL-PENDING-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0900-REPORT-NOTHING-TO-ASSIGN.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "DRIVER ASSIGNMENT"   TO RR-LABEL.
           MOVE "NO DRIVERS OR NO PENDING ORDERS" TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0900-REPORT-NOTHING-TO-ASSIGN-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLDRVTBL.CBL".
           COPY "PLORDTBL.CBL".
