      *
      * WSDIGEST.CBL
      *
      *---------------------------------------------------------
      *    WORKING-STORAGE TO BE USED BY PLDIGEST.CBL.
      *    FM-PLACES STORES PASSWORDS AS A FIXED-WIDTH ONE-WAY
      *    DIGEST, NEVER IN THE CLEAR.  THE ALGORITHM IS A SIMPLE
      *    DETERMINISTIC CHARACTER-ROLL AGAINST WS-DIGEST-ALPHABET -
      *    IT IS NOT A CRYPTOGRAPHIC HASH, IT ONLY HAS TO BE
      *    DETERMINISTIC SO THE SAME PASSWORD ALWAYS PRODUCES THE
      *    SAME DIGEST.
      *---------------------------------------------------------
      *
       01  WS-DIGEST-INPUT             PIC X(20).
       01  WS-DIGEST-INPUT-R REDEFINES WS-DIGEST-INPUT.
           05  WS-DIGEST-CHAR          PIC X OCCURS 20 TIMES.
      *
       01  WS-DIGEST-RESULT            PIC X(60).
       01  WS-DIGEST-RESULT-R REDEFINES WS-DIGEST-RESULT.
           05  WS-DIGEST-TRIPLE        PIC X(3) OCCURS 20 TIMES.
      *
       77  WS-DIGEST-ACCUM             PIC 9(7) COMP.
       77  WS-DIGEST-CHAR-SUB          PIC 9(4) COMP.
       77  WS-DIGEST-ALPHA-SUB         PIC 9(4) COMP.
       77  WS-DIGEST-POS               PIC 9(3) COMP.
       77  WS-DIGEST-QUOT              PIC 9(7) COMP.
       77  WS-DIGEST-ROLL-1            PIC 9(3) COMP.
       77  WS-DIGEST-ROLL-2            PIC 9(3) COMP.
       77  WS-DIGEST-ROLL-3            PIC 9(3) COMP.
      *
       01  WS-DIGEST-ALPHABET          PIC X(36)
               VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
