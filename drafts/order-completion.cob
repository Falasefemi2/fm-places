      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  ORDER-COMPLETION                            *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   READS THE DELIVERY-COMPLETE FEED (CMPREQ), ONE        *
      *   DRIVER E-MAIL PER RECORD.  POPS THAT DRIVER'S MOST     *
      *   RECENTLY ASSIGNED ORDER OFF HIS STACK, MARKS IT        *
      *   DELIVERED, AND FREES THE DRIVER FOR THE NEXT ROUND OF  *
      *   DRIVER-ASSIGNMENT.                                    *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ORDER-COMPLETION.
       AUTHOR.        J M HOLLAND.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  05/16/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *  04/02/2011  DKW  CR-0263  STANDALONE COUNTERS AND
      *     SUBSCRIPTS DECLARED 77-LEVEL TO MATCH SHOP HABIT -
      *     THEY WERE SITTING AT 01-LEVEL WITH NO GROUP REASON TO
      *     BE THERE.
      *-----------------------------------------------------------
      *  05/16/1991  JMH  ORIG-0046  ORIGINAL CODING.
      *  02/08/1996  JMH  CR-0103  DRIVER'S ORDER STACK IS NOW
      *     LIFO, NOT FIFO - DISPATCH WANTED THE LAST ORDER TAKEN
      *     CLOSED FIRST SINCE THAT IS THE ONE THE DRIVER IS
      *     ACTUALLY CALLING ABOUT.
      *  04/03/2001  DKW  CR-0193  REPORT LINE ADDED FOR BOTH
      *     REJECT CASES (DRIVER NOT FOUND / NO ACTIVE ORDERS).
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLCMPRQ.CBL".
           COPY "SLDRIVR.CBL".
           COPY "SLORDER.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDCMPRQ.CBL".
           COPY "FDDRIVR.CBL".
           COPY "FDORDER.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "WTDRIVR.CBL".
           COPY "WTORDER.CBL".
      *
           77  WS-ORD-TABLE-IDX            PIC 9(4) COMP.
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN INPUT DRIVER-FILE.
           PERFORM 9400-LOAD-DRIVER-TABLE THRU 9400-LOAD-DRIVER-TABLE-EXIT.
      *
           OPEN INPUT ORDER-FILE.
           PERFORM 9300-LOAD-ORDER-TABLE THRU 9300-LOAD-ORDER-TABLE-EXIT.
      *
           OPEN EXTEND REPORT-FILE.
           OPEN INPUT COMPLETION-REQUEST-FILE.
           MOVE "N" TO W-END-OF-FILE.
           READ COMPLETION-REQUEST-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 0200-PROCESS-ONE-REQUEST
                   THRU 0200-PROCESS-ONE-REQUEST-EXIT UNTIL END-OF-FILE.
           CLOSE COMPLETION-REQUEST-FILE.
           CLOSE REPORT-FILE.
      *
           PERFORM 9430-REWRITE-DRIVER-TABLE
                   THRU 9430-REWRITE-DRIVER-TABLE-EXIT.
           PERFORM 9330-REWRITE-ORDER-TABLE
                   THRU 9330-REWRITE-ORDER-TABLE-EXIT.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-PROCESS-ONE-REQUEST.
      *
           MOVE "N" TO W-FOUND-RECORD.
           SET WS-DRIVER-IDX TO 1.
           PERFORM 0300-FIND-DRIVER-BY-EMAIL
                   THRU 0300-FIND-DRIVER-BY-EMAIL-EXIT
                   UNTIL WS-DRIVER-IDX > WS-DRIVER-COUNT
                      OR FOUND-RECORD.
      *
           IF NOT FOUND-RECORD
              PERFORM 0500-REJECT-DRIVER-NOT-FOUND
                      THRU 0500-REJECT-DRIVER-NOT-FOUND-EXIT
              GO TO 0200-PROCESS-ONE-REQUEST-READ.
      *
           IF WT-DRV-ORDER-COUNT (WS-DRIVER-IDX) = ZERO
              PERFORM 0600-REJECT-NO-ACTIVE-ORDERS
                      THRU 0600-REJECT-NO-ACTIVE-ORDERS-EXIT
           ELSE
              PERFORM 0400-COMPLETE-MOST-RECENT-ORDER
                      THRU 0400-COMPLETE-MOST-RECENT-ORDER-EXIT.
      *
       0200-PROCESS-ONE-REQUEST-READ.
           READ COMPLETION-REQUEST-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       0200-PROCESS-ONE-REQUEST-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0300-FIND-DRIVER-BY-EMAIL.
      *
           IF CMPRQ-DRIVER-EMAIL = WT-DRV-EMAIL (WS-DRIVER-IDX)
              MOVE "Y" TO W-FOUND-RECORD
           ELSE
              SET WS-DRIVER-IDX UP BY 1.
      *
       0300-FIND-DRIVER-BY-EMAIL-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-COMPLETE-MOST-RECENT-ORDER.
      *
           MOVE WT-DRV-ORDER-REF (WS-DRIVER-IDX
                   WT-DRV-ORDER-COUNT (WS-DRIVER-IDX))
             TO WS-ORD-TABLE-IDX.
      *
           MOVE "DELIVERED" TO WT-ORD-STATUS (WS-ORD-TABLE-IDX).
      *
           MOVE ZERO TO WT-DRV-ORDER-REF (WS-DRIVER-IDX
                   WT-DRV-ORDER-COUNT (WS-DRIVER-IDX)).
           SUBTRACT 1 FROM WT-DRV-ORDER-COUNT (WS-DRIVER-IDX).
           MOVE "Y" TO WT-DRV-AVAIL (WS-DRIVER-IDX).
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "ORDER DELIVERED"  TO RR-LABEL.
           MOVE CMPRQ-DRIVER-EMAIL TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0400-COMPLETE-MOST-RECENT-ORDER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0500-REJECT-DRIVER-NOT-FOUND.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "COMPLETION REJECTED"     TO RR-LABEL.
           MOVE "DRIVER NOT FOUND"        TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0500-REJECT-DRIVER-NOT-FOUND-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0600-REJECT-NO-ACTIVE-ORDERS.
      *
           MOVE SPACES TO REPORT-RECORD.
           MOVE "COMPLETION REJECTED"     TO RR-LABEL.
           MOVE "DRIVER HAS NO ACTIVE ORDER" TO RR-VALUE.
           WRITE REPORT-RECORD.
      *
       0600-REJECT-NO-ACTIVE-ORDERS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLDRVTBL.CBL".
           COPY "PLORDTBL.CBL".
