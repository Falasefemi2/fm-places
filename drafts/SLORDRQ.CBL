      *
      * SLORDRQ.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE INCOMING ORDER-REQUEST
      *    FEED PROCESSED BY ORDER-ENTRY.COB.
      *---------------------------------------------------------
      *
           SELECT ORDER-REQUEST-FILE ASSIGN TO "ORDREQ"
                  ORGANIZATION IS LINE SEQUENTIAL.
