      *
      * PLUSRTBL.CBL
      *
      *---------------------------------------------------------
      *    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION
      *    OF ANY PROGRAM THAT COPIES SLUSERS.CBL/FDUSERS.CBL AND
      *    WTUSERS.CBL.  OPEN USER-FILE BEFORE PERFORMING
      *    9100-LOAD-USER-TABLE; PERFORM 9120-REWRITE-USER-TABLE BEFORE
      *    CLOSING IT AGAIN IF THE TABLE WAS CHANGED.
      *---------------------------------------------------------
      *
       9100-LOAD-USER-TABLE.
      *
           MOVE "N" TO W-END-OF-FILE.
           MOVE ZERO TO WS-USER-COUNT.
           READ USER-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 9110-LOAD-ONE-USER
                   THRU 9110-LOAD-ONE-USER-EXIT UNTIL END-OF-FILE.
      *
       9100-LOAD-USER-TABLE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9110-LOAD-ONE-USER.
      *
           ADD 1 TO WS-USER-COUNT.
           SET WS-USER-IDX TO WS-USER-COUNT.
           MOVE USER-NAME    TO WT-USER-NAME (WS-USER-IDX).
           MOVE USER-EMAIL   TO WT-USER-EMAIL (WS-USER-IDX).
           MOVE USER-PWHASH  TO WT-USER-PWHASH (WS-USER-IDX).
           MOVE USER-CREATED TO WT-USER-CREATED (WS-USER-IDX).
      *
           READ USER-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       9110-LOAD-ONE-USER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9120-REWRITE-USER-TABLE.
      *
           CLOSE USER-FILE.
           OPEN OUTPUT USER-FILE.
           PERFORM 9130-WRITE-ONE-USER THRU 9130-WRITE-ONE-USER-EXIT
                   VARYING WS-USER-IDX FROM 1 BY 1
                     UNTIL WS-USER-IDX > WS-USER-COUNT.
           CLOSE USER-FILE.
      *
       9120-REWRITE-USER-TABLE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9130-WRITE-ONE-USER.
      *
           MOVE SPACES        TO USER-RECORD.
           MOVE WT-USER-NAME (WS-USER-IDX)    TO USER-NAME.
           MOVE WT-USER-EMAIL (WS-USER-IDX)   TO USER-EMAIL.
           MOVE WT-USER-PWHASH (WS-USER-IDX)  TO USER-PWHASH.
           MOVE WT-USER-CREATED (WS-USER-IDX) TO USER-CREATED.
           WRITE USER-RECORD.
      *
       9130-WRITE-ONE-USER-EXIT.
           EXIT.
