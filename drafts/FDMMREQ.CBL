      *
      * FDMMREQ.CBL
      *
      *---------------------------------------------------------
      *    RESTAURANT MENU MAINTENANCE REQUEST.  MMREQ-OP-CODE
      *    SAYS WHICH OF THE FOUR MAINTENANCE ACTIONS APPLIES -
      *        "U" = UPDATE (REPLACE-OR-APPEND) ONE MENU
      *        "R" = REMOVE ONE NAMED MENU
      *        "A" = SET THE OPEN/CLOSED FLAG
      *        "X" = REMOVE THE WHOLE RESTAURANT
      *    ONLY THE FIELDS THAT MATTER FOR THE OP-CODE ARE
      *    PACKED BY THE UPSTREAM FEED - THE REST ARE SPACES
      *    OR ZEROS AND ARE IGNORED.
      *---------------------------------------------------------
      *
       FD  MENU-MAINT-REQUEST-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  MENU-MAINT-REQUEST-RECORD.
           05  MMREQ-OP-CODE           PIC X(1).
               88  MMREQ-UPDATE-MENU       VALUE "U".
               88  MMREQ-REMOVE-MENU       VALUE "R".
               88  MMREQ-SET-AVAIL         VALUE "A".
               88  MMREQ-REMOVE-RST        VALUE "X".
           05  MMREQ-RST-NAME          PIC X(30).
           05  MMREQ-AVAIL-FLAG        PIC X(1).
           05  MMREQ-MENU-TYPE         PIC X(15).
           05  MMREQ-ITEM-COUNT        PIC 9(2).
           05  MMREQ-ITEM OCCURS 10 TIMES.
               10  MMREQ-ITEM-NAME     PIC X(20).
               10  MMREQ-ITEM-PRICE    PIC 9(4)V99.
