      *
      * FDDRIVR.CBL
      *
      *---------------------------------------------------------
      *    DRIVER MASTER RECORD.  KEY IS DRV-EMAIL, UNIQUE,
      *    CASE-SENSITIVE.  DRV-ORDER-REF IS A 5-DEEP STACK OF
      *    1-BASED POSITIONS INTO THE ORDER FILE - SLOT
      *    DRV-ORDER-COUNT IS THE MOST RECENTLY ASSIGNED ORDER,
      *    SLOT 1 THE OLDEST STILL ON THE DRIVER.  ORDER
      *    COMPLETION ALWAYS POPS FROM THE DRV-ORDER-COUNT END.
      *---------------------------------------------------------
      *
       FD  DRIVER-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  DRIVER-RECORD.
           05  DRV-NAME                PIC X(30).
           05  DRV-EMAIL               PIC X(40).
           05  DRV-AVAIL               PIC X(1).
               88  DRV-AVAILABLE           VALUE "Y".
               88  DRV-DELIVERING          VALUE "N".
           05  DRV-ORDER-COUNT         PIC 9(2).
           05  DRV-ORDER-REF OCCURS 5 TIMES PIC 9(4).
      *
      *    FLAT ALTERNATE VIEW OF THE ORDER-REF STACK, USED BY
      *    DRIVER-REGISTRATION.COB TO ZERO THE WHOLE STACK IN
      *    ONE MOVE WHEN A NEW DRIVER IS ADDED.
      *
           05  DRV-ORDER-REF-R REDEFINES DRV-ORDER-REF PIC X(20).
           05  FILLER                  PIC X(9).
