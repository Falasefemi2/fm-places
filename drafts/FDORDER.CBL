      *
      * FDORDER.CBL
      *
      *---------------------------------------------------------
      *    ORDER MASTER RECORD.  NO UNIQUE KEY - ORDERS ARE
      *    IDENTIFIED BY THEIR 1-BASED POSITION IN THE FILE
      *    (SEE DRV-ORDER-REF IN FDDRIVR.CBL).  STATUS MOVES
      *    PENDING -> ASSIGNED -> DELIVERED AND NEVER BACKWARDS.
      *---------------------------------------------------------
      *
       FD  ORDER-FILE
           LABEL RECORDS ARE STANDARD.
      *
       01  ORDER-RECORD.
           05  ORD-USER-EMAIL          PIC X(40).
           05  ORD-RST-NAME            PIC X(30).
           05  ORD-STATUS              PIC X(10).
               88  ORD-PENDING             VALUE "PENDING".
               88  ORD-ASSIGNED            VALUE "ASSIGNED".
               88  ORD-DELIVERED           VALUE "DELIVERED".
           05  ORD-DRIVER-EMAIL        PIC X(40).
           05  ORD-TIMESTAMP           PIC X(19).
           05  ORD-ITEM-COUNT          PIC 9(2).
           05  ORD-ITEM OCCURS 10 TIMES.
               10  ORD-ITEM-NAME       PIC X(20).
               10  ORD-ITEM-QTY        PIC 9(3).
      *
      *    BROKEN-DOWN VIEW OF THE TIMESTAMP - SAME SHAPE AS
      *    UC-xxxx IN FDUSERS.CBL.
      *
           05  ORD-TIMESTAMP-R REDEFINES ORD-TIMESTAMP.
               10  OT-YEAR             PIC X(4).
               10  FILLER              PIC X(1).
               10  OT-MONTH            PIC X(2).
               10  FILLER              PIC X(1).
               10  OT-DAY              PIC X(2).
               10  FILLER              PIC X(1).
               10  OT-HOUR             PIC X(2).
               10  FILLER              PIC X(1).
               10  OT-MINUTE           PIC X(2).
               10  FILLER              PIC X(1).
               10  OT-SECOND           PIC X(2).
      *
      *    FLAT ALTERNATE VIEW OF THE TEN LINE-ITEM SLOTS, USED
      *    TO CLEAR THEM ALL TO SPACES IN ONE MOVE WHEN A NEW
      *    ORDER RECORD IS BUILT.
      *
           05  ORD-ITEM-BLOCK-R REDEFINES ORD-ITEM PIC X(23)
               OCCURS 10 TIMES.
