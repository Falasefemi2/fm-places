      *
      * SLUSADD.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE OVERNIGHT NEW-CUSTOMER
      *    REGISTRATION FEED.
      *---------------------------------------------------------
      *
           SELECT USER-ADD-FILE ASSIGN TO "USERADD"
                  ORGANIZATION IS LINE SEQUENTIAL.
