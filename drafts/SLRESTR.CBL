      *
      * SLRESTR.CBL
      *
      *---------------------------------------------------------
      *    FILE-CONTROL ENTRY FOR THE RESTAURANT MASTER.
      *---------------------------------------------------------
      *
           SELECT RESTAURANT-FILE ASSIGN TO "RESTAURANTS"
                  ORGANIZATION IS LINE SEQUENTIAL.
