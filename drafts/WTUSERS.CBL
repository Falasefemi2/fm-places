      *
      * WTUSERS.CBL
      *
      *---------------------------------------------------------
      *    IN-MEMORY WORKING TABLE FOR THE CUSTOMER MASTER.
      *    THE WHOLE USER-FILE IS READ INTO THIS TABLE AT OPEN
      *    TIME, WALKED AND UPDATED IN PLACE, THEN WRITTEN BACK
      *    WHOLESALE AT CLOSE TIME.  SEE PLUSRTBL.CBL.
      *---------------------------------------------------------
      *
       01  WS-USER-TABLE.
           05  WS-USER-COUNT           PIC 9(4) COMP VALUE ZERO.
           05  WS-USER-ENTRY OCCURS 0 TO 500 TIMES
                   DEPENDING ON WS-USER-COUNT
                   INDEXED BY WS-USER-IDX.
               10  WT-USER-NAME        PIC X(30).
               10  WT-USER-EMAIL       PIC X(40).
               10  WT-USER-PWHASH      PIC X(60).
               10  WT-USER-CREATED     PIC X(19).
