      *
      * PLDIGEST.CBL
      *
      *---------------------------------------------------------
      *    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION.
      *    MOVE THE CLEAR-TEXT PASSWORD, SPACE-PADDED OR TRUNCATED
      *    TO 20 CHARACTERS, INTO WS-DIGEST-INPUT, THEN
      *    PERFORM 9500-BUILD-PASSWORD-DIGEST.  RESULT COMES BACK
      *    LEFT-JUSTIFIED IN WS-DIGEST-RESULT, 60 CHARACTERS,
      *    MATCHING THE WIDTH OF USER-PWHASH.
      *---------------------------------------------------------
      *
       9500-BUILD-PASSWORD-DIGEST.
      *
           MOVE ZEROS TO WS-DIGEST-ACCUM.
           PERFORM 9510-ROLL-ONE-CHARACTER THRU 9510-ROLL-ONE-CHARACTER-EXIT
                   VARYING WS-DIGEST-CHAR-SUB FROM 1 BY 1
                     UNTIL WS-DIGEST-CHAR-SUB > 20.
      *
       9500-BUILD-PASSWORD-DIGEST-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
      *    FOLD THE CHARACTER'S POSITION IN WS-DIGEST-ALPHABET AND
      *    ITS OWN SUBSCRIPT INTO THE RUNNING ACCUMULATOR, THEN
      *    SPIN OFF THREE ALPHABET CHARACTERS INTO THE OUTPUT
      *    TRIPLE FOR THIS POSITION.  A CHARACTER NOT FOUND IN THE
      *    ALPHABET (LOWER CASE, PUNCTUATION, ...) FOLDS IN AS 37.
      *
       9510-ROLL-ONE-CHARACTER.
      *
           MOVE 37 TO WS-DIGEST-POS.
           PERFORM 9520-FIND-CHAR-IN-ALPHABET
                   THRU 9520-FIND-CHAR-IN-ALPHABET-EXIT
                   VARYING WS-DIGEST-ALPHA-SUB FROM 1 BY 1
                     UNTIL WS-DIGEST-ALPHA-SUB > 36.
      *
           ADD WS-DIGEST-POS WS-DIGEST-CHAR-SUB TO WS-DIGEST-ACCUM.
      *
           DIVIDE WS-DIGEST-ACCUM BY 36
                  GIVING WS-DIGEST-QUOT
                  REMAINDER WS-DIGEST-ROLL-1.
           ADD WS-DIGEST-CHAR-SUB TO WS-DIGEST-ACCUM.
           DIVIDE WS-DIGEST-ACCUM BY 36
                  GIVING WS-DIGEST-QUOT
                  REMAINDER WS-DIGEST-ROLL-2.
           ADD WS-DIGEST-POS TO WS-DIGEST-ACCUM.
           DIVIDE WS-DIGEST-ACCUM BY 36
                  GIVING WS-DIGEST-QUOT
                  REMAINDER WS-DIGEST-ROLL-3.
      *
           MOVE WS-DIGEST-ALPHABET (WS-DIGEST-ROLL-1 + 1 : 1)
             TO WS-DIGEST-TRIPLE (WS-DIGEST-CHAR-SUB) (1:1).
           MOVE WS-DIGEST-ALPHABET (WS-DIGEST-ROLL-2 + 1 : 1)
             TO WS-DIGEST-TRIPLE (WS-DIGEST-CHAR-SUB) (2:1).
           MOVE WS-DIGEST-ALPHABET (WS-DIGEST-ROLL-3 + 1 : 1)
             TO WS-DIGEST-TRIPLE (WS-DIGEST-CHAR-SUB) (3:1).
      *
       9510-ROLL-ONE-CHARACTER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9520-FIND-CHAR-IN-ALPHABET.
      *
           IF WS-DIGEST-CHAR (WS-DIGEST-CHAR-SUB) =
              WS-DIGEST-ALPHABET (WS-DIGEST-ALPHA-SUB : 1)
                 MOVE WS-DIGEST-ALPHA-SUB TO WS-DIGEST-POS.
      *
       9520-FIND-CHAR-IN-ALPHABET-EXIT.
           EXIT.
