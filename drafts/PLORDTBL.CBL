      *
      * PLORDTBL.CBL
      *
      *---------------------------------------------------------
      *    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION
      *    OF ANY PROGRAM THAT COPIES SLORDER.CBL/FDORDER.CBL AND
      *    WTORDER.CBL.  OPEN ORDER-FILE BEFORE PERFORMING
      *    9300-LOAD-ORDER-TABLE; PERFORM 9330-REWRITE-ORDER-TABLE BEFORE
      *    CLOSING IT AGAIN IF THE TABLE WAS CHANGED.
      *---------------------------------------------------------
      *
       9300-LOAD-ORDER-TABLE.
      *
           MOVE "N" TO W-END-OF-FILE.
           MOVE ZERO TO WS-ORDER-COUNT.
           READ ORDER-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 9310-LOAD-ONE-ORDER
                   THRU 9310-LOAD-ONE-ORDER-EXIT UNTIL END-OF-FILE.
      *
       9300-LOAD-ORDER-TABLE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9310-LOAD-ONE-ORDER.
      *
           ADD 1 TO WS-ORDER-COUNT.
           SET WS-ORDER-IDX TO WS-ORDER-COUNT.
           MOVE ORD-USER-EMAIL   TO WT-ORD-USER-EMAIL (WS-ORDER-IDX).
           MOVE ORD-RST-NAME     TO WT-ORD-RST-NAME (WS-ORDER-IDX).
           MOVE ORD-STATUS       TO WT-ORD-STATUS (WS-ORDER-IDX).
           MOVE ORD-DRIVER-EMAIL TO WT-ORD-DRIVER-EMAIL (WS-ORDER-IDX).
           MOVE ORD-TIMESTAMP    TO WT-ORD-TIMESTAMP (WS-ORDER-IDX).
           MOVE ORD-ITEM-COUNT   TO WT-ORD-ITEM-COUNT (WS-ORDER-IDX).
           PERFORM 9320-LOAD-ONE-ORDER-ITEM
                   THRU 9320-LOAD-ONE-ORDER-ITEM-EXIT
                   VARYING WS-ITEM-SUB FROM 1 BY 1
                     UNTIL WS-ITEM-SUB > 10.
      *
           READ ORDER-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       9310-LOAD-ONE-ORDER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9320-LOAD-ONE-ORDER-ITEM.
      *
           MOVE ORD-ITEM-NAME (WS-ITEM-SUB)
             TO WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-ITEM-SUB).
           MOVE ORD-ITEM-QTY (WS-ITEM-SUB)
             TO WT-ORD-ITEM-QTY (WS-ORDER-IDX WS-ITEM-SUB).
      *
       9320-LOAD-ONE-ORDER-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9330-REWRITE-ORDER-TABLE.
      *
           CLOSE ORDER-FILE.
           OPEN OUTPUT ORDER-FILE.
           PERFORM 9340-WRITE-ONE-ORDER THRU 9340-WRITE-ONE-ORDER-EXIT
                   VARYING WS-ORDER-IDX FROM 1 BY 1
                     UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
           CLOSE ORDER-FILE.
      *
       9330-REWRITE-ORDER-TABLE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9340-WRITE-ONE-ORDER.
      *
           MOVE SPACES TO ORDER-RECORD.
           MOVE WT-ORD-USER-EMAIL (WS-ORDER-IDX)   TO ORD-USER-EMAIL.
           MOVE WT-ORD-RST-NAME (WS-ORDER-IDX)     TO ORD-RST-NAME.
           MOVE WT-ORD-STATUS (WS-ORDER-IDX)       TO ORD-STATUS.
           MOVE WT-ORD-DRIVER-EMAIL (WS-ORDER-IDX) TO ORD-DRIVER-EMAIL.
           MOVE WT-ORD-TIMESTAMP (WS-ORDER-IDX)    TO ORD-TIMESTAMP.
           MOVE WT-ORD-ITEM-COUNT (WS-ORDER-IDX)   TO ORD-ITEM-COUNT.
           PERFORM 9350-WRITE-ONE-ORDER-ITEM
                   THRU 9350-WRITE-ONE-ORDER-ITEM-EXIT
                   VARYING WS-ITEM-SUB FROM 1 BY 1
                     UNTIL WS-ITEM-SUB > 10.
           WRITE ORDER-RECORD.
      *
       9340-WRITE-ONE-ORDER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9350-WRITE-ONE-ORDER-ITEM.
      *
           MOVE WT-ORD-ITEM-NAME (WS-ORDER-IDX WS-ITEM-SUB)
             TO ORD-ITEM-NAME (WS-ITEM-SUB).
           MOVE WT-ORD-ITEM-QTY (WS-ORDER-IDX WS-ITEM-SUB)
             TO ORD-ITEM-QTY (WS-ITEM-SUB).
      *
       9350-WRITE-ONE-ORDER-ITEM-EXIT.
           EXIT.
