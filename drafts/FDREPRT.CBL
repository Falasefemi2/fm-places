      *
      * FDREPRT.CBL
      *
      *---------------------------------------------------------
      *    THE BATCH REPORT LINE.  NO PRINTER CONTROL BYTE -
      *    THIS IS A FILE, NOT A SPOOLED LISTING.
      *---------------------------------------------------------
      *
       FD  REPORT-FILE
           LABEL RECORDS ARE OMITTED.
      *
       01  REPORT-RECORD               PIC X(80).
      *
      *    COLUMNAR ALTERNATE VIEW - LETS A STAGE PROGRAM BUILD
      *    A LINE IN THREE FIELDS (LABEL / VALUE / FILL) WITHOUT
      *    A FRESH 01-LEVEL FOR EVERY REPORT SHAPE.
      *
       01  REPORT-RECORD-R REDEFINES REPORT-RECORD.
           05  RR-LABEL                PIC X(20).
           05  RR-VALUE                PIC X(40).
           05  RR-FILL                 PIC X(20).
