      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  RESTAURANT-LIST-REPORT                      *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   LISTS THE RESTAURANT MASTER - NAME AND OPEN/CLOSED     *
      *   STATUS, THEN EACH MENU WITH ITS ITEMS AND PRICES.      *
      *   READ-ONLY; NO MASTER IS REWRITTEN.                     *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    RESTAURANT-LIST-REPORT.
       AUTHOR.        R L OTERO.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  09/12/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *-----------------------------------------------------------
      *  09/12/1991  RLO  ORIG-0052  ORIGINAL CODING.
      *  01/14/1999  RLO  CR-0133  Y2K - NO DATE FIELDS PRINTED BY
      *     THIS PROGRAM, REVIEWED AND SIGNED OFF.
      *  04/03/2001  DKW  CR-0199  "NO RESTAURANTS" MESSAGE ADDED
      *     FOR AN EMPTY MASTER, MATCHING CR-0197/CR-0198.
      *  08/19/2006  DKW  CR-0241  MENU-LEVEL AND ITEM-LEVEL LINES
      *     BROKEN OUT SO A RESTAURANT WITH NO MENUS STILL PRINTS
      *     ITS NAME LINE INSTEAD OF FALLING THROUGH SILENTLY.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLRESTR.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDRESTR.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "WSSUBS.CBL".
           COPY "WTRESTR.CBL".
      *
           01  WS-TITLE-LINE.
               05  FILLER                  PIC X(27) VALUE SPACES.
               05  FILLER                  PIC X(26) VALUE
                       "RESTAURANT MASTER LISTING".
               05  FILLER                  PIC X(27) VALUE SPACES.
      *
           01  WS-RESTR-LINE.
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  D-RST-NAME               PIC X(30).
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  D-RST-STATUS             PIC X(6).
               05  FILLER                  PIC X(40) VALUE SPACES.
      *
           01  WS-MENU-LINE.
               05  FILLER                  PIC X(6)  VALUE SPACES.
               05  FILLER                  PIC X(6)  VALUE "MENU: ".
               05  D-MENU-TYPE              PIC X(15).
               05  FILLER                  PIC X(53) VALUE SPACES.
      *
           01  WS-ITEM-LINE.
               05  FILLER                  PIC X(10) VALUE SPACES.
               05  D-ITEM-NAME              PIC X(20).
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  D-ITEM-PRICE             PIC $Z,ZZ9.99.
               05  FILLER                  PIC X(39) VALUE SPACES.
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN INPUT RESTAURANT-FILE.
           PERFORM 9200-LOAD-RESTR-TABLE THRU 9200-LOAD-RESTR-TABLE-EXIT.
           CLOSE RESTAURANT-FILE.
      *
           OPEN EXTEND REPORT-FILE.
      *
           IF WS-RESTR-COUNT = ZERO
              PERFORM 0500-REPORT-NO-RESTAURANTS
                      THRU 0500-REPORT-NO-RESTAURANTS-EXIT
              GO TO 0100-MAIN-LINE-CLOSE.
      *
           MOVE WS-TITLE-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
           PERFORM 0200-PRINT-ONE-RESTAURANT
                   THRU 0200-PRINT-ONE-RESTAURANT-EXIT
                   VARYING WS-RESTR-IDX FROM 1 BY 1
                     UNTIL WS-RESTR-IDX > WS-RESTR-COUNT.
      *
       0100-MAIN-LINE-CLOSE.
           CLOSE REPORT-FILE.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-PRINT-ONE-RESTAURANT.
      *
           MOVE WT-RST-NAME (WS-RESTR-IDX) TO D-RST-NAME.
           IF WT-RST-AVAIL (WS-RESTR-IDX) = "Y"
              MOVE "OPEN"   TO D-RST-STATUS
           ELSE
              MOVE "CLOSED" TO D-RST-STATUS.
           MOVE WS-RESTR-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           PERFORM 0300-PRINT-ONE-MENU THRU 0300-PRINT-ONE-MENU-EXIT
                   VARYING WS-MENU-SUB FROM 1 BY 1
                     UNTIL WS-MENU-SUB > WT-RST-MENU-COUNT (WS-RESTR-IDX).
      *
       0200-PRINT-ONE-RESTAURANT-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0300-PRINT-ONE-MENU.
      *
           MOVE WT-MENU-TYPE (WS-RESTR-IDX WS-MENU-SUB) TO D-MENU-TYPE.
           MOVE WS-MENU-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           PERFORM 0400-PRINT-ONE-ITEM THRU 0400-PRINT-ONE-ITEM-EXIT
                   VARYING WS-ITEM-SUB FROM 1 BY 1
                     UNTIL WS-ITEM-SUB >
                           WT-MENU-ITEM-COUNT (WS-RESTR-IDX WS-MENU-SUB).
      *
       0300-PRINT-ONE-MENU-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-PRINT-ONE-ITEM.
      *
           MOVE WT-ITEM-NAME (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
             TO D-ITEM-NAME.
           MOVE WT-ITEM-PRICE (WS-RESTR-IDX WS-MENU-SUB WS-ITEM-SUB)
             TO D-ITEM-PRICE.
           MOVE WS-ITEM-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
       0400-PRINT-ONE-ITEM-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0500-REPORT-NO-RESTAURANTS.
      *
           MOVE SPACES            TO REPORT-RECORD.
           MOVE "NO RESTAURANTS"  TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
       0500-REPORT-NO-RESTAURANTS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLRSTBL.CBL".
