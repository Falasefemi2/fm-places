      *
      * PLDRVTBL.CBL
      *
      *---------------------------------------------------------
      *    PROCEDURE-LIBRARY MEMBER - COPY INTO PROCEDURE DIVISION
      *    OF ANY PROGRAM THAT COPIES SLDRIVR.CBL/FDDRIVR.CBL AND
      *    WTDRIVR.CBL.  OPEN DRIVER-FILE BEFORE PERFORMING
      *    9400-LOAD-DRIVER-TABLE; PERFORM 9430-REWRITE-DRIVER-TABLE BEFORE
      *    CLOSING IT AGAIN IF THE TABLE WAS CHANGED.
      *---------------------------------------------------------
      *
       9400-LOAD-DRIVER-TABLE.
      *
           MOVE "N" TO W-END-OF-FILE.
           MOVE ZERO TO WS-DRIVER-COUNT.
           READ DRIVER-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
           PERFORM 9410-LOAD-ONE-DRIVER
                   THRU 9410-LOAD-ONE-DRIVER-EXIT UNTIL END-OF-FILE.
      *
       9400-LOAD-DRIVER-TABLE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9410-LOAD-ONE-DRIVER.
      *
           ADD 1 TO WS-DRIVER-COUNT.
           SET WS-DRIVER-IDX TO WS-DRIVER-COUNT.
           MOVE DRV-NAME        TO WT-DRV-NAME (WS-DRIVER-IDX).
           MOVE DRV-EMAIL       TO WT-DRV-EMAIL (WS-DRIVER-IDX).
           MOVE DRV-AVAIL       TO WT-DRV-AVAIL (WS-DRIVER-IDX).
           MOVE DRV-ORDER-COUNT TO WT-DRV-ORDER-COUNT (WS-DRIVER-IDX).
           PERFORM 9420-LOAD-ONE-DRIVER-REF
                   THRU 9420-LOAD-ONE-DRIVER-REF-EXIT
                   VARYING WS-REF-SUB FROM 1 BY 1
                     UNTIL WS-REF-SUB > 5.
      *
           READ DRIVER-FILE
                AT END MOVE "Y" TO W-END-OF-FILE.
      *
       9410-LOAD-ONE-DRIVER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9420-LOAD-ONE-DRIVER-REF.
      *
           MOVE DRV-ORDER-REF (WS-REF-SUB)
             TO WT-DRV-ORDER-REF (WS-DRIVER-IDX WS-REF-SUB).
      *
       9420-LOAD-ONE-DRIVER-REF-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9430-REWRITE-DRIVER-TABLE.
      *
           CLOSE DRIVER-FILE.
           OPEN OUTPUT DRIVER-FILE.
           PERFORM 9440-WRITE-ONE-DRIVER THRU 9440-WRITE-ONE-DRIVER-EXIT
                   VARYING WS-DRIVER-IDX FROM 1 BY 1
                     UNTIL WS-DRIVER-IDX > WS-DRIVER-COUNT.
           CLOSE DRIVER-FILE.
      *
       9430-REWRITE-DRIVER-TABLE-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9440-WRITE-ONE-DRIVER.
      *
           MOVE SPACES TO DRIVER-RECORD.
           MOVE WT-DRV-NAME (WS-DRIVER-IDX)        TO DRV-NAME.
           MOVE WT-DRV-EMAIL (WS-DRIVER-IDX)       TO DRV-EMAIL.
           MOVE WT-DRV-AVAIL (WS-DRIVER-IDX)       TO DRV-AVAIL.
           MOVE WT-DRV-ORDER-COUNT (WS-DRIVER-IDX) TO DRV-ORDER-COUNT.
           PERFORM 9450-WRITE-ONE-DRIVER-REF
                   THRU 9450-WRITE-ONE-DRIVER-REF-EXIT
                   VARYING WS-REF-SUB FROM 1 BY 1
                     UNTIL WS-REF-SUB > 5.
           WRITE DRIVER-RECORD.
      *
       9440-WRITE-ONE-DRIVER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       9450-WRITE-ONE-DRIVER-REF.
      *
           MOVE WT-DRV-ORDER-REF (WS-DRIVER-IDX WS-REF-SUB)
             TO DRV-ORDER-REF (WS-REF-SUB).
      *
       9450-WRITE-ONE-DRIVER-REF-EXIT.
           EXIT.
