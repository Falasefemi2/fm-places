      *
      * WTORDER.CBL
      *
      *---------------------------------------------------------
      *    IN-MEMORY WORKING TABLE FOR THE ORDER MASTER.
      *---------------------------------------------------------
      *
       01  WS-ORDER-TABLE.
           05  WS-ORDER-COUNT          PIC 9(4) COMP VALUE ZERO.
           05  WS-ORDER-ENTRY OCCURS 0 TO 2000 TIMES
                   DEPENDING ON WS-ORDER-COUNT
                   INDEXED BY WS-ORDER-IDX.
               10  WT-ORD-USER-EMAIL   PIC X(40).
               10  WT-ORD-RST-NAME     PIC X(30).
               10  WT-ORD-STATUS       PIC X(10).
               10  WT-ORD-DRIVER-EMAIL PIC X(40).
               10  WT-ORD-TIMESTAMP    PIC X(19).
               10  WT-ORD-ITEM-COUNT   PIC 9(2).
               10  WT-ORD-ITEM OCCURS 10 TIMES.
                   15  WT-ORD-ITEM-NAME   PIC X(20).
                   15  WT-ORD-ITEM-QTY    PIC 9(3).
