      *
      *=========================================================*
      *                                                         *
      *   PROGRAM:  DRIVER-LIST-REPORT                          *
      *   SYSTEM:   FM-PLACES BATCH SUITE                       *
      *                                                         *
      *   LISTS THE DRIVER MASTER, ONE LINE PER DRIVER - NAME,   *
      *   E-MAIL, AND A STATUS WORD (AVAILABLE/DELIVERING) IN    *
      *   PLACE OF THE RAW AVAILABILITY FLAG.  READ-ONLY.        *
      *                                                         *
      *=========================================================*
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    DRIVER-LIST-REPORT.
       AUTHOR.        R L OTERO.
       INSTALLATION.  DATA PROCESSING - FM-PLACES.
       DATE-WRITTEN.  09/05/1991.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - BATCH PRODUCTION.
      *
      *-----------------------------------------------------------
      *  C H A N G E   L O G
      *  03/14/2011  DKW  CR-0262  PARAGRAPHS RENUMBERED TO THE
      *     SHOP NNNN- STANDARD AND EVERY PERFORM NOW GOES THRU ITS
      *     -EXIT PARAGRAPH - THE -EXIT PARAGRAPHS WERE DEAD CODE
      *     BEFORE THIS, NEVER REACHED BY A THRU OR A GO TO.
      *-----------------------------------------------------------
      *  09/05/1991  RLO  ORIG-0051  ORIGINAL CODING.
      *  01/14/1999  RLO  CR-0133  Y2K - NO DATE FIELDS PRINTED BY
      *     THIS PROGRAM, REVIEWED AND SIGNED OFF.
      *  04/03/2001  DKW  CR-0198  "NO DRIVERS" MESSAGE ADDED FOR
      *     AN EMPTY MASTER, MATCHING CR-0197 IN USER-LIST-REPORT.
      *-----------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           COPY "SLDRIVR.CBL".
           COPY "SLREPRT.CBL".
      *
       DATA DIVISION.
       FILE SECTION.
      *
           COPY "FDDRIVR.CBL".
           COPY "FDREPRT.CBL".
      *
       WORKING-STORAGE SECTION.
      *
           COPY "wscase01.cbl".
           COPY "WTDRIVR.CBL".
      *
           01  WS-TITLE-LINE.
               05  FILLER                  PIC X(29) VALUE SPACES.
               05  FILLER                  PIC X(22) VALUE
                       "DRIVER MASTER LISTING".
               05  FILLER                  PIC X(29) VALUE SPACES.
      *
           01  WS-HEADING-LINE.
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  FILLER                  PIC X(20) VALUE "NAME".
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  FILLER                  PIC X(30) VALUE "E-MAIL".
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  FILLER                  PIC X(10) VALUE "STATUS".
               05  FILLER                  PIC X(14) VALUE SPACES.
      *
           01  WS-UNDERLINE.
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  FILLER                  PIC X(20) VALUE ALL "-".
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  FILLER                  PIC X(30) VALUE ALL "-".
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  FILLER                  PIC X(10) VALUE ALL "-".
               05  FILLER                  PIC X(14) VALUE SPACES.
      *
           01  WS-DETAIL-LINE.
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  D-DRV-NAME               PIC X(20).
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  D-DRV-EMAIL              PIC X(30).
               05  FILLER                  PIC X(2)  VALUE SPACES.
               05  D-DRV-STATUS             PIC X(10).
               05  FILLER                  PIC X(14) VALUE SPACES.
      *
       PROCEDURE DIVISION.
      *
       0100-MAIN-LINE.
      *
           OPEN INPUT DRIVER-FILE.
           PERFORM 9400-LOAD-DRIVER-TABLE THRU 9400-LOAD-DRIVER-TABLE-EXIT.
           CLOSE DRIVER-FILE.
      *
           OPEN EXTEND REPORT-FILE.
      *
           IF WS-DRIVER-COUNT = ZERO
              PERFORM 0400-REPORT-NO-DRIVERS
                      THRU 0400-REPORT-NO-DRIVERS-EXIT
              GO TO 0100-MAIN-LINE-CLOSE.
      *
           PERFORM 0200-PRINT-HEADINGS THRU 0200-PRINT-HEADINGS-EXIT.
           PERFORM 0300-PRINT-ONE-DRIVER THRU 0300-PRINT-ONE-DRIVER-EXIT
                   VARYING WS-DRIVER-IDX FROM 1 BY 1
                     UNTIL WS-DRIVER-IDX > WS-DRIVER-COUNT.
      *
       0100-MAIN-LINE-CLOSE.
           CLOSE REPORT-FILE.
      *
           EXIT PROGRAM.
           STOP RUN.
      *>_________________________________________________________________________
      *
       0200-PRINT-HEADINGS.
      *
           MOVE WS-TITLE-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE WS-HEADING-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
           MOVE WS-UNDERLINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
       0200-PRINT-HEADINGS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0300-PRINT-ONE-DRIVER.
      *
           MOVE WT-DRV-NAME (WS-DRIVER-IDX)  TO D-DRV-NAME.
           MOVE WT-DRV-EMAIL (WS-DRIVER-IDX) TO D-DRV-EMAIL.
      *
           IF WT-DRV-AVAIL (WS-DRIVER-IDX) = "Y"
              MOVE "AVAILABLE"  TO D-DRV-STATUS
           ELSE
              MOVE "DELIVERING" TO D-DRV-STATUS.
      *
           MOVE WS-DETAIL-LINE TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
       0300-PRINT-ONE-DRIVER-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
       0400-REPORT-NO-DRIVERS.
      *
           MOVE SPACES       TO REPORT-RECORD.
           MOVE "NO DRIVERS" TO REPORT-RECORD.
           WRITE REPORT-RECORD.
      *
       0400-REPORT-NO-DRIVERS-EXIT.
           EXIT.
      *>_________________________________________________________________________
      *
           COPY "PLDRVTBL.CBL".
